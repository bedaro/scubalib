000100******************************************************************
000200*    GASRESLT  --  RESULT RECORD (OUTPUT FILE GASRESLT)
000300*    ONE RECORD WRITTEN PER CALC-REQUEST-RECORD READ, SAME ORDER.
000400*    RECORD IS FIXED AT 40 BYTES ON DISK (LINE SEQUENTIAL).
000500*         WRITTEN.......... R HUCKABY  06/09/09
000600******************************************************************
000700 01  RESULT-RECORD.
000800     05  RES-ID                  PIC 9(06).
000900     05  RES-TYPE                PIC X(04).
001000     05  RES-STATUS              PIC X(01).
001100         88  RES-STATUS-OK         VALUE "0".
001200         88  RES-STATUS-ERROR      VALUE "1".
001300     05  RES-VALUE-1             PIC S9(7)V9(4).
001400     05  RES-VALUE-2             PIC S9(7)V9(4).
001500     05  RES-FLAG                PIC X(01).
001600         88  RES-FLAG-YES          VALUE "Y".
001700         88  RES-FLAG-NO           VALUE "N".
001800     05  FILLER                  PIC X(06).
