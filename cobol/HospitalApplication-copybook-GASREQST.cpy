000100******************************************************************
000200*    GASREQST  --  CALC-REQUEST RECORD (INPUT FILE GASREQIN)
000300*    ONE RECORD = ONE CALCULATION CALL.  REQ-TYPE DRIVES WHICH
000400*    FIELDS BELOW ARE MEANINGFUL -- SEE GASBATCH 100-MAINLINE.
000500*    RECORD IS FIXED AT 120 BYTES ON DISK (LINE SEQUENTIAL).
000600*         WRITTEN.......... R HUCKABY  06/09/09
000700*         REVISED.......... R HUCKABY  07/02/09  ADD HYDRO DATES
000800******************************************************************
000900 01  CALC-REQUEST-RECORD.
001000     05  REQ-ID                  PIC 9(06).
001100     05  REQ-TYPE                PIC X(04).
001200         88  REQ-IS-MOD            VALUE "MOD ".
001300         88  REQ-IS-CEIL           VALUE "CEIL".
001400         88  REQ-IS-BEST           VALUE "BEST".
001500         88  REQ-IS-VDWA           VALUE "VDWA".
001600         88  REQ-IS-ICAP           VALUE "ICAP".
001700         88  REQ-IS-CCAP           VALUE "CCAP".
001800         88  REQ-IS-HYDR           VALUE "HYDR".
001900         88  REQ-IS-ADDG           VALUE "ADDG".
002000         88  REQ-IS-TOPU           VALUE "TOPU".
002100         88  REQ-IS-CNSO           VALUE "CNSO".
002200     05  REQ-UNIT-SYS             PIC X(01).
002300         88  REQ-IMPERIAL          VALUE "I".
002400         88  REQ-METRIC            VALUE "M".
002500     COPY GASMIXRC REPLACING ==01== BY ==05==
002600                              ==MIX-RECORD== BY ==REQ-MIX==.
002700     COPY GASCYLRC REPLACING ==01== BY ==05==
002800     ==CYLINDER-RECORD== BY ==REQ-CYLINDER==.
002900     05  REQ-DEPTH                PIC S9(5).
003000     05  REQ-MAXPO2               PIC S9(1)V9(2).
003100     05  REQ-MAX-END              PIC S9(5).
003200     05  REQ-O2-NARCOTIC          PIC X(01).
003300         88  REQ-O2-IS-NARCOTIC     VALUE "Y".
003400     05  REQ-AMOUNT               PIC S9(7)V9(2).
003500     05  REQ-FINAL-PRESSURE       PIC S9(5).
003600     05  REQ-CUR-CNS              PIC S9(3)V9(2).
003700     05  REQ-CUR-OTU              PIC S9(5)V9(2).
003800     05  REQ-TIME                 PIC S9(4)V9(2).
003900     05  REQ-PREV-HYDRO-YMD       PIC 9(08).
004000     05  REQ-HYDRO-INTERVAL-YRS   PIC 9(02).
004100     05  REQ-TODAY-YMD            PIC 9(08).
004200     05  FILLER                   PIC X(13).
