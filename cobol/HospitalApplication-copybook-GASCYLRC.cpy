000100******************************************************************
000200*    GASCYLRC  --  CYLINDER SUB-RECORD
000300*    COPIED INTO A CALC-REQUEST OR GAS-SUPPLY RECORD WHEREVER A
000400*    CYLINDER IS CARRIED.  QUALIFY REFERENCES WITH IN WHEN THIS
000500*    BOOK IS COPIED MORE THAN ONCE IN THE SAME RECORD.
000600*         WRITTEN.......... R HUCKABY  06/09/09
000700******************************************************************
000800 01  CYLINDER-RECORD.
000900     05  CYL-UNIT-SYS            PIC X(01).
001000     05  CYL-INTERNAL-VOLUME     PIC S9(5)V9(4).
001100     05  CYL-SERVICE-PRESSURE    PIC S9(5).
001200     05  FILLER                  PIC X(05).
