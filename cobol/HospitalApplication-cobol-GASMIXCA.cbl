000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GASMIXCA.
000300 AUTHOR. R HUCKABY.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          MIX CALCULATION SUBPROGRAM, CALLED FROM GASBATCH
001300*          200-CALL-GASMIXCA FOR REQ-TYPE MOD/CEIL/BEST/VDWA.
001400*          NO FILES ARE OPENED HERE -- ALL DATA ARRIVES ON THE
001500*          LINKAGE RECORD AND ALL RESULTS ARE RETURNED ON IT.
001600*
001700*          MOD  -  MAXIMUM OPERATING DEPTH FOR A GIVEN NITROX OR
001800*                  TRIMIX BLEND AND A CALLER-SUPPLIED MAX PPO2.
001900*          CEIL -  MINIMUM OPERATING DEPTH (CEILING) FOR A GIVEN
002000*                  MIX, BELOW WHICH PPO2 WOULD FALL TOO LOW TO
002100*                  SUSTAIN CONSCIOUSNESS -- RARELY USED EXCEPT ON
002200*                  VERY LEAN HYPOXIC TRIMIX BLENDS.
002300*          BEST -  THE HOUSE "BEST MIX" PROCEDURE -- GIVEN A
002400*                  TARGET DEPTH, WORKS OUT THE RICHEST O2/HE
002500*                  BLEND THAT KEEPS PPO2 AND EQUIVALENT NARCOTIC
002600*                  DEPTH BOTH WITHIN THE DIVER'S LIMITS.
002700*          VDWA -  VAN DER WAALS A/B MIXTURE CONSTANTS FOR A
002800*                  GIVEN O2/N2/HE BLEND, HANDED BACK TO GASCYLCA
002900*                  (VIA GASSUPCA) FOR REAL-GAS CAPACITY/PRESSURE
003000*                  WORK ON NON-AIR FILLS.
003100*
003200******************************************************************
003300*    CHANGE LOG
003400*    ------------------------------------------------------------
003500*    03/14/89  RH  ORIG    INITIAL VERSION -- MOD AND CEIL ONLY
003600*    11/02/91  RH  CR0349  ADD BEST-MIX ALGORITHM
003700*    04/19/93  TD  CR0513  ADD VAN DER WAALS MIXTURE CONSTANTS
003800*    08/07/96  JM  CR0691  FO2BEST/FNARCBEST TRUNCATION FIXED TO
003900*                          ROUND DOWN TO WHOLE PCT, NOT NEAREST
004000*    12/29/98  KO  Y2K004  YEAR 2000 DATE FIELD REVIEW - NO DATE
004100*                          FIELDS IN THIS PROGRAM, NO CHANGE MADE
004200*    05/26/04  DP  CR0978  VALIDATE-MIX MADE A SHARED PARAGRAPH,
004300*                          CALLED FROM BEST-MIX AS WELL AS EDIT
004400*    06/09/09  RH  CR1123  REBUILT FOR THE NEW CALC-REQUEST LAYOUT
004500*    07/22/09  RH  CR1131  A-CROSS TABLE IS HARD-CODED IN METRIC
004600*                          (L**2-BAR/MOL**2, PER THE CERTIFICATION
004700*                          TABLES) -- ADDED 060-CONVERT-VDW-A-TABLE
004800*                          TO RESCALE IT TO IMPERIAL WHEN GM-UNIT-
004900*                          SYS = "I", SO VDWA DOES NOT HAND BACK A
005000*                          METRIC A-MIX ON AN IMPERIAL REQUEST. B
005100*                          IS UNCHANGED, SAME AS PRE-CR1131 -- THE
005200*                          SHOP'S CONVERSION TABLE HAS NO B FACTOR.
005300*    08/03/09  RH  CR1134  150-VALIDATE-MIX NOW WALKS THE MIX
005400*                          PERCENTAGES THROUGH ONE SHARED CHECK
005500*                          PARAGRAPH INSTEAD OF TWO IFS; 400-CALC-
005600*                          VDW-CONSTANTS NOW MOVES A-MIX/B-MIX TO
005700*                          THE CALLER THROUGH THE TABLE VIEW OF
005800*                          BOTH SIDES RATHER THAN TWO SEPARATE
005900*                          COMPUTE STATEMENTS
006000*    07/29/09  RH  CR1139  REVIEW ASKED FOR HEAVIER FIELD- AND
006100*                          PARAGRAPH-LEVEL COMMENTARY THROUGHOUT
006200*                          THE CYLINDER/MIX/SUPPLY/CNS SUITE --
006300*                          ADDED BELOW AGAINST EVERY DATA GROUP,
006400*                          EVERY FORMULA AND EVERY REDEFINES.
006500*                          NO LOGIC CHANGED BY THIS ENTRY.
006600*    ------------------------------------------------------------
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000*    RUNS UNDER THE GASBATCH JCL STEP ONLY -- NO STAND-ALONE JCL
007100*    EXISTS FOR THIS SUBPROGRAM, SO SOURCE AND OBJECT COMPUTER
007200*    ARE ALWAYS THE SAME BOX.
007300 SOURCE-COMPUTER. IBM-390.
007400 OBJECT-COMPUTER. IBM-390.
007500*    GM-UNIT-SYS IS ALREADY EDITED AGAINST THIS SAME CLASS ONE
007600*    LEVEL UP IN GASBATCH BEFORE THE CALL IS EVER MADE; THE CLASS
007700*    IS REPEATED HERE ONLY SO THIS SUBPROGRAM COMPILES STANDALONE.
007800 SPECIAL-NAMES.
007900     CLASS VALID-UNIT-SYS-CLASS IS "I" "M".
008000
008100 DATA DIVISION.
008200 WORKING-STORAGE SECTION.
008300
008400** UNIT-SYSTEM CONSTANT TABLE, LOADED BY 050-SELECT-GAS-UNITS --
008500*    THIS SUBPROGRAM USES GU-PRESSURE-PER-ATM, GU-DEPTH-PER-ATM,
008600*    GU-DEPTH-INCREMENT AND GU-VDW-A-CONV-FACTOR ONLY; IT NEVER
008700*    TOUCHES GU-GAS-CONSTANT OR GU-AMBIENT-ABS-TEMP, WHICH ARE
008800*    GASCYLCA/GASSUPCA'S OWN TERRITORY.
008900 COPY GASUNITS.
009000
009100*    VAN DER WAALS COMPONENT TABLE, ROW/COLUMN ORDER O2/N2/HE.
009200*    THE DIAGONAL IS THE COMPONENT'S OWN "A" CONSTANT; THE OFF-
009300*    DIAGONAL CELLS ARE SQRT(A-I * A-J), WORKED OUT ON THE SIDE
009400*    SO THIS PROGRAM NEVER HAS TO EXTRACT A SQUARE ROOT AT RUN
009500*    TIME.  LOADED ONCE BY 010-LOAD-VDW-TABLE.  THE TABLE IS
009600*    ALWAYS AUTHORED IN METRIC (L**2-BAR/MOL**2) PER THE
009700*    CERTIFICATION MANUAL'S OWN PUBLISHED CONSTANTS, AND IS
009800*    RESCALED IN PLACE BY 060-CONVERT-VDW-A-TABLE WHEN THE
009900*    REQUEST'S UNIT SYSTEM IS IMPERIAL -- SEE CR1131 ABOVE.
010000 01  W00-VDW-A-CROSS-TABLE.
010100*    W00-A-ROW-IDX WALKS THE OUTER (ROW) DIMENSION, W00-A-COL-IDX
010200*    THE INNER (COLUMN) DIMENSION -- BOTH ARE SHARED ACROSS EVERY
010300*    PARAGRAPH THAT TOUCHES THIS TABLE (060/065/066 FOR UNIT
010400*    CONVERSION, 400/410/420 FOR THE MIXTURE-CONSTANT SUM), SO
010500*    NEITHER INDEX MAY BE ASSUMED PRESERVED ACROSS A PERFORM.
010600     05  W00-A-ROW OCCURS 3 TIMES INDEXED BY W00-A-ROW-IDX.
010700         10  W00-A-CELL PIC S9(1)V9(6) COMP-3
010800                        OCCURS 3 TIMES INDEXED BY W00-A-COL-IDX.
010900
011000*    B HAS NO CROSS TERM -- VAN DER WAALS MIXING RULES TREAT B AS
011100*    A STRAIGHT MOLE-FRACTION-WEIGHTED AVERAGE (SEE 410-SUM-A-ROW
011200*    BELOW), SO ONLY ONE VALUE PER COMPONENT IS CARRIED, NOT A
011300*    3X3 TABLE LIKE A.  B IS NEVER RESCALED BY UNIT SYSTEM --
011400*    THE SHOP'S CONVERSION TABLE HAS NO B FACTOR (SEE CR1131).
011500 01  W00-VDW-B-TABLE.
011600     05  W00-B-COMPONENT PIC S9(1)V9(5) COMP-3
011700                        OCCURS 3 TIMES INDEXED BY W00-B-IDX.
011800
011900*    MOLE FRACTIONS (0-1, NOT PERCENT) OF O2/N2/HE IN THE BLEND
012000*    BEING RATED, BUILT BY 100-BUILD-FRACTIONS FROM THE CALLER'S
012100*    WHOLE-PERCENT GM-MIX-O2-PCT/GM-MIX-HE-PCT.  CARRIED BOTH AS
012200*    AN OCCURS TABLE (SO 410/420 CAN WALK IT BY SUBSCRIPT IN STEP
012300*    WITH THE A-CROSS TABLE ABOVE) AND, VIA W01-NAMED-FRACTIONS,
012400*    AS THREE NAMED FIELDS (SO 300-CALC-BEST-MIX CAN REFER TO
012500*    W01-FO2 DIRECTLY WITHOUT A LITERAL SUBSCRIPT).
012600 01  W01-MIX-FRACTIONS.
012700     05  W01-FRACTION            PIC S9(1)V9(4) COMP-3
012800                        OCCURS 3 TIMES INDEXED BY W01-IDX.
012900 01  W01-NAMED-FRACTIONS REDEFINES W01-MIX-FRACTIONS.
013000     05  W01-FO2                 PIC S9(1)V9(4) COMP-3.
013100     05  W01-FN2                 PIC S9(1)V9(4) COMP-3.
013200     05  W01-FHE                 PIC S9(1)V9(4) COMP-3.
013300
013400*    SCRATCH FOR 200-CALC-MOD AND 250-CALC-CEIL.  W02-RATIO IS THE
013500*    MAXPO2/FO2 SURFACE-EQUIVALENT RATIO; W02-RAW-DEPTH IS THE
013600*    DEPTH THAT RATIO WORKS OUT TO BEFORE ROUNDING TO THE SHOP'S
013700*    STANDARD DEPTH INCREMENT (10 FT OR 3 M); THE THREE COMP
013800*    SUBFIELDS OF W02-DEPTH-INTS CARRY THE INTEGER TRUNCATION,
013900*    THE INCREMENT DIVISION QUOTIENT, AND THE FINAL RE-MULTIPLIED
014000*    DEPTH IN TURN -- KEPT AS THREE SEPARATE NAMES RATHER THAN
014100*    ONE REUSED FIELD SO A DUMP MID-PARAGRAPH SHOWS EACH STAGE.
014200 01  W02-MOD-CEIL-WORK.
014300     05  W02-RATIO               PIC S9(3)V9(4) COMP-3.
014400     05  W02-RAW-DEPTH           PIC S9(7)V9(4) COMP-3.
014500     05  W02-DEPTH-INTS.
014600         10  W02-TRUNC-DEPTH     PIC S9(7)      COMP.
014700         10  W02-QUOTIENT        PIC S9(7)      COMP.
014800         10  W02-FINAL-DEPTH     PIC S9(7)      COMP.
014900
015000*    SCRATCH FOR 300-CALC-BEST-MIX, THE HOUSE VERSION OF THE
015100*    7-STEP BEST-MIX WORKSHEET.  W03-PABS IS ABSOLUTE PRESSURE AT
015200*    THE TARGET DEPTH (IN ATM); W03-PNARC0 IS THE NARCOTIC
015300*    POTENCY FACTOR FOR OXYGEN, EITHER 1.00 (OXYGEN COUNTED AS
015400*    NARCOTIC) OR 0.79 (OXYGEN NOT COUNTED, ONLY NITROGEN); W03-
015500*    END-CAPPED IS THE LESSER OF THE TARGET DEPTH AND THE CALLER'S
015600*    MAX EQUIVALENT NARCOTIC DEPTH LIMIT; W03-TEMP-PCT IS A REUSED
015700*    SCRATCH PERCENTAGE FOR WHICHEVER STEP IS CURRENTLY RUNNING;
015800*    THE THREE -BEST-PCT FIELDS ARE THE FINAL WHOLE-PERCENT O2,
015900*    "NARCOTIC GAS" (O2+N2 OR JUST N2) AND HE FRACTIONS OF THE
016000*    RECOMMENDED BLEND.
016100 01  W03-BEST-MIX-WORK.
016200     05  W03-PABS                PIC S9(3)V9(4) COMP-3.
016300     05  W03-PNARC0              PIC S9(1)V9(2) COMP-3.
016400     05  W03-END-CAPPED          PIC S9(5)      COMP.
016500     05  W03-TEMP-PCT            PIC S9(5)V9(4) COMP-3.
016600     05  W03-FO2-BEST-PCT        PIC S9(3)      COMP.
016700     05  W03-FNARC-BEST-PCT      PIC S9(3)      COMP.
016800     05  W03-FHE-BEST-PCT        PIC S9(3)      COMP.
016900
017000*    SCRATCH FOR 400-CALC-VDW-CONSTANTS.  W04-A-MIX/B-MIX ARE THE
017100*    RUNNING TOTALS OF THE MIXTURE'S VAN DER WAALS A AND B
017200*    CONSTANTS; W04-CELL-TERM IS THE CURRENT TABLE CELL'S
017300*    CONTRIBUTION TO WHICHEVER TOTAL IS BEING ACCUMULATED.  W04-
017400*    AB-PAIR-TABLE REDEFINES THE SAME TWO BYTES AS A TWO-ELEMENT
017500*    OCCURS TABLE SO 430-MOVE-AB-RESULT CAN WALK BOTH A-MIX AND
017600*    B-MIX OUT TO THE CALLER WITH ONE SUBSCRIPTED COMPUTE RATHER
017700*    THAN TWO SEPARATE NAMED MOVES -- SEE CR1134 IN THE CHANGE
017800*    LOG.  THE TRAILING FILLER PADS THE REDEFINES OUT TO COVER
017900*    W04-CELL-TERM AS WELL, SINCE A REDEFINES MUST COVER THE
018000*    FULL LENGTH OF THE ITEM IT REDEFINES.
018100 01  W04-VDW-MIX-WORK.
018200     05  W04-A-MIX               PIC S9(3)V9(4) COMP-3.
018300     05  W04-B-MIX               PIC S9(3)V9(4) COMP-3.
018400     05  W04-CELL-TERM           PIC S9(3)V9(4) COMP-3.
018500 01  W04-AB-PAIR-TABLE REDEFINES W04-VDW-MIX-WORK.
018600     05  W04-AB-CONSTANT         PIC S9(3)V9(4) COMP-3
018700                        OCCURS 2 TIMES INDEXED BY W04-AB-IDX.
018800     05  FILLER                  PIC S9(3)V9(4) COMP-3.
018900
019000*    MIX-INVALID-SW IS SET BY 150-VALIDATE-MIX/155-CHECK-ONE-PCT
019100*    AND TESTED BY 000-MAINLINE (BEFORE DISPATCH) AND BY 300-
019200*    CALC-BEST-MIX (AFTER IT BUILDS ITS OWN CANDIDATE BLEND) --
019300*    THE SAME VALIDATION RULE PROTECTS BOTH A CALLER-SUPPLIED MIX
019400*    AND A COMPUTED ONE.
019500 01  FLAGS-AND-SWITCHES.
019600     05  MIX-INVALID-SW          PIC X(01) VALUE "N".
019700         88  MIX-IS-INVALID        VALUE "Y".
019800
019900*    FATAL FILE-STATUS ABEND RECORD -- CARRIED FOR THE PARA-NAME
020000*    FIELD ONLY, SINCE THIS SUBPROGRAM DOES NO FILE I/O OF ITS OWN
020100*    AND NEVER ACTUALLY FORCES THE ABEND ITSELF.
020200 COPY ABENDREC.
020300
020400 LINKAGE SECTION.
020500*    ONE FLAT PARAMETER RECORD SHARED BY ALL FOUR DIRECTIONS --
020600*    NOT EVERY FIELD IS MEANINGFUL ON EVERY REQ-TYPE (SEE THE
020700*    PER-FIELD NOTES BELOW).
020800 01  GASMIXCA-PARMS.
020900*    88-LEVELS FOR THE FOUR CALC-REQUEST DIRECTIONS THIS
021000*    SUBPROGRAM SUPPORTS -- ALL FOUR ARE FILE-LEVEL REQ-TYPES,
021100*    UNLIKE GASCYLCA WHICH ALSO CARRIES INTERNAL-ONLY DIRECTIONS.
021200     05  GM-REQ-TYPE             PIC X(04).
021300         88  GM-IS-MOD             VALUE "MOD ".
021400         88  GM-IS-CEIL            VALUE "CEIL".
021500         88  GM-IS-BEST            VALUE "BEST".
021600         88  GM-IS-VDWA            VALUE "VDWA".
021700     05  GM-UNIT-SYS             PIC X(01).
021800         88  GM-IMPERIAL            VALUE "I".
021900         88  GM-METRIC              VALUE "M".
022000*    O2/HE PERCENTAGES OF THE MIX -- INPUT ON MOD/CEIL/VDWA,
022100*    OUTPUT (OVERWRITTEN) ON BEST.  CARRIED BOTH AS TWO NAMED
022200*    FIELDS AND, VIA GM-MIX-PCTS-TABLE, AS A TWO-ELEMENT OCCURS
022300*    TABLE SO 150-VALIDATE-MIX/155-CHECK-ONE-PCT CAN WALK BOTH
022400*    PERCENTAGES WITH ONE SUBSCRIPTED PARAGRAPH -- CR1134.
022500     05  GM-MIX-PCTS.
022600         10  GM-MIX-O2-PCT       PIC S9(3)V9(2).
022700         10  GM-MIX-HE-PCT       PIC S9(3)V9(2).
022800     05  GM-MIX-PCTS-TABLE REDEFINES GM-MIX-PCTS.
022900         10  GM-MIX-PCT          PIC S9(3)V9(2)
023000                        OCCURS 2 TIMES INDEXED BY GM-MIX-IDX.
023100*    TARGET DEPTH -- INPUT ON BEST, OUTPUT ON MOD/CEIL (VIA
023200*    GM-RESULT-VALUE-1).  NOT USED ON VDWA.
023300     05  GM-DEPTH                PIC S9(5).
023400*    CALLER'S MAX ALLOWED PPO2, E.G. 1.40 OR 1.60 ATM -- INPUT ON
023500*    MOD/CEIL/BEST, NOT USED ON VDWA.
023600     05  GM-MAXPO2               PIC S9(1)V9(2).
023700*    CALLER'S MAX EQUIVALENT NARCOTIC DEPTH LIMIT -- BEST ONLY.
023800     05  GM-MAX-END              PIC S9(5).
023900*    "Y" IF OXYGEN SHOULD BE COUNTED AS NARCOTIC ALONGSIDE
024000*    NITROGEN WHEN 300-CALC-BEST-MIX WORKS OUT THE NARCOTIC-GAS
024100*    FRACTION -- BEST ONLY, IGNORED ON EVERY OTHER DIRECTION.
024200     05  GM-O2-NARCOTIC          PIC X(01).
024300         88  GM-O2-IS-NARCOTIC     VALUE "Y".
024400*    "0" = OK, "1" = INVALID MIX OR UNRECOGNIZED GM-REQ-TYPE.
024500     05  GM-RESULT-STATUS        PIC X(01).
024600*    TWO RESULT SLOTS, ONE FOR EACH DIRECTION THAT RETURNS TWO
024700*    VALUES (BEST RETURNS O2%/HE%; VDWA RETURNS A-MIX/B-MIX).
024800*    MOD/CEIL ONLY USE SLOT 1.  GM-RESULT-VALUES-TABLE REDEFINES
024900*    BOTH SLOTS AS A TWO-ELEMENT OCCURS TABLE SO 430-MOVE-AB-
025000*    RESULT CAN WALK BOTH VDWA RESULTS OUT WITH ONE SUBSCRIPTED
025100*    COMPUTE, IN LOCKSTEP WITH W04-AB-CONSTANT ABOVE -- CR1134.
025200     05  GM-RESULT-VALUES.
025300         10  GM-RESULT-VALUE-1   PIC S9(7)V9(4).
025400         10  GM-RESULT-VALUE-2   PIC S9(7)V9(4).
025500     05  GM-RESULT-VALUES-TABLE REDEFINES GM-RESULT-VALUES.
025600         10  GM-RESULT-VALUE     PIC S9(7)V9(4)
025700                        OCCURS 2 TIMES.
025800 01  RETURN-CD                   PIC S9(4) COMP.
025900
026000 PROCEDURE DIVISION USING GASMIXCA-PARMS, RETURN-CD.
026100*    ENTRY POINT.  LOADS THE VDW CONSTANT TABLES AND UNIT-SYSTEM
026200*    CONSTANTS, BUILDS THE MOLE-FRACTION TABLE FROM THE CALLER'S
026300*    PERCENTAGES, VALIDATES THE MIX, THEN DISPATCHES ON REQ-TYPE.
026400*    EVERY DIRECTION EXCEPT BEST TREATS THE INCOMING GM-MIX-O2-
026500*    PCT/GM-MIX-HE-PCT AS THE MIX TO BE VALIDATED UP FRONT; BEST
026600*    OVERWRITES THOSE SAME TWO FIELDS WITH ITS OWN COMPUTED
026700*    ANSWER AND RE-VALIDATES BEFORE RETURNING (SEE 300 BELOW).
026800 000-MAINLINE.
026900     MOVE "000-MAINLINE" TO PARA-NAME.
027000     MOVE "0" TO GM-RESULT-STATUS.
027100     MOVE ZERO TO GM-RESULT-VALUE-1, GM-RESULT-VALUE-2.
027200     PERFORM 010-LOAD-VDW-TABLE THRU 010-EXIT.
027300     PERFORM 050-SELECT-GAS-UNITS THRU 050-EXIT.
027400     PERFORM 060-CONVERT-VDW-A-TABLE THRU 060-EXIT.
027500     PERFORM 100-BUILD-FRACTIONS THRU 100-EXIT.
027600     PERFORM 150-VALIDATE-MIX THRU 150-EXIT.
027700     IF MIX-IS-INVALID
027800         MOVE "1" TO GM-RESULT-STATUS
027900         GO TO 000-DONE.
028000
028100     EVALUATE TRUE
028200         WHEN GM-IS-MOD
028300             PERFORM 200-CALC-MOD THRU 200-EXIT
028400         WHEN GM-IS-CEIL
028500             PERFORM 250-CALC-CEIL THRU 250-EXIT
028600         WHEN GM-IS-BEST
028700             PERFORM 300-CALC-BEST-MIX THRU 300-EXIT
028800         WHEN GM-IS-VDWA
028900             PERFORM 400-CALC-VDW-CONSTANTS THRU 400-EXIT
029000         WHEN OTHER
029100             MOVE "1" TO GM-RESULT-STATUS
029200     END-EVALUATE.
029300 000-DONE.
029400     MOVE ZERO TO RETURN-CD.
029500     GOBACK.
029600
029700*    LOAD THE O2/N2/HE VAN DER WAALS TABLES.  ROW/COLUMN 1=O2,
029800*    2=N2, 3=HE.  THE A-CROSS TABLE IS SYMMETRIC BY DEFINITION
029900*    (SQRT(A-O2*A-N2) = SQRT(A-N2*A-O2)) SO ONLY THE UPPER
030000*    TRIANGLE PLUS DIAGONAL NEEDS ITS OWN DISTINCT VALUE, BUT
030100*    BOTH HALVES ARE MOVED IN EXPLICITLY BELOW SO 410/420 CAN
030200*    WALK EVERY (ROW,COL) PAIR WITHOUT A SPECIAL CASE FOR i>j
030300*    VERSUS i<j.  VALUES ARE THE CERTIFICATION MANUAL'S PUBLISHED
030400*    VAN DER WAALS CONSTANTS FOR O2, N2 AND HE, METRIC UNITS.
030500 010-LOAD-VDW-TABLE.
030600     MOVE "010-LOAD-VDW-TABLE" TO PARA-NAME.
030700*    ROW 1 = O2 AGAINST O2, N2, HE.
030800     MOVE 1.3820 TO W00-A-CELL(1,1).
030900     MOVE 1.376003 TO W00-A-CELL(1,2).
031000     MOVE 0.218668 TO W00-A-CELL(1,3).
031100*    ROW 2 = N2 AGAINST O2, N2, HE -- (2,1) MIRRORS (1,2).
031200     MOVE 1.376003 TO W00-A-CELL(2,1).
031300     MOVE 1.3700 TO W00-A-CELL(2,2).
031400     MOVE 0.217721 TO W00-A-CELL(2,3).
031500*    ROW 3 = HE AGAINST O2, N2, HE -- (3,1)/(3,2) MIRROR (1,3)/(2,3).
031600     MOVE 0.218668 TO W00-A-CELL(3,1).
031700     MOVE 0.217721 TO W00-A-CELL(3,2).
031800     MOVE 0.0346 TO W00-A-CELL(3,3).
031900*    B HAS NO CROSS TERM (SEE W00-VDW-B-TABLE'S COMMENT ABOVE) --
032000*    ONE VALUE PER COMPONENT, SAME ROW ORDER O2/N2/HE.
032100     MOVE 0.03186 TO W00-B-COMPONENT(1).
032200     MOVE 0.03870 TO W00-B-COMPONENT(2).
032300     MOVE 0.02380 TO W00-B-COMPONENT(3).
032400 010-EXIT.
032500     EXIT.
032600
032700*    LOAD THE UNIT-SYSTEM CONSTANTS THIS SUBPROGRAM NEEDS --
032800*    PRESSURE-PER-ATM, DEPTH-PER-ATM AND THE STANDARD ROUNDING
032900*    DEPTH-INCREMENT (10 FT IMPERIAL, 3 M METRIC PER THE
033000*    CERTIFICATION MANUAL'S TABLES).
033100 050-SELECT-GAS-UNITS.
033200     MOVE "050-SELECT-GAS-UNITS" TO PARA-NAME.
033300*    VDW-A-CONV-FACTOR IS A SINGLE SHOP-WIDE MULTIPLIER, NOT A
033400*    PER-SYSTEM TABLE ENTRY -- SAME VALUE GOES IN REGARDLESS OF
033500*    GM-UNIT-SYS.  IT IS ONLY APPLIED (BY 060-CONVERT-VDW-A-
033600*    TABLE) WHEN THE REQUEST IS IMPERIAL, SINCE THE A-CROSS
033700*    TABLE ABOVE IS HARD-CODED IN METRIC.
033800     MOVE 0.01808  TO GU-VDW-A-CONV-FACTOR.
033900     IF GM-IMPERIAL
034000         MOVE 14.7000  TO GU-PRESSURE-PER-ATM
034100         MOVE 33.0000  TO GU-DEPTH-PER-ATM
034200         MOVE 10.0000  TO GU-DEPTH-INCREMENT
034300     ELSE
034400         MOVE 1.0130   TO GU-PRESSURE-PER-ATM
034500         MOVE 10.0000  TO GU-DEPTH-PER-ATM
034600         MOVE  3.0000  TO GU-DEPTH-INCREMENT.
034700 050-EXIT.
034800     EXIT.
034900
035000*    RESCALE THE A-CROSS TABLE FROM METRIC (AS LOADED BY 010-
035100*    LOAD-VDW-TABLE) TO IMPERIAL WHEN THE CALLER'S UNIT SYSTEM
035200*    IS IMPERIAL.  B IS LEFT ALONE -- SEE CR1131 ABOVE.  NESTED
035300*    PERFORM-VARYING (THIS PARAGRAPH OVER ROWS, 065 OVER COLUMNS)
035400*    RATHER THAN A SINGLE FLAT LOOP, SINCE COBOL'S PERFORM
035500*    VARYING ONLY DRIVES ONE INDEX PER STATEMENT.
035600 060-CONVERT-VDW-A-TABLE.
035700     MOVE "060-CONVERT-VDW-A-TABLE" TO PARA-NAME.
035800     IF GM-IMPERIAL
035900         PERFORM 065-CONVERT-A-ROW THRU 065-EXIT
036000             VARYING W00-A-ROW-IDX FROM 1 BY 1
036100             UNTIL W00-A-ROW-IDX > 3.
036200 060-EXIT.
036300     EXIT.
036400
036500*    INNER LOOP OF THE NESTED ROW/COLUMN WALK -- HOLDS THE ROW
036600*    INDEX FIXED (SET BY 060'S PERFORM VARYING) AND STEPS THROUGH
036700*    ALL THREE COLUMNS OF THAT ROW.
036800 065-CONVERT-A-ROW.
036900     MOVE "065-CONVERT-A-ROW" TO PARA-NAME.
037000     PERFORM 066-CONVERT-A-CELL THRU 066-EXIT
037100         VARYING W00-A-COL-IDX FROM 1 BY 1
037200         UNTIL W00-A-COL-IDX > 3.
037300 065-EXIT.
037400     EXIT.
037500
037600*    RESCALES ONE (ROW,COL) CELL BY THE FLAT CONVERSION FACTOR.
037700 066-CONVERT-A-CELL.
037800     MOVE "066-CONVERT-A-CELL" TO PARA-NAME.
037900     COMPUTE W00-A-CELL(W00-A-ROW-IDX, W00-A-COL-IDX) ROUNDED =
038000         W00-A-CELL(W00-A-ROW-IDX, W00-A-COL-IDX)
038100       * GU-VDW-A-CONV-FACTOR.
038200 066-EXIT.
038300     EXIT.
038400
038500*    BUILDS THE MOLE-FRACTION TABLE FROM THE CALLER'S WHOLE-
038600*    PERCENT O2/HE FIELDS.  N2 IS NEVER SUPPLIED DIRECTLY -- IT
038700*    IS ALWAYS THE REMAINDER AFTER O2 AND HE ARE ACCOUNTED FOR,
038800*    SINCE A SCUBA BLEND'S THREE COMPONENTS MUST SUM TO 100%.
038900 100-BUILD-FRACTIONS.
039000     MOVE "100-BUILD-FRACTIONS" TO PARA-NAME.
039100     COMPUTE W01-FO2 ROUNDED = GM-MIX-O2-PCT / 100.
039200     COMPUTE W01-FHE ROUNDED = GM-MIX-HE-PCT / 100.
039300     COMPUTE W01-FN2 ROUNDED = 1 - W01-FO2 - W01-FHE.
039400 100-EXIT.
039500     EXIT.
039600
039700*    SHARED VALIDATION - SAME RULE THE EDIT LINE USES ON MIX
039800*    INPUT (SEE OLD DALYEDIT 300-FIELD-EDITS FOR THE HOUSE
039900*    PATTERN THIS WAS MODELED ON). O2 MUST NOT BE NEGATIVE,
040000*    HE MUST NOT BE NEGATIVE, AND O2+HE MAY NOT EXCEED 100
040100*    (WHICH WOULD OTHERWISE DRIVE N2 NEGATIVE IN 100-BUILD-
040200*    FRACTIONS ABOVE).  CALLED BOTH ON A CALLER-SUPPLIED MIX
040300*    (000-MAINLINE, BEFORE DISPATCH) AND ON A HOUSE-COMPUTED ONE
040400*    (300-CALC-BEST-MIX, AFTER IT WORKS OUT ITS OWN CANDIDATE).
040500 150-VALIDATE-MIX.
040600     MOVE "150-VALIDATE-MIX" TO PARA-NAME.
040700     MOVE "N" TO MIX-INVALID-SW.
040800     PERFORM 155-CHECK-ONE-PCT THRU 155-EXIT
040900             VARYING GM-MIX-IDX FROM 1 BY 1
041000             UNTIL GM-MIX-IDX > 2.
041100     IF (GM-MIX-O2-PCT + GM-MIX-HE-PCT) > 100
041200         MOVE "Y" TO MIX-INVALID-SW.
041300 150-EXIT.
041400     EXIT.
041500
041600*    WALKS BOTH PERCENTAGES THROUGH THE ONE TABLE VIEW OF THE
041700*    MIX RATHER THAN TWO SEPARATE IFS -- CR1134.  ONLY CHECKS
041800*    FOR A NEGATIVE PERCENTAGE; THE COMBINED-OVER-100 CHECK IS
041900*    DONE ONCE, AFTER THIS LOOP RETURNS, BY THE CALLER (150).
042000 155-CHECK-ONE-PCT.
042100     MOVE "155-CHECK-ONE-PCT" TO PARA-NAME.
042200     IF GM-MIX-PCT(GM-MIX-IDX) < ZERO
042300         MOVE "Y" TO MIX-INVALID-SW.
042400 155-EXIT.
042500     EXIT.
042600
042700*    MAXIMUM OPERATING DEPTH:
042800*        MOD = FLOOR( (MAXPO2/FO2 - 1) * DEPTH-PER-ATM + 0.01 ),
042900*    THEN ROUNDED DOWN TO THE NEAREST DEPTH-INCREMENT.  THE
043000*    RATIO MAXPO2/FO2 IS THE ABSOLUTE PRESSURE (IN ATM) AT WHICH
043100*    THIS BLEND'S OXYGEN FRACTION WOULD PRODUCE EXACTLY THE
043200*    CALLER'S MAX ALLOWED PPO2; SUBTRACTING 1 CONVERTS ABSOLUTE
043300*    PRESSURE TO DEPTH-EQUIVALENT ATMOSPHERES (SURFACE = 0, NOT
043400*    1) BEFORE SCALING BY DEPTH-PER-ATM.  THE +0.01 NUDGE AND
043500*    SUBSEQUENT FLOOR TO THE DEPTH INCREMENT GUARANTEE THE
043600*    REPORTED MOD NEVER ROUNDS UP PAST THE TRUE SAFE LIMIT.
043700 200-CALC-MOD.
043800     MOVE "200-CALC-MOD" TO PARA-NAME.
043900     COMPUTE W02-RATIO ROUNDED = GM-MAXPO2 / W01-FO2.
044000     COMPUTE W02-RAW-DEPTH ROUNDED =
044100             (W02-RATIO - 1) * GU-DEPTH-PER-ATM + 0.01.
044200     MOVE W02-RAW-DEPTH TO W02-TRUNC-DEPTH.
044300*    INTEGER DIVIDE THEN RE-MULTIPLY IS THE HOUSE IDIOM FOR
044400*    FLOORING TO A STEP SIZE -- DIVIDE TRUNCATES TOWARD ZERO ON
044500*    AN INTEGER RECEIVING FIELD, SO THE REMAINDER IS DISCARDED
044600*    AND THE SUBSEQUENT MULTIPLY LANDS EXACTLY ON A STEP BOUNDARY.
044700     DIVIDE W02-TRUNC-DEPTH BY GU-DEPTH-INCREMENT
044800             GIVING W02-QUOTIENT.
044900     MULTIPLY W02-QUOTIENT BY GU-DEPTH-INCREMENT
045000             GIVING W02-FINAL-DEPTH.
045100     COMPUTE GM-RESULT-VALUE-1 ROUNDED = W02-FINAL-DEPTH.
045200 200-EXIT.
045300     EXIT.
045400
045500*    CEILING (MINIMUM OPERATING DEPTH):
045600*        CEIL = SAME FORMULA BUT CEIL(...-0.01), ROUNDED UP TO
045700*    THE NEAREST DEPTH-INCREMENT -- THE MIRROR IMAGE OF 200-CALC-
045800*    MOD ABOVE.  A -0.01 NUDGE (INSTEAD OF +0.01) AND A MANUAL
045900*    CEILING TEST (INSTEAD OF A STRAIGHT FLOOR) GUARANTEE THE
046000*    REPORTED CEILING NEVER ROUNDS DOWN PAST THE TRUE HYPOXIC
046100*    LIMIT -- THIS DIRECTION IS ONLY EVER USED FOR VERY LEAN
046200*    HYPOXIC TRIMIX, WHERE PPO2 CAN FALL TOO LOW NEAR THE SURFACE.
046300 250-CALC-CEIL.
046400     MOVE "250-CALC-CEIL" TO PARA-NAME.
046500     COMPUTE W02-RATIO ROUNDED = GM-MAXPO2 / W01-FO2.
046600     COMPUTE W02-RAW-DEPTH ROUNDED =
046700             (W02-RATIO - 1) * GU-DEPTH-PER-ATM - 0.01.
046800     MOVE W02-RAW-DEPTH TO W02-TRUNC-DEPTH.
046900*    ADDS BACK THE ONE UNIT LOST TO INTEGER TRUNCATION WHEN THE
047000*    RAW DEPTH WAS NOT ALREADY A WHOLE NUMBER, SO THE CEILING
047100*    ROUNDS UP RATHER THAN DOWN.
047200     IF W02-RAW-DEPTH > W02-TRUNC-DEPTH
047300         ADD 1 TO W02-TRUNC-DEPTH.
047400*    ADD-ONE-INCREMENT-THEN-SUBTRACT-ONE IS THE HOUSE IDIOM FOR
047500*    CEILING TO A STEP SIZE, MIRRORING THE STRAIGHT DIVIDE USED
047600*    TO FLOOR IN 200-CALC-MOD ABOVE.
047700     ADD GU-DEPTH-INCREMENT TO W02-TRUNC-DEPTH
047800             GIVING W02-QUOTIENT.
047900     SUBTRACT 1 FROM W02-QUOTIENT.
048000     DIVIDE W02-QUOTIENT BY GU-DEPTH-INCREMENT
048100             GIVING W02-QUOTIENT.
048200     MULTIPLY W02-QUOTIENT BY GU-DEPTH-INCREMENT
048300             GIVING W02-FINAL-DEPTH.
048400     COMPUTE GM-RESULT-VALUE-1 ROUNDED = W02-FINAL-DEPTH.
048500 250-EXIT.
048600     EXIT.
048700
048800*    BEST MIX -- HOUSE VERSION OF THE CERTIFICATION MANUAL'S
048900*    7-STEP MANUAL WORKSHEET FOR WORKING OUT THE RICHEST BLEND
049000*    THAT FITS BOTH A PPO2 CEILING AND AN EQUIVALENT NARCOTIC
049100*    DEPTH CEILING AT A GIVEN TARGET DEPTH.  ALL PERCENTAGES ARE
049200*    TRUNCATED DOWN TO A WHOLE PERCENT RATHER THAN ROUNDED, PER
049300*    CR0691 -- ROUNDING UP EVEN A FRACTION OF A PERCENT COULD
049400*    HAND BACK A BLEND THAT EXCEEDS THE CALLER'S LIMITS.
049500 300-CALC-BEST-MIX.
049600     MOVE "300-CALC-BEST-MIX" TO PARA-NAME.
049700*    STEP 1 -- ABSOLUTE PRESSURE AT THE TARGET DEPTH, IN ATM.
049800     COMPUTE W03-PABS ROUNDED = GM-DEPTH / GU-DEPTH-PER-ATM + 1.
049900
050000*    STEP 2 -- BEST O2% FOR THE TARGET DEPTH'S PPO2 CEILING,
050100*    TRUNCATED DOWN TO A WHOLE PERCENT AND CAPPED AT 100.  THE
050200*    +0.0001 NUDGE BEFORE TRUNCATION GUARDS AGAINST A VALUE LIKE
050300*    31.999996% (BINARY ROUNDING NOISE) BEING TRUNCATED TO 31%
050400*    INSTEAD OF THE INTENDED 32%.
050500     COMPUTE W03-TEMP-PCT ROUNDED =
050600             GM-MAXPO2 / W03-PABS * 100 + 0.0001.
050700     MOVE W03-TEMP-PCT TO W03-FO2-BEST-PCT.
050800     IF W03-FO2-BEST-PCT > 100
050900         MOVE 100 TO W03-FO2-BEST-PCT.
051000
051100*    STEP 3 -- CAP THE DEPTH USED FOR THE NARCOTIC-GAS CALCULATION
051200*    AT THE CALLER'S MAX EQUIVALENT NARCOTIC DEPTH, IF SHALLOWER
051300*    THAN THE ACTUAL TARGET DEPTH -- A DIVER MAY WANT TO GO
051400*    DEEPER THAN THEIR OWN NARCOSIS COMFORT LIMIT BY ADDING HELIUM.
051500     IF GM-DEPTH < GM-MAX-END
051600         MOVE GM-DEPTH TO W03-END-CAPPED
051700     ELSE
051800         MOVE GM-MAX-END TO W03-END-CAPPED.
051900
052000*    STEP 4 -- NARCOTIC POTENCY FACTOR FOR OXYGEN.  MOST
052100*    RECREATIONAL PLANNING TREATS ONLY NITROGEN AS NARCOTIC
052200*    (FACTOR 0.79, ITS FRACTION OF AIR); SOME TECHNICAL AGENCIES
052300*    TREAT OXYGEN AS EQUALLY NARCOTIC TO NITROGEN (FACTOR 1.00).
052400*    GM-O2-NARCOTIC LETS THE CALLER PICK WHICH CONVENTION APPLIES.
052500     IF GM-O2-IS-NARCOTIC
052600         MOVE 1.00 TO W03-PNARC0
052700     ELSE
052800         MOVE 0.79 TO W03-PNARC0.
052900
053000*    STEP 5 -- BEST "NARCOTIC GAS" PERCENT (O2+N2 IF O2 COUNTS AS
053100*    NARCOTIC, OR JUST N2 OTHERWISE) FOR THE CAPPED EQUIVALENT
053200*    NARCOTIC DEPTH FROM STEP 3, SAME TRUNCATE-WITH-NUDGE PATTERN
053300*    AS STEP 2.
053400     COMPUTE W03-TEMP-PCT ROUNDED =
053500             (W03-END-CAPPED / GU-DEPTH-PER-ATM + 1)
053600             / W03-PABS * W03-PNARC0 * 100 + 0.0001.
053700     MOVE W03-TEMP-PCT TO W03-FNARC-BEST-PCT.
053800
053900*    STEP 6 -- REMAINDER GOES TO HELIUM.  WHEN OXYGEN COUNTS AS
054000*    NARCOTIC, THE "NARCOTIC GAS" PERCENT FROM STEP 5 ALREADY
054100*    INCLUDES O2, SO HE IS SIMPLY 100 MINUS THAT FIGURE; WHEN IT
054200*    DOES NOT, O2'S OWN PERCENT MUST ALSO BE SUBTRACTED OUT SO
054300*    O2+N2+HE STILL SUM TO 100.
054400     IF GM-O2-IS-NARCOTIC
054500         COMPUTE W03-FHE-BEST-PCT ROUNDED =
054600                 100 - W03-FNARC-BEST-PCT
054700     ELSE
054800         COMPUTE W03-FHE-BEST-PCT ROUNDED =
054900                 100 - W03-FNARC-BEST-PCT - W03-FO2-BEST-PCT.
055000*    A SHALLOW TARGET DEPTH CAN DRIVE THIS NEGATIVE (THE PPO2
055100*    CEILING ALONE ALREADY SATISFIES THE NARCOSIS LIMIT WITH NO
055200*    HELIUM NEEDED) -- FLOOR AT ZERO RATHER THAN HAND BACK A
055300*    NEGATIVE HE PERCENTAGE.
055400     IF W03-FHE-BEST-PCT < ZERO
055500         MOVE ZERO TO W03-FHE-BEST-PCT.
055600
055700*    STEP 7 -- RUN THE COMPUTED BLEND BACK THROUGH THE SAME
055800*    VALIDATION EVERY CALLER-SUPPLIED MIX GOES THROUGH (SEE
055900*    CR0978 IN THE CHANGE LOG) BEFORE HANDING IT BACK AS THE
056000*    RECOMMENDED MIX -- A DEGENERATE INPUT COMBINATION (E.G. AN
056100*    IMPOSSIBLY SHALLOW MAX-END WITH A DEEP TARGET DEPTH) CAN
056200*    STILL PRODUCE AN OUT-OF-RANGE PERCENTAGE THIS FAR ALONG.
056300     MOVE W03-FO2-BEST-PCT TO GM-MIX-O2-PCT.
056400     MOVE W03-FHE-BEST-PCT TO GM-MIX-HE-PCT.
056500     PERFORM 150-VALIDATE-MIX THRU 150-EXIT.
056600     IF MIX-IS-INVALID
056700         MOVE "1" TO GM-RESULT-STATUS
056800     ELSE
056900         COMPUTE GM-RESULT-VALUE-1 ROUNDED = W03-FO2-BEST-PCT
057000         COMPUTE GM-RESULT-VALUE-2 ROUNDED = W03-FHE-BEST-PCT.
057100 300-EXIT.
057200     EXIT.
057300
057400*    VAN DER WAALS MIXTURE CONSTANTS -- A-MIX AND B-MIX FOR THE
057500*    O2/N2/HE TERNARY, PER THE STANDARD VAN DER WAALS MIXING
057600*    RULES.  THE CROSS-TERM SQUARE ROOTS ARE HAND-WORKED
057700*    CONSTANTS IN W00 SO NO RUNTIME SQRT IS NEEDED (COBOL HAS NO
057800*    SQRT INTRINSIC ON THIS COMPILER LEVEL ANYWAY).
057900*    A-MIX = SUM OVER I,J OF SQRT(A-I * A-J) * X-I * X-J -- THE
058000*    DOUBLE SUM OVER THE FULL 3X3 TABLE INCLUDES EACH OFF-
058100*    DIAGONAL PAIR TWICE, WHICH IS WHY THE MANUAL FORMULA CARRIES
058200*    AN EXPLICIT "2 *" ON ITS CROSS TERMS AND THIS TABLE-DRIVEN
058300*    FORM DOES NOT NEED TO -- SUMMING BOTH (I,J) AND (J,I)
058400*    SEPARATELY ALREADY COUNTS EACH PAIR TWICE.
058500*    B-MIX = SUM OVER I OF B-I * X-I -- A PLAIN MOLE-FRACTION-
058600*    WEIGHTED AVERAGE, NO CROSS TERM (SEE W00-VDW-B-TABLE ABOVE).
058700 400-CALC-VDW-CONSTANTS.
058800     MOVE "400-CALC-VDW-CONSTANTS" TO PARA-NAME.
058900     MOVE ZERO TO W04-A-MIX, W04-B-MIX.
059000     PERFORM 410-SUM-A-ROW THRU 410-EXIT
059100             VARYING W00-A-ROW-IDX FROM 1 BY 1
059200             UNTIL W00-A-ROW-IDX > 3.
059300*    A-MIX/B-MIX ARE NOW COMPLETE -- WALK BOTH OUT TO THE CALLER
059400*    THROUGH THE MATCHING TABLE VIEWS (CR1134, SEE THE COMMENT ON
059500*    W04-AB-PAIR-TABLE ABOVE).
059600     PERFORM 430-MOVE-AB-RESULT THRU 430-EXIT
059700             VARYING W04-AB-IDX FROM 1 BY 1
059800             UNTIL W04-AB-IDX > 2.
059900 400-EXIT.
060000     EXIT.
060100
060200*    OUTER LOOP OF THE NESTED A-MIX SUM -- HOLDS THE ROW FIXED
060300*    (SET BY 400'S PERFORM VARYING) AND STEPS THROUGH ALL THREE
060400*    COLUMNS OF THAT ROW VIA 420, THEN FOLDS IN THIS ROW'S
060500*    COMPONENT'S CONTRIBUTION TO B-MIX (A SINGLE TERM, NOT A SUM
060600*    OVER COLUMNS, SINCE B HAS NO CROSS TABLE).
060700 410-SUM-A-ROW.
060800     MOVE "410-SUM-A-ROW" TO PARA-NAME.
060900     PERFORM 420-SUM-A-CELL THRU 420-EXIT
061000             VARYING W00-A-COL-IDX FROM 1 BY 1
061100             UNTIL W00-A-COL-IDX > 3.
061200     COMPUTE W04-CELL-TERM ROUNDED =
061300             W00-B-COMPONENT(W00-A-ROW-IDX)
061400           * W01-FRACTION(W00-A-ROW-IDX).
061500     ADD W04-CELL-TERM TO W04-B-MIX.
061600 410-EXIT.
061700     EXIT.
061800
061900*    INNER LOOP OF THE NESTED A-MIX SUM -- ONE (ROW,COL) TERM OF
062000*    THE DOUBLE SUM, X-ROW * X-COL * A-CROSS(ROW,COL), ADDED INTO
062100*    THE RUNNING A-MIX TOTAL.
062200 420-SUM-A-CELL.
062300     MOVE "420-SUM-A-CELL" TO PARA-NAME.
062400     COMPUTE W04-CELL-TERM ROUNDED =
062500             W00-A-CELL(W00-A-ROW-IDX, W00-A-COL-IDX)
062600           * W01-FRACTION(W00-A-ROW-IDX)
062700           * W01-FRACTION(W00-A-COL-IDX).
062800     ADD W04-CELL-TERM TO W04-A-MIX.
062900 420-EXIT.
063000     EXIT.
063100
063200*    A-MIX/B-MIX WERE JUST SUMMED ABOVE AS THE TWO-ELEMENT
063300*    W04-AB-CONSTANT TABLE VIEW OF W04-VDW-MIX-WORK -- MOVE BOTH
063400*    OUT TO THE CALLER THROUGH THE MATCHING GM-RESULT-VALUE
063500*    TABLE VIEW SO THE SAME SUBSCRIPT WALKS BOTH SIDES. CR1134.
063600 430-MOVE-AB-RESULT.
063700     MOVE "430-MOVE-AB-RESULT" TO PARA-NAME.
063800     COMPUTE GM-RESULT-VALUE(W04-AB-IDX) ROUNDED =
063900             W04-AB-CONSTANT(W04-AB-IDX).
064000 430-EXIT.
064100     EXIT.
