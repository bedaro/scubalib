000100******************************************************************
000200*    GASCTOTL  --  CONTROL TOTALS RECORD (OUTPUT FILE GASCTOTL)
000300*    ONE RECORD WRITTEN AT END OF JOB BY GASBATCH 900-WRITE-CTLS.
000400*    RECORD IS FIXED AT 84 BYTES ON DISK (LINE SEQUENTIAL).
000500*    CT-BY-TYPE-COUNT IS THE RAW OCCURS TABLE, ONE SLOT PER
000600*    REQ-TYPE, IN THE ORDER THE 88-LEVELS ARE LISTED IN GASREQST.
000700*    CONTROL-TOTALS-NAMED-VIEW REDEFINES THE SAME BYTES SO THE
000800*    MAINLINE CAN BUMP EACH COUNT BY NAME AS IT DISPATCHES.
000900*         WRITTEN.......... R HUCKABY  06/11/09
001000*         REVISED.......... R HUCKABY  06/18/09  ADD NAMED VIEW
001100*         REVISED.......... R HUCKABY  07/29/09  CR1136 - LAST
001200*                            6 BYTES WERE FILLER, NOW HOLD THE
001300*                            RUN DATE GASBATCH STAMPS THE TOTALS
001400*                            RECORD WITH SO OPERATIONS CAN TELL
001500*                            ONE DAY'S GASCTOT FROM ANOTHER
001600******************************************************************
001700 01  CONTROL-TOTALS-RECORD.
001800     05  CT-RECORDS-READ         PIC 9(06).
001900     05  CT-RECORDS-OK           PIC 9(06).
002000     05  CT-RECORDS-ERROR        PIC 9(06).
002100     05  CT-BY-TYPE-COUNT        PIC 9(06) OCCURS 10 TIMES
002200                                 INDEXED BY CT-TYPE-IDX.
002300     05  CT-RUN-DATE             PIC 9(06).
002400
002500 01  CONTROL-TOTALS-NAMED-VIEW REDEFINES CONTROL-TOTALS-RECORD.
002600     05  FILLER                  PIC X(18).
002700     05  CT-MOD-COUNT            PIC 9(06).
002800     05  CT-CEIL-COUNT           PIC 9(06).
002900     05  CT-BEST-COUNT           PIC 9(06).
003000     05  CT-VDWA-COUNT           PIC 9(06).
003100     05  CT-ICAP-COUNT           PIC 9(06).
003200     05  CT-CCAP-COUNT           PIC 9(06).
003300     05  CT-HYDR-COUNT           PIC 9(06).
003400     05  CT-ADDG-COUNT           PIC 9(06).
003500     05  CT-TOPU-COUNT           PIC 9(06).
003600     05  CT-CNSO-COUNT           PIC 9(06).
003700     05  FILLER                  PIC X(06).
