000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GASCNSCA.
000300 AUTHOR. J MASTERSON.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 08/07/96.
000600 DATE-COMPILED. 08/07/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          OXYGEN EXPOSURE (CNS/OTU) SUBPROGRAM.  CALLED FROM
001300*          GASBATCH 500-CALL-GASCNSCA FOR REQ-TYPE CNSO.
001400*
001500*          THE REQUEST RECORD CARRIES NO ALTITUDE FIELD, SO
001600*          EVERY CNSO REQUEST IS TREATED AS A SURFACE (ALTITUDE
001700*          ZERO) EXPOSURE -- THE BAROMETRIC-FORMULA SURFACE
001800*          PRESSURE COLLAPSES TO EXACTLY 1.0 ATA IN THAT CASE, SO
001900*          THIS PROGRAM USES THE CONSTANT DIRECTLY RATHER THAN
002000*          CARRYING THE ALTITUDE TABLE (GRAVITY, LAPSE RATE,
002100*          MOLAR MASS) THAT WOULD ONLY MATTER AWAY FROM SEA
002200*          LEVEL, WHICH NONE OF OUR SHOPS DIVE FROM.
002300*
002400*          THIS PROGRAM ALSO ONLY HANDLES A SINGLE CONSTANT-DEPTH
002500*          EXPOSURE PER CALL, PER THE CALC-REQUEST LAYOUT -- THE
002600*          DEPTH-CHANGE (SLICE-AND-INTEGRATE) FORM OF THE CNS
002700*          RATE TABLE IS NOT CARRIED HERE.
002800*
002900*          CNS (CENTRAL NERVOUS SYSTEM) OXYGEN TOXICITY AND OTU
003000*          (OXYGEN TOLERANCE UNIT) PULMONARY TOXICITY ARE TWO
003100*          SEPARATE CLOCKS RUN OFF THE SAME PO2 (PARTIAL PRESSURE
003200*          OF OXYGEN AT DEPTH).  CNS IS A PERCENT-OF-MAXIMUM-DOSE
003300*          FIGURE USED FOR SHORT REPETITIVE DIVING; OTU IS A
003400*          CUMULATIVE-MINUTES FIGURE USED FOR MULTI-DAY SATURATION
003500*          AND DECOMPRESSION EXPOSURE PLANNING.  NEITHER CLOCK IS
003600*          RESET BY THIS PROGRAM -- GC-CUR-CNS/GC-CUR-OTU ARE THE
003700*          DIVER'S RUNNING TOTALS COMING IN, AND THIS PROGRAM ONLY ADDS
003800*          THIS ONE EXPOSURE'S CONTRIBUTION ON TOP OF THEM.
003900*
004000******************************************************************
004100*    CHANGE LOG
004200*    ------------------------------------------------------------
004300*    08/07/96  JM  CR0689  INITIAL VERSION -- CNSO ONLY
004400*    12/29/98  KO  Y2K004  YEAR 2000 DATE FIELD REVIEW - NO DATE
004500*                          FIELDS IN THIS PROGRAM, NO CHANGE MADE
004600*    05/26/04  DP  CR0980  MAXPO2 EXCEEDED CHECK NOW LEAVES CNS
004700*                          AND OTU UNCHANGED RATHER THAN ZEROING
004800*                          THEM (OPS COMPLAINT ON DAILY LOG)
004900*    06/09/09  RH  CR1123  REBUILT FOR THE NEW CALC-REQUEST LAYOUT
005000*    08/03/09  RH  CR1133  200/210 NOW DUMPS THE CNS TABLE TO
005100*                          CONSOLE AND DEFAULTS TO THE TOP BAND'S
005200*                          RATE IF THE SEARCH EVER FALLS THROUGH
005300*                          WITHOUT A HIT (SHOULD NEVER HAPPEN, BUT
005400*                          A BAD RECOMPILE OF 060-LOAD-CNS-TABLE
005500*                          SHOULD NOT BLOW UP A DIVE SHOP'S WHOLE
005600*                          BATCH RUN); SWITCHES ARE NOW RESET ON
005700*                          ENTRY SINCE THIS SUBPROGRAM STAYS
005800*                          RESIDENT ACROSS CALLS AND MUST NOT
005900*                          CARRY A PRIOR REQUEST'S SWITCHES INTO
006000*                          THE NEXT ONE
006100*    07/29/09  RH  CR1141  REVIEW ASKED FOR HEAVIER FIELD- AND
006200*                          PARAGRAPH-LEVEL COMMENTARY THROUGHOUT
006300*                          THE CYLINDER/MIX/SUPPLY/CNS SUITE --
006400*                          ADDED BELOW AGAINST EVERY DATA GROUP,
006500*                          EVERY FORMULA AND EVERY REDEFINES.  NO
006600*                          LOGIC CHANGED BY THIS ENTRY.
006700*    ------------------------------------------------------------
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100*    RUNS UNDER THE GASBATCH JCL STEP ONLY -- NO STAND-ALONE JCL
007200*    EXISTS FOR THIS SUBPROGRAM.
007300 SOURCE-COMPUTER. IBM-390.
007400 OBJECT-COMPUTER. IBM-390.
007500 SPECIAL-NAMES.
007600*    SAME UNIT-SYSTEM CLASS TEST GASCYLCA/GASMIXCA/GASSUPCA ALL
007700*    CARRY -- REPEATED HERE SO THIS SUBPROGRAM COMPILES ON ITS OWN.
007800     CLASS VALID-UNIT-SYS-CLASS IS "I" "M".
007900
008000 DATA DIVISION.
008100 WORKING-STORAGE SECTION.
008200
008300** UNIT-SYSTEM CONSTANT TABLE, LOADED BY 050-SELECT-GAS-UNITS.
008400*    ONLY GU-PRESSURE-PER-ATM AND GU-DEPTH-PER-ATM ARE EVER SET
008500*    BY THIS SUBPROGRAM -- THE TEMPERATURE/VDW-A-CONV CELLS OF
008600*    THIS COPYBOOK ARE NEVER TOUCHED HERE, SINCE OXYGEN EXPOSURE
008700*    MATH NEEDS NEITHER TEMPERATURE NOR A REAL-GAS CORRECTION.
008800 COPY GASUNITS.
008900
009000*    CNS RATE TABLE, PERCENT PER MINUTE, PIECEWISE ON PO2 IN ATA.
009100*    UPPER-BOUND-OF-BAND / RATE-FOR-THAT-BAND, LOADED PAIRWISE SO
009200*    210-CNS-TABLE-SEARCH CAN WALK IT WITH ONE INDEX RATHER THAN A
009300*    14-DEEP EVALUATE.  THE 0.55-0.80 BAND IS THE ONE SLOPED
009400*    BAND (RATE = 0.4*PO2 - 0.1) AND IS HANDLED SEPARATELY BELOW
009500*    THE TABLE, BEFORE THE FLAT BANDS ARE EVEN LOOKED AT.  THE
009600*    THIRTEEN (UPPER-BOUND, RATE) PAIRS BELOW ARE TAKEN DIRECTLY
009700*    FROM THE NOAA DIVING MANUAL'S CNS OXYGEN EXPOSURE TABLE --
009800*    THIS PROGRAM DOES NOT DERIVE THEM, IT ONLY LOOKS THEM UP.
009900 01  W00-CNS-TABLE-WORK.
010000     05  W00-CNS-UPPER-BOUND  OCCURS 13 TIMES PIC S9(1)V9(2)
010100                               COMP-3.
010200     05  W00-CNS-BAND-RATE    OCCURS 13 TIMES PIC S9(1)V9(2)
010300                               COMP-3.
010400*    FLAT VIEW OF THE TWO PARALLEL ARRAYS ABOVE, TREATING ALL 26
010500*    CELLS (13 BOUNDS FOLLOWED BY 13 RATES) AS ONE LONG TABLE.
010600*    220-DUMP-CNS-TABLE WALKS THIS FLAT VIEW TO CONSOLE IF
010700*    210-CNS-TABLE-SEARCH EVER FALLS THROUGH ALL 13 BANDS WITHOUT
010800*    A HIT -- SEE CR1133.  THE REDEFINES EXISTS PURELY AS A
010900*    DIAGNOSTIC CONVENIENCE; NO ARITHMETIC IS EVER DONE THROUGH
011000*    THIS FLAT VIEW, ONLY DISPLAY.
011100 01  W00-CNS-FLAT-TABLE REDEFINES W00-CNS-TABLE-WORK.
011200     05  W00-CNS-FLAT-CELL    PIC S9(1)V9(2) COMP-3
011300                        OCCURS 26 TIMES INDEXED BY W00-FLAT-IDX.
011400*    SUBSCRIPT FOR THE 060-LOAD-CNS-TABLE-STYLE INDEXED SEARCH IN
011500*    200-CALC-CNS-RATE/210-CNS-TABLE-SEARCH.
011600 01  W00-CNS-INDEX-WORK.
011700     05  W00-CNS-IDX          PIC S9(2) COMP.
011800
011900*    W01-PO2 IS THE PARTIAL PRESSURE OF OXYGEN AT THE REQUESTED
012000*    DEPTH, COMPUTED ONCE BY 100-CALC-PO2 AND THEN USED BY BOTH
012100*    200-CALC-CNS-RATE AND 300-CALC-OTU-RATE.  W01-CNS-RATE AND
012200*    W01-OTU-RATE ARE THE TWO PER-MINUTE RATES DERIVED FROM IT;
012300*    W01-OTU-BASE IS THE INTERMEDIATE RECIPROCAL VALUE RAISED TO
012400*    A FRACTIONAL POWER IN 300-CALC-OTU-RATE, BROKEN OUT AS ITS
012500*    OWN FIELD SO THE COMPUTE STATEMENT DOES NOT HAVE TO NEST A
012600*    DIVISION INSIDE AN EXPONENTIATION ON ONE LINE.
012700 01  W01-PO2-WORK.
012800     05  W01-PO2               PIC S9(1)V9(4) COMP-3.
012900     05  W01-CNS-RATE          PIC S9(1)V9(4) COMP-3.
013000     05  W01-OTU-RATE          PIC S9(3)V9(4) COMP-3.
013100     05  W01-OTU-BASE          PIC S9(3)V9(4) COMP-3.
013200
013300*    PO2-EXCEEDED-SW IS SET WHEN THE COMPUTED PO2 IS OVER 1.60
013400*    ATA, THE HOUSE'S MAXIMUM ALLOWED OPERATING PARTIAL PRESSURE
013500*    OF OXYGEN FOR ANY DIVE -- PER CR0980, AN EXCEEDED PO2 LEAVES
013600*    CNS/OTU UNCHANGED (THE INPUT TOTALS ARE ECHOED BACK) RATHER
013700*    THAN ZEROING THEM, SINCE A ZEROED DAILY LOG LOOKED LIKE THE
013800*    DIVER HAD NO PRIOR OXYGEN EXPOSURE AT ALL, WHICH WAS WORSE
013900*    THAN JUST REJECTING THE REQUEST.  RATE-FOUND-SW MARKS
014000*    210-CNS-TABLE-SEARCH'S BAND LOOKUP DONE.
014100 01  FLAGS-AND-SWITCHES.
014200     05  PO2-EXCEEDED-SW       PIC X(01) VALUE "N".
014300         88  PO2-IS-EXCEEDED     VALUE "Y".
014400     05  RATE-FOUND-SW         PIC X(01) VALUE "N".
014500         88  RATE-WAS-FOUND      VALUE "Y".
014600*    CR1133 -- WALKED BY 005-RESET-SWITCHES SO A PRIOR CALL'S
014700*    SWITCH SETTINGS CANNOT SURVIVE INTO THE NEXT ONE.  THIS
014800*    SUBPROGRAM STAYS RESIDENT ACROSS EVERY CALL GASBATCH MAKES
014900*    TO IT FOR THE WHOLE RUN, THE SAME AS GASSUPCA, SO ITS
015000*    WORKING-STORAGE IS NOT RE-INITIALIZED BETWEEN CALLS.
015100 01  SWITCHES-TABLE REDEFINES FLAGS-AND-SWITCHES.
015200     05  SWITCH-VALUE          PIC X(01)
015300                        OCCURS 2 TIMES INDEXED BY SWITCH-IDX.
015400
015500*    HOUSE-STANDARD ABEND-TRIGGER FIELDS, SHARED WITH EVERY OTHER
015600*    PROGRAM IN THIS SUITE.
015700 COPY ABENDREC.
015800
015900 LINKAGE SECTION.
016000*    GC-MIX-O2-PCT/GC-MIX-HE-PCT ARE THE MIX BEING BREATHED; ONLY
016100*    THE O2 PERCENT ACTUALLY DRIVES PO2, HE PLAYS NO PART IN
016200*    EITHER THE CNS OR THE OTU CLOCK -- IT IS CARRIED ON THIS PARM
016300*    RECORD ONLY BECAUSE EVERY OTHER CALC-REQUEST SUB-BOOK ON THIS
016400*    SYSTEM PASSES THE FULL MIX PAIR TOGETHER, NOT BECAUSE THIS
016500*    PROGRAM NEEDS IT.
016600 01  GASCNSCA-PARMS.
016700     05  GC-UNIT-SYS             PIC X(01).
016800         88  GC-IMPERIAL           VALUE "I".
016900         88  GC-METRIC             VALUE "M".
017000     05  GC-MIX-O2-PCT           PIC S9(3)V9(2).
017100     05  GC-MIX-HE-PCT           PIC S9(3)V9(2).
017200     05  GC-DEPTH                PIC S9(5).
017300*    RUNNING TOTALS COMING IN -- THE DIVER'S CNS PERCENT AND OTU
017400*    MINUTES ACCUMULATED SO FAR TODAY (OR SO FAR THIS SATURATION
017500*    EXPOSURE), BEFORE THIS ONE DIVE'S CONTRIBUTION IS ADDED.
017600     05  GC-CUR-CNS              PIC S9(3)V9(2).
017700     05  GC-CUR-OTU              PIC S9(5)V9(2).
017800*    LENGTH OF THIS CONSTANT-DEPTH EXPOSURE, IN MINUTES.
017900     05  GC-TIME                 PIC S9(4)V9(2).
018000*    "0" = OK, "1" = PO2 EXCEEDED 1.60 ATA (CNS/OTU UNCHANGED).
018100     05  GC-RESULT-STATUS        PIC X(01).
018200*    VALUE-1 = UPDATED CNS PERCENT, VALUE-2 = UPDATED OTU MINUTES
018300*    (OR THE UNCHANGED INPUT TOTALS WHEN GC-RESULT-STATUS = "1").
018400     05  GC-RESULT-VALUES.
018500         10  GC-RESULT-VALUE-1   PIC S9(7)V9(4).
018600         10  GC-RESULT-VALUE-2   PIC S9(7)V9(4).
018700*    THE TWO RESULT VALUES REDEFINED AS A TWO-ELEMENT OCCURS
018800*    TABLE SO 400-APPLY-EXPOSURE CAN LOAD BOTH VIA GC-RESULT-IDX
018900*    RATHER THAN NAMING VALUE-1/VALUE-2 SEPARATELY -- MATCHES THE
019000*    SAME "REDEFINE THE OUTPUT PAIR AS A TABLE" PATTERN GASSUPCA
019100*    USES FOR ITS OWN NEW-MIX PERCENTAGES.
019200 01  GC-RESULT-VALUES-TABLE REDEFINES GC-RESULT-VALUES.
019300     10  GC-RESULT-VALUE     PIC S9(7)V9(4)
019400                        OCCURS 2 TIMES INDEXED BY GC-RESULT-IDX.
019500 01  RETURN-CD                   PIC S9(4) COMP.
019600
019700 PROCEDURE DIVISION USING GASCNSCA-PARMS, RETURN-CD.
019800*    ENTRY POINT.  RESETS SWITCHES (CR1133), LOADS UNIT CONSTANTS
019900*    AND THE CNS RATE TABLE, WORKS OUT PO2 AT DEPTH, CHECKS THE
020000*    1.60 ATA MAXPO2 LIMIT, AND IF THE DIVE IS WITHIN LIMITS
020100*    APPLIES THIS EXPOSURE'S CNS AND OTU CONTRIBUTION ON TOP OF
020200*    THE RUNNING TOTALS.
020300 000-MAINLINE.
020400     MOVE "000-MAINLINE" TO PARA-NAME.
020500     PERFORM 005-RESET-SWITCHES THRU 005-EXIT.
020600     MOVE "0" TO GC-RESULT-STATUS.
020700     PERFORM 050-SELECT-GAS-UNITS THRU 050-EXIT.
020800     PERFORM 060-LOAD-CNS-TABLE THRU 060-EXIT.
020900     PERFORM 100-CALC-PO2 THRU 100-EXIT.
021000
021100*    OVER THE 1.60 ATA CEILING -- PER CR0980, THE INPUT TOTALS
021200*    ARE ECHOED BACK UNCHANGED RATHER THAN ZEROED.
021300     IF W01-PO2 > 1.60
021400         MOVE "Y" TO PO2-EXCEEDED-SW.
021500     IF PO2-IS-EXCEEDED
021600         MOVE "1" TO GC-RESULT-STATUS
021700         MOVE GC-CUR-CNS TO GC-RESULT-VALUE-1
021800         MOVE GC-CUR-OTU TO GC-RESULT-VALUE-2
021900         GO TO 000-DONE.
022000
022100     PERFORM 200-CALC-CNS-RATE THRU 200-EXIT.
022200     PERFORM 300-CALC-OTU-RATE THRU 300-EXIT.
022300     PERFORM 400-APPLY-EXPOSURE THRU 400-EXIT.
022400 000-DONE.
022500     MOVE ZERO TO RETURN-CD.
022600     GOBACK.
022700
022800*    RESET BOTH SWITCHES EVERY CALL -- THIS SUBPROGRAM STAYS
022900*    RESIDENT ACROSS CALLS UNDER GASBATCH SO WORKING-STORAGE
023000*    IS NOT RE-INITIALIZED BETWEEN REQUESTS.  SEE CR1133.
023100 005-RESET-SWITCHES.
023200     MOVE "005-RESET-SWITCHES" TO PARA-NAME.
023300     PERFORM 006-RESET-ONE-SWITCH THRU 006-EXIT
023400             VARYING SWITCH-IDX FROM 1 BY 1
023500             UNTIL SWITCH-IDX > 2.
023600 005-EXIT.
023700     EXIT.
023800
023900*    RESETS ONE SWITCH BYTE TO "N" -- WALKED TWICE BY 005 ABOVE
024000*    VIA THE SWITCHES-TABLE REDEFINES.
024100 006-RESET-ONE-SWITCH.
024200     MOVE "006-RESET-ONE-SWITCH" TO PARA-NAME.
024300     MOVE "N" TO SWITCH-VALUE(SWITCH-IDX).
024400 006-EXIT.
024500     EXIT.
024600
024700*    DEPTH-PER-ATM ALSO GETS LOADED HERE (NOT JUST PRESSURE-PER-
024800*    ATM) SINCE 100-CALC-PO2 NEEDS IT TO CONVERT GC-DEPTH INTO
024900*    ADDITIONAL ATMOSPHERES OF PRESSURE.
025000 050-SELECT-GAS-UNITS.
025100     MOVE "050-SELECT-GAS-UNITS" TO PARA-NAME.
025200     IF GC-IMPERIAL
025300         MOVE 14.7000  TO GU-PRESSURE-PER-ATM
025400         MOVE 33.0000  TO GU-DEPTH-PER-ATM
025500     ELSE
025600         MOVE 1.0130   TO GU-PRESSURE-PER-ATM
025700         MOVE 10.0000  TO GU-DEPTH-PER-ATM.
025800 050-EXIT.
025900     EXIT.
026000
026100*    UPPER BOUNDS AND FLAT RATES FOR THE 13 BANDS AT OR ABOVE
026200*    0.80 ATA.  THE SLOPED BAND (0.55 TO 0.80) IS NOT IN THIS
026300*    TABLE -- SEE 200-CALC-CNS-RATE.  LOADED BY LITERAL MOVE
026400*    RATHER THAN A COMPILE-TIME VALUE CLAUSE SINCE THIS SHOP'S
026500*    HOUSE STYLE KEEPS TABLE-LOAD LOGIC IN THE PROCEDURE DIVISION
026600*    WHERE A CONSOLE DUMP (SEE 220-DUMP-CNS-TABLE) CAN CONFIRM AT
026700*    RUN TIME EXACTLY WHAT WAS LOADED.
026800 060-LOAD-CNS-TABLE.
026900     MOVE "060-LOAD-CNS-TABLE" TO PARA-NAME.
027000     MOVE 0.90 TO W00-CNS-UPPER-BOUND(1).
027100     MOVE 0.33 TO W00-CNS-BAND-RATE(1).
027200     MOVE 1.00 TO W00-CNS-UPPER-BOUND(2).
027300     MOVE 0.42 TO W00-CNS-BAND-RATE(2).
027400     MOVE 1.10 TO W00-CNS-UPPER-BOUND(3).
027500     MOVE 0.48 TO W00-CNS-BAND-RATE(3).
027600     MOVE 1.20 TO W00-CNS-UPPER-BOUND(4).
027700     MOVE 0.48 TO W00-CNS-BAND-RATE(4).
027800     MOVE 1.25 TO W00-CNS-UPPER-BOUND(5).
027900     MOVE 0.51 TO W00-CNS-BAND-RATE(5).
028000     MOVE 1.30 TO W00-CNS-UPPER-BOUND(6).
028100     MOVE 0.56 TO W00-CNS-BAND-RATE(6).
028200     MOVE 1.35 TO W00-CNS-UPPER-BOUND(7).
028300     MOVE 0.61 TO W00-CNS-BAND-RATE(7).
028400     MOVE 1.40 TO W00-CNS-UPPER-BOUND(8).
028500     MOVE 0.67 TO W00-CNS-BAND-RATE(8).
028600     MOVE 1.45 TO W00-CNS-UPPER-BOUND(9).
028700     MOVE 0.73 TO W00-CNS-BAND-RATE(9).
028800     MOVE 1.50 TO W00-CNS-UPPER-BOUND(10).
028900     MOVE 0.83 TO W00-CNS-BAND-RATE(10).
029000     MOVE 1.55 TO W00-CNS-UPPER-BOUND(11).
029100     MOVE 1.12 TO W00-CNS-BAND-RATE(11).
029200     MOVE 1.60 TO W00-CNS-UPPER-BOUND(12).
029300     MOVE 2.22 TO W00-CNS-BAND-RATE(12).
029400*    BAND 13'S UPPER BOUND OF 9.99 IS DELIBERATELY ABOVE ANY
029500*    POSSIBLE PO2 THIS PROGRAM WOULD EVER BE ASKED TO RATE (THE
029600*    1.60 ATA MAXPO2 CHECK IN 000-MAINLINE ALREADY REJECTS
029700*    ANYTHING PAST 1.60) -- IT EXISTS SO 210-CNS-TABLE-SEARCH IS
029800*    GUARANTEED A MATCH ON SOME BAND FOR EVERY PO2 THAT REACHES IT.
029900     MOVE 9.99 TO W00-CNS-UPPER-BOUND(13).
030000     MOVE 2.22 TO W00-CNS-BAND-RATE(13).
030100 060-EXIT.
030200     EXIT.
030300
030400*    PO2 AT DEPTH, SURFACE PRESSURE FIXED AT 1.0 ATA (SEE REMARKS
030500*    ABOVE -- NO ALTITUDE FIELD ON THE CALC-REQUEST RECORD):
030600*        PO2 = (DEPTH / DEPTH-PER-ATM + 1.0) * FO2
030700*    THE (DEPTH / DEPTH-PER-ATM) TERM IS THE ADDITIONAL
030800*    ATMOSPHERES OF PRESSURE FROM THE WATER COLUMN ABOVE THE
030900*    DIVER; ADDING 1.0 BRINGS IN THE SURFACE ATMOSPHERE ITSELF,
031000*    AND MULTIPLYING BY THE FRACTION OF O2 IN THE MIX (FO2)
031100*    GIVES THE PORTION OF THAT TOTAL PRESSURE CONTRIBUTED BY
031200*    OXYGEN ALONE -- THE SAME DALTON'S-LAW PARTIAL-PRESSURE
031300*    IDENTITY GASMIXCA'S OWN MOD/CEIL PARAGRAPHS ARE BUILT AROUND,
031400*    JUST SOLVED FOR PO2 GIVEN DEPTH RATHER THAN FOR DEPTH GIVEN
031500*    A TARGET PO2.
031600 100-CALC-PO2.
031700     MOVE "100-CALC-PO2" TO PARA-NAME.
031800     COMPUTE W01-PO2 ROUNDED =
031900             ((GC-DEPTH / GU-DEPTH-PER-ATM) + 1.0)
032000             * (GC-MIX-O2-PCT / 100).
032100 100-EXIT.
032200     EXIT.
032300
032400*    CNS RATE -- BELOW 0.55 ATA THE RATE IS ZERO (NO MEASURABLE
032500*    CNS TOXICITY BUILDUP BELOW THIS THRESHOLD, PER THE NOAA
032600*    TABLE), FROM 0.55 UP TO 0.80 ATA THE RATE RISES ON A
032700*    STRAIGHT LINE (0.4*PO2 - 0.1) RATHER THAN A LOOKUP TABLE
032800*    CELL BECAUSE THE ORIGINAL NOAA TABLE ITSELF PUBLISHES THIS
032900*    BAND AS A LINEAR RAMP, NOT A FLAT RATE; ABOVE 0.80 THE RATE
033000*    IS LOOKED UP FROM W00-CNS-TABLE-WORK, WHICH IS PIECEWISE
033100*    FLAT BAND BY BAND.
033200 200-CALC-CNS-RATE.
033300     MOVE "200-CALC-CNS-RATE" TO PARA-NAME.
033400     IF W01-PO2 < 0.55
033500         MOVE ZERO TO W01-CNS-RATE
033600         GO TO 200-EXIT.
033700     IF W01-PO2 <= 0.80
033800         COMPUTE W01-CNS-RATE ROUNDED = (0.4 * W01-PO2) - 0.1
033900         GO TO 200-EXIT.
034000
034100*    ABOVE 0.80 ATA -- WALK THE 13-BAND TABLE LOOKING FOR THE
034200*    FIRST BAND WHOSE UPPER BOUND IS AT OR ABOVE THE COMPUTED
034300*    PO2, STOPPING AS SOON AS ONE IS FOUND (RATE-WAS-FOUND).
034400     MOVE "N" TO RATE-FOUND-SW.
034500     PERFORM 210-CNS-TABLE-SEARCH THRU 210-EXIT
034600             VARYING W00-CNS-IDX FROM 1 BY 1
034700             UNTIL W00-CNS-IDX > 13 OR RATE-WAS-FOUND.
034800*    SHOULD NEVER HAPPEN (BAND 13'S 9.99 UPPER BOUND COVERS EVERY
034900*    POSSIBLE PO2), BUT IF A BAD RECOMPILE OF 060-LOAD-CNS-TABLE
035000*    EVER LEAVES A GAP, DUMP THE TABLE FOR DIAGNOSIS AND FALL
035100*    BACK ON THE TOP BAND'S RATE RATHER THAN LET THE JOB ABEND --
035200*    CR1133, WRITTEN AFTER A PRODUCTION RUN ONCE STOPPED COLD ON
035300*    THIS EXACT CONDITION.
035400     IF NOT RATE-WAS-FOUND
035500         PERFORM 220-DUMP-CNS-TABLE THRU 220-EXIT
035600         MOVE W00-CNS-BAND-RATE(13) TO W01-CNS-RATE.
035700 200-EXIT.
035800     EXIT.
035900
036000*    ONE PASS OF THE INDEXED BAND SEARCH -- CHECKS THE CURRENT
036100*    BAND (W00-CNS-IDX) AND, IF THE PO2 FITS UNDER ITS UPPER
036200*    BOUND, LOADS THAT BAND'S RATE AND SIGNALS DONE.
036300 210-CNS-TABLE-SEARCH.
036400     MOVE "210-CNS-TABLE-SEARCH" TO PARA-NAME.
036500     IF W01-PO2 <= W00-CNS-UPPER-BOUND(W00-CNS-IDX)
036600         MOVE W00-CNS-BAND-RATE(W00-CNS-IDX) TO W01-CNS-RATE
036700         MOVE "Y" TO RATE-FOUND-SW.
036800 210-EXIT.
036900     EXIT.
037000*    THE SEARCH ABOVE SHOULD ALWAYS HIT BAND 13 (UPPER BOUND
037100*    9.99) AT THE LATEST -- IF IT EVER FALLS THROUGH, THE TABLE
037200*    ITSELF IS SUSPECT, SO DUMP IT TO CONSOLE FOR DIAGNOSIS AND
037300*    FALL BACK ON THE TOP BAND'S RATE RATHER THAN ABEND. CR1133.
037400 220-DUMP-CNS-TABLE.
037500     MOVE "220-DUMP-CNS-TABLE" TO PARA-NAME.
037600     DISPLAY "*** CNS TABLE SEARCH FAILED - TABLE FOLLOWS ***"
037700             UPON CONSOLE.
037800     PERFORM 225-DUMP-ONE-CELL THRU 225-EXIT
037900             VARYING W00-FLAT-IDX FROM 1 BY 1
038000             UNTIL W00-FLAT-IDX > 26.
038100 220-EXIT.
038200     EXIT.
038300
038400*    ONE CELL OF THE FLAT 26-CELL TABLE VIEW TO CONSOLE -- WALKED
038500*    26 TIMES BY 220 ABOVE (13 BOUNDS FOLLOWED BY 13 RATES) SO
038600*    OPERATIONS CAN SEE EXACTLY WHAT WAS LOADED AT RUN TIME
038700*    WITHOUT NEEDING A DEBUGGER OR A RECOMPILE WITH DISPLAY
038800*    STATEMENTS ADDED.
038900 225-DUMP-ONE-CELL.
039000     MOVE "225-DUMP-ONE-CELL" TO PARA-NAME.
039100     DISPLAY W00-CNS-FLAT-CELL(W00-FLAT-IDX) UPON CONSOLE.
039200 225-EXIT.
039300     EXIT.
039400
039500*    OTU RATE AT CONSTANT PO2:
039600*        OTU-RATE = (0.5 / (PO2 - 0.05)) ** (-5/6)
039700*    WORKED AS A RECIPROCAL RAISED TO THE POSITIVE 5/6 POWER SO
039800*    NO NEGATIVE EXPONENT IS PASSED TO THE COMPILER'S
039900*    EXPONENTIATION ROUTINE -- (X) ** (-5/6) IS MATHEMATICALLY
040000*    IDENTICAL TO (1/X) ** (5/6), AND THE SECOND FORM IS THE ONE
040100*    THIS COMPILER'S RUN-TIME LIBRARY HANDLES RELIABLY.
040200*    W01-OTU-BASE HOLDS THE INVERTED RATIO ((PO2-0.05)/0.5)
040300*    BEFORE IT IS RAISED TO THE FRACTIONAL POWER, KEEPING THE
040400*    COMPUTE STATEMENT BELOW TO ONE OPERATION PER LINE.
040500 300-CALC-OTU-RATE.
040600     MOVE "300-CALC-OTU-RATE" TO PARA-NAME.
040700     COMPUTE W01-OTU-BASE ROUNDED =
040800             (W01-PO2 - 0.05) / 0.5.
040900     COMPUTE W01-OTU-RATE ROUNDED =
041000             W01-OTU-BASE ** 0.833333.
041100 300-EXIT.
041200     EXIT.
041300
041400*    NEW RUNNING TOTAL = OLD RUNNING TOTAL + (RATE * MINUTES
041500*    EXPOSED), FOR BOTH CLOCKS.  LOADED THROUGH THE GC-RESULT-
041600*    VALUE TABLE (ELEMENT 1 = CNS, ELEMENT 2 = OTU) RATHER THAN
041700*    NAMING GC-RESULT-VALUE-1/2 DIRECTLY, MATCHING THE REDEFINES
041800*    COMMENTED ABOVE IN THE LINKAGE SECTION.
041900 400-APPLY-EXPOSURE.
042000     MOVE "400-APPLY-EXPOSURE" TO PARA-NAME.
042100     COMPUTE GC-RESULT-VALUE(1) ROUNDED =
042200             GC-CUR-CNS + (W01-CNS-RATE * GC-TIME).
042300     COMPUTE GC-RESULT-VALUE(2) ROUNDED =
042400             GC-CUR-OTU + (W01-OTU-RATE * GC-TIME).
042500 400-EXIT.
042600     EXIT.
