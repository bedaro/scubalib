000100******************************************************************
000200*    GASUNITS  --  UNIT-SYSTEM CONSTANT WORKING-STORAGE TABLE
000300*    HOLDS THE ONE ROW OF CONSTANTS SELECTED FOR REQ-UNIT-SYS ON
000400*    THE CURRENT REQUEST.  EACH CALLING PROGRAM MOVES THE RIGHT
000500*    LITERAL SET IN VIA ITS OWN 0nn-SELECT-GAS-UNITS PARAGRAPH --
000600*    SEE GASBATCH, GASMIXCA, GASCYLCA, GASSUPCA, GASCNSCA.
000700*         WRITTEN.......... R HUCKABY  06/09/09
000800*         REVISED.......... R HUCKABY  07/22/09  CR1131 - DROPPED
000900*                            GU-PRESSURE-CONV-MULT AND GU-DEPTH-
001000*                            CONV-MULT.  BOTH ARE FOR RE-EXPRESSING
001100*                            AN ALREADY-STORED VALUE WHEN THE
001200*                            OPERATOR FLIPS UNIT SYSTEMS ON A SAVED
001300*                            RECORD -- THIS BATCH HAS NO SUCH RE-
001400*                            EXPRESS STEP, EVERY FIELD ON A
001500*                            REQUEST IS ALREADY IN ITS OWN REQ-
001600*                            UNIT-SYS.  GU-VDW-A-CONV-FACTOR STAYS,
001700*                            SINCE GASMIXCA/GASCYLCA GENUINELY
001800*                            RESCALE A METRIC-AUTHORED CONSTANT
001900*                            WITH IT (SEE THEIR OWN CHANGE LOGS).
002000*         REVISED.......... R HUCKABY  07/29/09  CR1137 - SAME
002100*                            PRECEDENT AS CR1131 ABOVE -- DROPPED
002200*                            GU-STD-GRAVITY, GU-ATM-MOLAR-MASS,
002300*                            GU-LOW-TEMP-LAPSE AND GU-ABS-TEMP-STD.
002400*                            ALL FOUR WERE CARRIED OVER FOR A
002500*                            BAROMETRIC-ALTITUDE PRESSURE TERM
002600*                            GASCNSCA'S OWN REMARKS SAY IS SKIPPED
002700*                            ON THIS BATCH -- SURFACE PRESSURE IS
002800*                            TAKEN AS A FLAT 1.0 ATM THROUGHOUT.
002900******************************************************************
003000 01  GAS-UNIT-CONSTANTS.
003100     05  GU-PRESSURE-PER-ATM     PIC S9(3)V9(4) COMP-3.
003200     05  GU-DEPTH-PER-ATM        PIC S9(3)V9(4) COMP-3.
003300     05  GU-DEPTH-INCREMENT      PIC S9(3)V9(4) COMP-3.
003400     05  GU-GAS-CONSTANT         PIC S9(1)V9(6) COMP-3.
003500     05  GU-AMBIENT-ABS-TEMP     PIC S9(3)V9(2) COMP-3.
003600     05  GU-VDW-A-CONV-FACTOR    PIC S9(1)V9(5) COMP-3.
003700     05  FILLER                  PIC X(23).
