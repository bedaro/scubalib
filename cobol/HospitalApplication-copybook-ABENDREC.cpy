000100******************************************************************
000200*    ABENDREC  --  FATAL ERROR / FORCED-ABEND RECORD
000300*    WRITTEN TO SYSOUT AHEAD OF THE FORCED DIVIDE-BY-ZERO ABEND
000400*    IN 1000-ABEND-RTN.  ZERO-VAL/ONE-VAL ARE THE OPERANDS OF
000500*    THAT DIVIDE -- DO NOT INITIALIZE ZERO-VAL TO ANYTHING BUT 0.
000600*         WRITTEN.......... R HUCKABY  06/09/09
000700******************************************************************
000800 01  ABEND-REC.
000900     05  ABEND-REASON            PIC X(40).
001000     05  EXPECTED-VAL            PIC S9(9)V99.
001100     05  ACTUAL-VAL              PIC S9(9)V99.
001200     05  ZERO-VAL                PIC S9(1)  COMP-3 VALUE ZERO.
001300     05  ONE-VAL                 PIC S9(1)  COMP-3 VALUE 1.
001400     05  FILLER                  PIC X(74).
001500
001600*    PARA-NAME IS SET AT THE TOP OF EVERY PARAGRAPH SO THE DUMP
001700*    IN 1000-ABEND-RTN SHOWS WHERE THE JOB WAS WHEN IT DIED.
001800 01  PARA-NAME                   PIC X(30) VALUE SPACES.
