000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GASCYLCA.
000300 AUTHOR. R HUCKABY.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CYLINDER CALCULATION SUBPROGRAM.  CALLED FROM GASBATCH
001300*          300-CALL-GASCYLCA FOR REQ-TYPE ICAP/CCAP/HYDR, AND
001400*          FROM GASSUPCA (GAS SUPPLY BLENDING) FOR THE INTERNAL
001500*          PRESSURE-FROM-CAPACITY DIRECTIONS ICPR AND CCPR, AND
001600*          THE INTERNAL CALLER-SUPPLIED-MIX CAPACITY DIRECTION
001700*          CCAF, NONE OF WHICH APPEAR ON THE CALC-REQUEST FILE.
001800*
001900*          ICAP/CCAP  -  PRESSURE  IN, CAPACITY OUT (AIR MIX).
002000*          CCAF       -  PRESSURE  IN, CAPACITY OUT (CALLER MIX).
002100*          ICPR/CCPR  -  CAPACITY  IN, PRESSURE  OUT.
002200*          HYDR       -  HYDROSTATIC TEST EXPIRATION CHECK.
002300*
002400*          ICAP/ICPR TREAT THE FILL GAS AS AN IDEAL GAS -- CAPACITY
002500*          AND PRESSURE ARE DIRECTLY PROPORTIONAL THROUGH THE UNIT
002600*          SYSTEM'S PRESSURE-PER-ATM CONSTANT.  CCAP/CCAF/CCPR USE
002700*          THE VAN DER WAALS EQUATION OF STATE INSTEAD, WHICH ADDS
002800*          A CORRECTION FOR MOLECULAR VOLUME (CONSTANT B) AND
002900*          INTERMOLECULAR ATTRACTION (CONSTANT A) -- REAL GAS AT
003000*          SERVICE PRESSURE DOES NOT COMPRESS AS AN IDEAL GAS WOULD,
003100*          AND THE CERTIFICATION MANUAL REQUIRES THE REAL-GAS FIGURE
003200*          FOR ANY CYLINDER RATED PAST 200 ATM.
003300*
003400******************************************************************
003500*    CHANGE LOG
003600*    ------------------------------------------------------------
003700*    03/14/89  RH  ORIG    INITIAL VERSION -- IDEAL CAPACITY ONLY
003800*    11/02/91  RH  CR0350  ADD VAN DER WAALS CAPACITY, NEWTON-
003900*                          RAPHSON ROOT FIND ON THE CUBIC
004000*    04/19/93  TD  CR0514  ADD HYDROSTATIC TEST EXPIRATION (HYDR)
004100*    08/07/96  JM  CR0692  DAYS-IN-MONTH TABLE ADDED, LEAP YEAR
004200*                          RULE CORRECTED FOR CENTURY YEARS
004300*    12/29/98  KO  Y2K004  REQ-PREV-HYDRO-YMD AND REQ-TODAY-YMD
004400*                          CONFIRMED FULL 4-DIGIT YEAR - NO CHANGE
004500*    03/02/99  KO  Y2K004  RE-CERTIFIED, SIGNED OFF BY QA
004600*    04/19/93  TD  CR0515  ADD ICPR/CCPR INVERSE DIRECTION FOR USE
004700*                          BY GASSUPCA GAS-BLENDING SUBPROGRAM
004800*    08/07/96  JM  CR0694  ADD CCAF (CALLER-SUPPLIED-MIX FORWARD
004900*                          VDW CAPACITY) - GASSUPCA NEEDS A
005000*                          NON-AIR MIX'S CAPACITY FOR TOP-OFF
005100*    06/09/09  RH  CR1123  REBUILT FOR THE NEW CALC-REQUEST LAYOUT
005200*    07/22/09  RH  CR1131  W00-AIR-A IS HARD-CODED IN METRIC, SAME
005300*                          AS THE A-CROSS TABLE IN GASMIXCA -- CCAP
005400*                          NOW RESCALES IT TO IMPERIAL WHEN GY-UNIT-
005500*                          SYS = "I" BEFORE IT FEEDS THE CUBIC SOLVE.
005600*                          CCAF/CCPR ARE UNAFFECTED - THEY TRUST THE
005700*                          CALLER'S OWN (ALREADY RESCALED) A/B.
005800*    07/29/09  RH  CR1138  300-CALC-HYDRO-EXPIRE WAS MOVING THE
005900*                          FULL 8-DIGIT W02-EXPIRATION-YMD INTO
006000*                          GY-RESULT-VALUE-1, WHICH IS PIC
006100*                          S9(7)V9(4) -- ONLY 7 INTEGER DIGITS.
006200*                          THE LEADING DIGIT WAS SILENTLY LOST ON
006300*                          EVERY HYDR REQUEST.  DROPPED THE MOVE --
006400*                          THE CALC-REQUEST SPECIFICATION NEVER
006500*                          CALLED FOR THE EXPIRATION DATE ON
006600*                          RES-VALUE-1 ANYWAY, ONLY RES-FLAG
006700*                          (Y/N EXPIRED), SO THE FIX IS TO STOP
006800*                          SURFACING A VALUE THAT DOES NOT FIT
006900*                          RATHER THAN WIDEN A FIELD SHARED BY
007000*                          EVERY OTHER REQ-TYPE ON THIS SUBPROGRAM.
007100*                          REVIEW ALSO ASKED FOR HEAVIER PARAGRAPH
007200*                          AND FIELD-LEVEL COMMENTARY THROUGHOUT --
007300*                          ADDED BELOW AGAINST EVERY DATA GROUP AND
007400*                          COMPUTE STATEMENT IN THE PROGRAM.
007500*    ------------------------------------------------------------
007600******************************************************************
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900*    SAME TARGET MACHINE AS EVERY OTHER PROGRAM ON THIS BATCH --
008000*    THIS SUBPROGRAM RUNS UNDER THE GASBATCH JCL STEP, NEVER
008100*    STANDALONE, SO SOURCE AND OBJECT COMPUTER ARE THE SAME BOX.
008200 SOURCE-COMPUTER. IBM-390.
008300 OBJECT-COMPUTER. IBM-390.
008400*    GY-UNIT-SYS IS EDITED AGAINST THIS CLASS ONE LEVEL UP IN
008500*    GASBATCH (100-MAINLINE, REQ-UNIT-SYS IS VALID-UNIT-SYS-CLASS)
008600*    BEFORE THE CALL EVER REACHES THIS SUBPROGRAM -- THE CLASS TEST
008700*    IS REPEATED HERE ONLY BECAUSE GASSUPCA CALLS THIS SUBPROGRAM
008800*    DIRECTLY FOR ICPR/CCPR/CCAF WITHOUT GOING BACK THROUGH
008900*    GASBATCH'S EDIT, SO THE CLASS MUST BE DEFINED IN BOTH PLACES.
009000 SPECIAL-NAMES.
009100     CLASS VALID-UNIT-SYS-CLASS IS "I" "M".
009200
009300 DATA DIVISION.
009400 WORKING-STORAGE SECTION.
009500
009600** UNIT-SYSTEM CONSTANT TABLE, LOADED BY 050-SELECT-GAS-UNITS
009700*    GU-PRESSURE-PER-ATM, GU-GAS-CONSTANT AND GU-AMBIENT-ABS-TEMP
009800*    ARE THE ONLY THREE CELLS OF THIS COPYBOOK THIS SUBPROGRAM
009900*    TOUCHES; GU-VDW-A-CONV-FACTOR IS ALSO SET HERE (SEE 050 BELOW)
010000*    RATHER THAN LOADED FROM THE COPYBOOK, SINCE IT IS NOT A
010100*    PER-UNIT-SYSTEM CONSTANT -- IT IS THE SAME 0.01808 CONVERSION
010200*    NO MATTER WHICH UNIT SYSTEM THE REQUEST IS IN, ONLY APPLIED
010300*    CONDITIONALLY WHEN THE TARGET SYSTEM IS IMPERIAL.
010400 COPY GASUNITS.
010500
010600*    AIR'S OWN VAN DER WAALS CONSTANTS -- USED ONLY FOR THE
010700*    FILE-LEVEL CCAP REQUEST, WHICH HAS NO MIX SUB-BOOK OF ITS
010800*    OWN AND ALWAYS RATES THE CYLINDER AGAINST AIR (20.9% O2,
010900*    79.1% N2, 0% HE), PER THE OLD CERTIFICATION MANUALS.  BOTH
011000*    CONSTANTS ARE AUTHORED IN METRIC (L**2-BAR/MOL**2 FOR A,
011100*    L/MOL FOR B), THE SAME SCALE AS GASMIXCA'S OWN A/B CROSS
011200*    TABLE, SO THEY CAN BE RESCALED BY THE SAME
011300*    GU-VDW-A-CONV-FACTOR WHEN THE REQUEST IS IMPERIAL (CR1131).
011400 01  W00-AIR-VDW-CONSTANTS.
011500     05  W00-AIR-A               PIC S9(1)V9(6) COMP-3
011600                                      VALUE 1.372549.
011700     05  W00-AIR-B               PIC S9(1)V9(6) COMP-3
011800                                      VALUE 0.037270.
011900
012000*    SCRATCH FIELDS FOR THE NEWTON-RAPHSON CUBIC SOLVE IN
012100*    200-CALC-VDW-CAPACITY/210-NEWTON-STEP, AND FOR THE CLOSED-
012200*    FORM INVERSE IN 250-CALC-VDW-PRESSURE.  V0/V1 ARE THIS
012300*    ITERATION'S GUESS AND NEXT ITERATION'S REFINED GUESS AT
012400*    MOLAR VOLUME; UNCERTAINTY IS THE CONVERGENCE TOLERANCE BAND
012500*    RECOMPUTED EVERY STEP (IT SHRINKS AS V1 SHRINKS TOWARD THE
012600*    TRUE ROOT); FV/FPRIME-V ARE THE CUBIC'S VALUE AND DERIVATIVE
012700*    AT V0; RT IS THE GAS-CONSTANT*TEMPERATURE PRODUCT, RECOMPUTED
012800*    ONCE PER CALL SINCE IT DOES NOT CHANGE ACROSS ITERATIONS;
012900*    PB-PLUS-RT IS THE (PRESSURE*B + R*T) TERM THAT RECURS IN
013000*    BOTH THE CUBIC AND ITS DERIVATIVE, SO IT IS COMPUTED ONCE
013100*    RATHER THAN TWICE PER NEWTON STEP.
013200 01  W01-CAPACITY-WORK.
013300     05  W01-V0                  PIC S9(5)V9(6) COMP-3.
013400     05  W01-V1                  PIC S9(5)V9(6) COMP-3.
013500     05  W01-UNCERTAINTY         PIC S9(3)V9(6) COMP-3.
013600     05  W01-FV                  PIC S9(9)V9(4) COMP-3.
013700     05  W01-FPRIME-V            PIC S9(9)V9(4) COMP-3.
013800     05  W01-RT                  PIC S9(5)V9(4) COMP-3.
013900     05  W01-PB-PLUS-RT          PIC S9(5)V9(4) COMP-3.
014000*    CAPS THE NEWTON LOOP AT 25 PASSES (SEE 200-CALC-VDW-CAPACITY)
014100*    SO A PATHOLOGICAL INPUT CANNOT SPIN THIS SUBPROGRAM FOREVER --
014200*    IN PRACTICE THE CUBIC CONVERGES IN UNDER 10 PASSES FROM THE
014300*    IDEAL-GAS SEED.
014400     05  W01-ITER-COUNT          PIC S9(3)      COMP.
014500
014600*    HOLDS THE HYDROSTATIC-EXPIRATION DATE ARITHMETIC FOR
014700*    300-CALC-HYDRO-EXPIRE.  W02-PREV-HYDRO-DATE AND
014800*    W02-EXPIRATION-YMD-PARTS ARE BOTH REDEFINES SOLELY SO THE
014900*    PARAGRAPH CAN PULL THE YEAR/MONTH/DAY PIECES BACK APART OUT
015000*    OF THE 8-DIGIT YYYYMMDD FIELDS WITHOUT A SEPARATE UNSTRING --
015100*    THE SAME TRICK THE 300 PARAGRAPH ITSELF USES TWICE, ONCE ON
015200*    THE INPUT DATE AND ONCE ON THE COMPUTED EXPIRATION DATE.
015300 01  W02-DATE-WORK.
015400     05  W02-PREV-HYDRO-YMD-WK    PIC 9(08).
015500     05  W02-PREV-HYDRO-DATE REDEFINES W02-PREV-HYDRO-YMD-WK.
015600         10  W02-PREV-YYYY        PIC 9(04).
015700         10  W02-PREV-MM          PIC 9(02).
015800         10  W02-PREV-DD          PIC 9(02).
015900*    W02-PREV-DD IS CARRIED FOR SYMMETRY WITH THE EXPIRATION-SIDE
016000*    BREAKDOWN BELOW BUT IS NEVER READ -- THE HYDRO EXPIRATION
016100*    RULE ROLLS FORWARD TO THE *END* OF THE ANNIVERSARY MONTH, SO
016200*    THE ORIGINAL TEST'S DAY-OF-MONTH NEVER FACTORS INTO THE
016300*    EXPIRATION DATE, ONLY ITS YEAR AND MONTH DO.
016400     05  W02-EXP-YEAR             PIC 9(04).
016500     05  W02-EXP-DAY-IN-MONTH     PIC 9(02).
016600     05  W02-EXPIRATION-YMD       PIC 9(08).
016700     05  W02-EXPIRATION-YMD-PARTS REDEFINES W02-EXPIRATION-YMD.
016800         10  W02-EXP-YMD-YYYY     PIC 9(04).
016900         10  W02-EXP-YMD-MM       PIC 9(02).
017000         10  W02-EXP-YMD-DD       PIC 9(02).
017100*    DEFAULTS TO 5 (CERTIFICATION MANUAL'S STANDARD RE-TEST
017200*    INTERVAL) WHENEVER THE CALLER SENDS A ZERO INTERVAL.
017300     05  W02-INTERVAL-USED        PIC 9(02).
017400*    QUOTIENT/REMAINDER SCRATCH FOR THE THREE-WAY LEAP YEAR TEST
017500*    IN 350-LEAP-YEAR-TEST -- DIV BY 4, THEN BY 100, THEN BY 400.
017600*    THE QUOTIENTS THEMSELVES ARE NEVER USED, ONLY THE REMAINDERS,
017700*    BUT DIVIDE REQUIRES A GIVING TARGET SO ONE IS CARRIED HERE
017800*    AND REUSED ACROSS ALL THREE DIVIDES.
017900     05  W02-YEAR-QUOTIENT        PIC 9(04).
018000     05  W02-YEAR-MOD-4           PIC 9(04).
018100     05  W02-YEAR-MOD-100         PIC 9(04).
018200     05  W02-YEAR-MOD-400         PIC 9(04).
018300
018400*    DAYS-IN-MONTH, JAN THRU DEC, NON-LEAP YEAR.  FEBRUARY'S
018500*    ENTRY IS BUMPED TO 29 AT RUN TIME WHEN 060-LEAP-YEAR-TEST
018600*    FINDS A LEAP YEAR.  LOADED AS ONE 24-BYTE VALUE LITERAL,
018700*    TWO DIGITS PER MONTH, RATHER THAN TWELVE SEPARATE VALUE
018800*    CLAUSES, SO THE WHOLE CALENDAR SITS ON ONE LINE FOR EASY
018900*    EYEBALLING AGAINST A DESK CALENDAR WHEN THIS TABLE IS
019000*    QUESTIONED.  W03-DAYS-IN-MONTH-TABLE REDEFINES THE LOAD
019100*    AREA SO 300-CALC-HYDRO-EXPIRE CAN INDEX INTO IT BY MONTH
019200*    NUMBER RATHER THAN PARSING THE FLAT LITERAL BY HAND.
019300 01  W03-DAYS-IN-MONTH-LOAD.
019400     05  FILLER                  PIC X(24)
019500              VALUE "312831303130313130313031".
019600 01  W03-DAYS-IN-MONTH-TABLE REDEFINES W03-DAYS-IN-MONTH-LOAD.
019700     05  W03-DAYS-IN-MONTH       PIC 9(02)
019800                        OCCURS 12 TIMES INDEXED BY W03-MONTH-IDX.
019900
020000*    CONVERGED-SW STOPS THE NEWTON-RAPHSON LOOP IN
020100*    200-CALC-VDW-CAPACITY ONCE |V0 - V1| FALLS UNDER THE
020200*    UNCERTAINTY BAND; LEAP-YEAR-SW CARRIES THE RESULT OF
020300*    350-LEAP-YEAR-TEST BACK TO 300-CALC-HYDRO-EXPIRE.
021000 01  FLAGS-AND-SWITCHES.
021100     05  CONVERGED-SW            PIC X(01) VALUE "N".
021200         88  ROOT-CONVERGED        VALUE "Y".
021300     05  LEAP-YEAR-SW            PIC X(01) VALUE "N".
021400         88  IS-LEAP-YEAR           VALUE "Y".
021500
021600*    FATAL FILE-STATUS ABEND RECORD -- SEE PARA-NAME BELOW, WHICH
021700*    LIVES IN THIS COPYBOOK AND IS STAMPED AT THE TOP OF EVERY
021800*    PARAGRAPH SO A DUMP TAKEN MID-CALL SHOWS WHICH PARAGRAPH WAS
021900*    RUNNING WHEN THE ABEND HIT.  THIS SUBPROGRAM HAS NO FILE
022000*    I/O OF ITS OWN, SO IT NEVER ACTUALLY FORCES THE ABEND
022100*    ITSELF, BUT THE COPYBOOK IS CARRIED FOR THE PARA-NAME FIELD.
022200 COPY ABENDREC.
022300
022400 LINKAGE SECTION.
022500*    ONE FLAT PARAMETER RECORD, SAME SHAPE FOR EVERY DIRECTION --
022600*    NOT EVERY FIELD IS MEANINGFUL ON EVERY REQ-TYPE.  SEE THE
022700*    PER-FIELD NOTES BELOW.
022800 01  GASCYLCA-PARMS.
022900*    88-LEVELS FOR THE SIX DIRECTIONS THIS SUBPROGRAM SUPPORTS --
023000*    ICAP/CCAP/HYDR ARE ON THE CALC-REQUEST FILE ITSELF; ICPR,
023100*    CCPR AND CCAF ARE INTERNAL-ONLY, USED BY GASSUPCA'S OWN
023200*    100-COMPUTE-CUR-AMOUNT/400-BLEND-AND-PRESSURIZE.
023300     05  GY-REQ-TYPE             PIC X(04).
023400         88  GY-IS-ICAP            VALUE "ICAP".
023500         88  GY-IS-CCAP            VALUE "CCAP".
023600         88  GY-IS-HYDR            VALUE "HYDR".
023700         88  GY-IS-ICPR            VALUE "ICPR".
023800         88  GY-IS-CCPR            VALUE "CCPR".
023900         88  GY-IS-CCAF            VALUE "CCAF".
024000     05  GY-UNIT-SYS             PIC X(01).
024100         88  GY-IMPERIAL            VALUE "I".
024200         88  GY-METRIC              VALUE "M".
024300*    CYLINDER'S RATED INTERNAL VOLUME -- FIXED PER CYLINDER, COMES
024400*    STRAIGHT OFF CYLINDER-RECORD (CYL-INTERNAL-VOLUME) ON ICAP/
024500*    CCAP/ICPR/CCPR/CCAF; NOT USED ON HYDR, WHICH IS DATE-ONLY.
024600     05  GY-CYL-INTERNAL-VOLUME  PIC S9(5)V9(4).
024700*    SERVICE PRESSURE IN ON ICAP/CCAP/CCAF, RESULT PRESSURE OUT
024800*    ON ICPR/CCPR (SEE 150/250 BELOW, BOTH MOVE INTO THIS SAME
024900*    FIELD RATHER THAN A SEPARATE OUTPUT FIELD).
025000     05  GY-PRESSURE             PIC S9(5)V9(2).
025100*    CAPACITY IN ON ICPR/CCPR, RESULT CAPACITY OUT ON ICAP/CCAP/
025200*    CCAF (SAME IN/OUT REUSE PATTERN AS GY-PRESSURE ABOVE).
025300     05  GY-CAPACITY             PIC S9(7)V9(4).
025400*    AMBIENT ABSOLUTE TEMPERATURE FOR THE VDW GAS LAW -- CCAP
025500*    GETS ITS OWN VALUE FROM GU-AMBIENT-ABS-TEMP (000-MAINLINE);
025600*    CCAF/CCPR TAKE WHATEVER THE CALLER (GASSUPCA) PASSES IN.
025700     05  GY-TEMPERATURE          PIC S9(5)V9(2).
025800*    VAN DER WAALS A/B CONSTANTS FOR THE MIX BEING RATED -- ON
025900*    CCAP THESE ARE ALWAYS AIR'S OWN W00-AIR-A/B (RESCALED PER
026000*    UNIT SYSTEM); ON CCAF/CCPR THE CALLER SUPPLIES THE MIX'S OWN
026100*    A/B, ALREADY IN THE CALLER'S UNIT SYSTEM (SEE GASMIXCA'S
026200*    VDWA REQUEST, WHICH IS WHERE THOSE CONSTANTS ORIGINATE).
026300     05  GY-MIX-A-CONST          PIC S9(3)V9(4).
026400     05  GY-MIX-B-CONST          PIC S9(3)V9(4).
026500*    HYDR-ONLY INPUTS -- LAST HYDRO TEST DATE, RE-TEST INTERVAL
026600*    (0 MEANS USE THE 5-YEAR DEFAULT), AND THE "AS-OF" DATE TO
026700*    TEST EXPIRATION AGAINST.  ALL THREE ARE FULL 4-DIGIT-YEAR
026800*    YYYYMMDD FIELDS -- CONFIRMED Y2K-SAFE, SEE THE CHANGE LOG.
026900     05  GY-PREV-HYDRO-YMD       PIC 9(08).
027000     05  GY-HYDRO-INTERVAL-YRS   PIC 9(02).
027100     05  GY-TODAY-YMD            PIC 9(08).
027200*    "0" = OK, "1" = UNRECOGNIZED GY-REQ-TYPE (SEE THE OTHER LEG
027300*    OF 000-MAINLINE'S EVALUATE).  THIS SUBPROGRAM HAS NO OTHER
027400*    WAY TO FAIL A REQUEST -- THERE IS NO FIELD-LEVEL EDITING
027500*    HERE, THAT ALL HAPPENS ONE LEVEL UP IN GASBATCH.
027600     05  GY-RESULT-STATUS        PIC X(01).
027700*    PRIMARY NUMERIC RESULT -- CAPACITY OR PRESSURE, WHICHEVER
027800*    DIRECTION WAS REQUESTED.  NEVER USED FOR HYDR -- SEE CR1138
027900*    IN THE CHANGE LOG ABOVE FOR WHY THE EXPIRATION DATE DOES NOT
028000*    RIDE THIS FIELD.
028100     05  GY-RESULT-VALUE-1       PIC S9(7)V9(4).
028200*    HYDR-ONLY OUTPUT -- "Y" IF GY-TODAY-YMD IS STRICTLY AFTER THE
028300*    COMPUTED EXPIRATION DATE, ELSE "N".  UNUSED ON EVERY OTHER
028400*    DIRECTION (000-MAINLINE INITIALIZES IT TO "N" REGARDLESS).
028500     05  GY-RESULT-FLAG          PIC X(01).
028600 01  RETURN-CD                   PIC S9(4) COMP.
028700
028800 PROCEDURE DIVISION USING GASCYLCA-PARMS, RETURN-CD.
028900*    ENTRY POINT.  RESETS THE RESULT FIELDS SO A DIRECTION THAT
029000*    NEVER TOUCHES ONE OF THEM (E.G. GY-RESULT-FLAG ON ICAP)
029100*    CANNOT LEAK A PRIOR CALL'S VALUE BACK TO THE CALLER, THEN
029200*    LOADS THE UNIT-SYSTEM CONSTANTS AND DISPATCHES ON GY-REQ-TYPE.
029300 000-MAINLINE.
029400     MOVE "000-MAINLINE" TO PARA-NAME.
029500     MOVE "0" TO GY-RESULT-STATUS.
029600     MOVE "N" TO GY-RESULT-FLAG.
029700     MOVE ZERO TO GY-RESULT-VALUE-1.
029800     PERFORM 050-SELECT-GAS-UNITS THRU 050-EXIT.
029900
030000*    CCAP IS THE ONE DIRECTION THAT NEEDS SETUP WORK BEFORE THE
030100*    SHARED VDW-CAPACITY PARAGRAPH CAN RUN -- IT HAS TO SUPPLY
030200*    AIR'S OWN A/B CONSTANTS (RESCALED TO THE REQUEST'S UNIT
030300*    SYSTEM WHEN IMPERIAL, PER CR1131) AND THE AMBIENT TEMPERATURE,
030400*    SINCE A FILE-LEVEL CCAP REQUEST CARRIES NO MIX SUB-BOOK OF
030500*    ITS OWN TO PULL THOSE FROM.  CCAF SKIPS ALL OF THAT SETUP AND
030600*    GOES STRAIGHT INTO 200-CALC-VDW-CAPACITY BECAUSE THE CALLER
030700*    (GASSUPCA) ALREADY LOADED GY-MIX-A-CONST/B-CONST/GY-TEMPERATURE
030800*    ITSELF FROM THE ACTUAL MIX BEING RATED.
030900     EVALUATE TRUE
031000         WHEN GY-IS-ICAP
031100             PERFORM 100-CALC-IDEAL-CAPACITY THRU 100-EXIT
031200         WHEN GY-IS-CCAP
031300             IF GY-IMPERIAL
031400                 COMPUTE GY-MIX-A-CONST ROUNDED =
031500                     W00-AIR-A * GU-VDW-A-CONV-FACTOR
031600             ELSE
031700                 MOVE W00-AIR-A TO GY-MIX-A-CONST
031800             END-IF
031900             MOVE W00-AIR-B TO GY-MIX-B-CONST
032000             MOVE GU-AMBIENT-ABS-TEMP TO GY-TEMPERATURE
032100             PERFORM 200-CALC-VDW-CAPACITY THRU 200-EXIT
032200         WHEN GY-IS-CCAF
032300             PERFORM 200-CALC-VDW-CAPACITY THRU 200-EXIT
032400         WHEN GY-IS-ICPR
032500             PERFORM 150-CALC-IDEAL-PRESSURE THRU 150-EXIT
032600         WHEN GY-IS-CCPR
032700             PERFORM 250-CALC-VDW-PRESSURE THRU 250-EXIT
032800         WHEN GY-IS-HYDR
032900             PERFORM 300-CALC-HYDRO-EXPIRE THRU 300-EXIT
033000         WHEN OTHER
033100             MOVE "1" TO GY-RESULT-STATUS
033200     END-EVALUATE.
033300
033400     MOVE ZERO TO RETURN-CD.
033500     GOBACK.
033600
033700*    LOADS THE THREE UNIT-SYSTEM CONSTANTS THIS SUBPROGRAM ACTUALLY
033800*    NEEDS (GASCYLCA HAS NO USE FOR DEPTH-PER-ATM OR DEPTH-
033900*    INCREMENT, THOSE ARE MIX/CNS TERRITORY) PLUS THE FLAT
034000*    VDW-A CONVERSION FACTOR, WHICH IS THE SAME NUMBER REGARDLESS
034100*    OF UNIT SYSTEM AND ONLY GETS APPLIED CONDITIONALLY UP IN
034200*    000-MAINLINE'S CCAP BRANCH.
034300 050-SELECT-GAS-UNITS.
034400     MOVE "050-SELECT-GAS-UNITS" TO PARA-NAME.
034500*    SAME SINGLE SHOP-WIDE FACTOR AS GASMIXCA'S 050 -- NOT INDEXED
034600*    BY UNIT SYSTEM, ONLY APPLIED WHEN GY-IMPERIAL (SEE CR1131).
034700     MOVE 0.01808  TO GU-VDW-A-CONV-FACTOR.
034800     IF GY-IMPERIAL
034900         MOVE 14.7000  TO GU-PRESSURE-PER-ATM
035000         MOVE 0.023658 TO GU-GAS-CONSTANT
035100         MOVE 530.00   TO GU-AMBIENT-ABS-TEMP
035200     ELSE
035300         MOVE 1.0130   TO GU-PRESSURE-PER-ATM
035400         MOVE 0.083145 TO GU-GAS-CONSTANT
035500         MOVE 294.00   TO GU-AMBIENT-ABS-TEMP.
035600 050-EXIT.
035700     EXIT.
035800
035900*    IDEAL-GAS CAPACITY AT PRESSURE P:
036000*        CAPACITY = INTERNAL-VOLUME * P / PRESSURE-PER-ATM
036100*    STRAIGHT BOYLE'S LAW SCALING -- NO TEMPERATURE OR REAL-GAS
036200*    CORRECTION TERM, ONLY VALID FOR CYLINDERS RATED AT OR BELOW
036300*    200 ATM PER THE CERTIFICATION MANUAL (ANYTHING HIGHER GOES
036400*    THROUGH CCAP'S VAN DER WAALS PATH INSTEAD).
036500 100-CALC-IDEAL-CAPACITY.
036600     MOVE "100-CALC-IDEAL-CAPACITY" TO PARA-NAME.
036700     COMPUTE GY-CAPACITY ROUNDED =
036800             GY-CYL-INTERNAL-VOLUME * GY-PRESSURE
036900             / GU-PRESSURE-PER-ATM.
037000     MOVE GY-CAPACITY TO GY-RESULT-VALUE-1.
037100 100-EXIT.
037200     EXIT.
037300
037400*    IDEAL-GAS PRESSURE AT CAPACITY (INVERSE OF ABOVE):
037500*        PRESSURE = CAPACITY * PRESSURE-PER-ATM / INTERNAL-VOLUME
037600*    ONLY REACHED VIA ICPR, GASSUPCA'S INTERNAL-ONLY DIRECTION FOR
037700*    FINDING THE PRESSURE THAT RESULTS FROM A GIVEN IDEAL-GAS
037800*    CAPACITY AFTER A BLEND -- NEVER CALLED FROM GASBATCH DIRECTLY.
037900 150-CALC-IDEAL-PRESSURE.
038000     MOVE "150-CALC-IDEAL-PRESSURE" TO PARA-NAME.
038100     COMPUTE GY-PRESSURE ROUNDED =
038200             GY-CAPACITY * GU-PRESSURE-PER-ATM
038300             / GY-CYL-INTERNAL-VOLUME.
038400     MOVE GY-PRESSURE TO GY-RESULT-VALUE-1.
038500 150-EXIT.
038600     EXIT.
038700
038800*    VAN DER WAALS CAPACITY AT PRESSURE P, VIA NEWTON-RAPHSON ON
038900*        P*V**3 - (P*B+RT)*V**2 + A*V - A*B = 0
039000*    SEEDED WITH THE IDEAL-GAS GUESS V0 = RT/P.  P = 0 IS A
039100*    SPECIAL CASE -- NO GAS, NO ITERATION NEEDED.  SHARED BY
039200*    CCAP (AIR MIX, CONSTANTS MOVED IN BY 000-MAINLINE) AND CCAF
039300*    (CALLER'S OWN MIX, CONSTANTS ALREADY IN GY-MIX-A/B-CONST).
039400*    THE CUBIC IS THE VAN DER WAALS EQUATION OF STATE
039500*        (P + A/V**2)(V - B) = R*T
039600*    MULTIPLIED OUT AND REARRANGED TO SOLVE FOR MOLAR VOLUME V AT
039700*    A KNOWN PRESSURE -- THERE IS NO CLOSED-FORM SOLUTION FOR V
039800*    GIVEN P, SO THE ROOT IS FOUND NUMERICALLY.  ONCE V IS KNOWN,
039900*    CAPACITY FOLLOWS FROM THE SAME IDEAL-GAS SCALING AS 100-CALC-
040000*    IDEAL-CAPACITY, JUST WITH R*T/V IN PLACE OF THE RAW SERVICE
040100*    PRESSURE (SEE THE COMPUTE BELOW).
040200 200-CALC-VDW-CAPACITY.
040300     MOVE "200-CALC-VDW-CAPACITY" TO PARA-NAME.
040400     IF GY-PRESSURE = ZERO
040500         MOVE ZERO TO GY-CAPACITY, GY-RESULT-VALUE-1
040600         GO TO 200-EXIT.
040700
040800*    R*T IS CONSTANT ACROSS EVERY NEWTON STEP, SO IT IS COMPUTED
040900*    ONCE HERE RATHER THAN INSIDE 210-NEWTON-STEP'S LOOP BODY.
041000*    LIKEWISE (P*B + R*T), WHICH RECURS IN BOTH THE CUBIC AND ITS
041100*    DERIVATIVE, IS COMPUTED ONCE AND REUSED.
041200     COMPUTE W01-RT ROUNDED = GU-GAS-CONSTANT * GY-TEMPERATURE.
041300     COMPUTE W01-PB-PLUS-RT ROUNDED =
041400             (GY-PRESSURE * GY-MIX-B-CONST) + W01-RT.
041500*    IDEAL-GAS SEED -- V = R*T/P IGNORES THE A/B CORRECTION BUT
041600*    IS CLOSE ENOUGH TO THE TRUE ROOT FOR NEWTON-RAPHSON TO
041700*    CONVERGE IN A HANDFUL OF PASSES.
041800     COMPUTE W01-V0 ROUNDED = W01-RT / GY-PRESSURE.
041900     MOVE "N" TO CONVERGED-SW.
042000     MOVE ZERO TO W01-ITER-COUNT.
042100
042200*    25-ITERATION CAP IS A SAFETY NET, NOT A TUNED CONSTANT --
042300*    SEE W01-ITER-COUNT'S COMMENT ABOVE.
042400     PERFORM 210-NEWTON-STEP THRU 210-EXIT
042500             UNTIL ROOT-CONVERGED OR W01-ITER-COUNT > 25.
042600
042700*    CAPACITY = INTERNAL-VOLUME * (R*T / V) / PRESSURE-PER-ATM,
042800*    I.E. THE SAME IDEAL-GAS SCALING AS 100-CALC-IDEAL-CAPACITY
042900*    BUT DRIVEN BY THE VDW-CORRECTED "EFFECTIVE PRESSURE" R*T/V1
043000*    RATHER THAN THE RAW SERVICE PRESSURE.
043100     COMPUTE GY-CAPACITY ROUNDED =
043200             GY-CYL-INTERNAL-VOLUME * W01-RT
043300             / (GU-PRESSURE-PER-ATM * W01-V1).
043400     MOVE GY-CAPACITY TO GY-RESULT-VALUE-1.
043500 200-EXIT.
043600     EXIT.
043700
043800*    ONE NEWTON-RAPHSON PASS: V1 = V0 - F(V0)/F'(V0), WHERE F IS
043900*    THE VDW CUBIC AND F' ITS DERIVATIVE WITH RESPECT TO V.  BOTH
044000*    ARE EXPANDED OUT BELOW RATHER THAN FACTORED, SINCE COBOL HAS
044100*    NO POLYNOMIAL-EVALUATION INTRINSIC AND EXPANDED TERMS MAP
044200*    DIRECTLY ONTO COMPUTE STATEMENTS.
044300 210-NEWTON-STEP.
044400     MOVE "210-NEWTON-STEP" TO PARA-NAME.
044500     ADD 1 TO W01-ITER-COUNT.
044600*    F(V) = P*V**3 - (P*B+RT)*V**2 + A*V - A*B
044700     COMPUTE W01-FV ROUNDED =
044800             (GY-PRESSURE * W01-V0 * W01-V0 * W01-V0)
044900           - (W01-PB-PLUS-RT * W01-V0 * W01-V0)
045000           + (GY-MIX-A-CONST * W01-V0)
045100           - (GY-MIX-A-CONST * GY-MIX-B-CONST).
045200*    F'(V) = 3*P*V**2 - 2*(P*B+RT)*V + A
045300     COMPUTE W01-FPRIME-V ROUNDED =
045400             (3 * GY-PRESSURE * W01-V0 * W01-V0)
045500           - (2 * W01-PB-PLUS-RT * W01-V0)
045600           + GY-MIX-A-CONST.
045700     COMPUTE W01-V1 ROUNDED = W01-V0 - (W01-FV / W01-FPRIME-V).
045800
045900*    CONVERGENCE BAND SHRINKS AS V1 SHRINKS SINCE IT IS SCALED BY
046000*    V1**2 -- A TIGHTER TOLERANCE NEAR THE ROOT THAN FAR FROM IT,
046100*    WHICH LETS THE FIRST FEW COARSE STEPS PASS QUICKLY AND ONLY
046200*    DEMANDS PRECISION ONCE THE ITERATION HAS ALREADY HONED IN.
046300     COMPUTE W01-UNCERTAINTY ROUNDED =
046400             GU-PRESSURE-PER-ATM * W01-V1 * W01-V1
046500             / (20 * GY-CYL-INTERNAL-VOLUME * W01-RT).
046600
046700*    |V0 - V1| < UNCERTAINTY, WORKED OUT WITHOUT FUNCTION ABS.
046800     IF W01-V0 < W01-V1
046900         IF (W01-V1 - W01-V0) < W01-UNCERTAINTY
047000             MOVE "Y" TO CONVERGED-SW
047100         END-IF
047200     ELSE
047300         IF (W01-V0 - W01-V1) < W01-UNCERTAINTY
047400             MOVE "Y" TO CONVERGED-SW
047500         END-IF
047600     END-IF.
047700
047800     MOVE W01-V1 TO W01-V0.
047900 210-EXIT.
048000     EXIT.
048100
048200*    VAN DER WAALS PRESSURE AT CAPACITY (INVERSE DIRECTION,
048300*    NO ITERATION NEEDED):
048400*        V = INTERNAL-VOLUME * R*T / (PRESSURE-PER-ATM * CAPACITY)
048500*        PRESSURE = R*T / (V - B) - A / V**2
048600*    UNLIKE 200-CALC-VDW-CAPACITY, THIS DIRECTION SOLVES FOR
048700*    PRESSURE GIVEN VOLUME/CAPACITY, WHICH THE VDW EQUATION OF
048800*    STATE GIVES IN CLOSED FORM -- NO ROOT FIND REQUIRED.  ONLY
048900*    REACHED VIA CCPR, GASSUPCA'S INTERNAL-ONLY DIRECTION.
049000 250-CALC-VDW-PRESSURE.
049100     MOVE "250-CALC-VDW-PRESSURE" TO PARA-NAME.
049200     IF GY-CAPACITY = ZERO
049300         MOVE ZERO TO GY-PRESSURE, GY-RESULT-VALUE-1
049400         GO TO 250-EXIT.
049500
049600     COMPUTE W01-RT ROUNDED = GU-GAS-CONSTANT * GY-TEMPERATURE.
049700*    BACK OUT MOLAR VOLUME FROM CAPACITY BY INVERTING THE SAME
049800*    IDEAL-GAS SCALING 100-CALC-IDEAL-CAPACITY USES FORWARD.
049900     COMPUTE W01-V1 ROUNDED =
050000             GY-CYL-INTERNAL-VOLUME * W01-RT
050100             / (GU-PRESSURE-PER-ATM * GY-CAPACITY).
050200     COMPUTE GY-PRESSURE ROUNDED =
050300             (W01-RT / (W01-V1 - GY-MIX-B-CONST))
050400           - (GY-MIX-A-CONST / (W01-V1 * W01-V1)).
050500     MOVE GY-PRESSURE TO GY-RESULT-VALUE-1.
050600 250-EXIT.
050700     EXIT.
050800
050900*    HYDROSTATIC TEST EXPIRATION -- EXPIRATION DATE IS THE
051000*    ANNIVERSARY DATE (PREV HYDRO + INTERVAL YEARS) ROLLED
051100*    FORWARD TO THE LAST DAY OF THAT SAME MONTH.  EXPIRED WHEN
051200*    TODAY IS STRICTLY AFTER THE EXPIRATION DATE.  A ZERO
051300*    INTERVAL DEFAULTS TO 5 YEARS PER THE CERTIFICATION MANUAL.
051400*    ROLLING TO END-OF-MONTH RATHER THAN THE LITERAL ANNIVERSARY
051500*    DAY IS DELIBERATE -- THE CERTIFICATION MANUAL GIVES A DIVE
051600*    SHOP THE WHOLE ANNIVERSARY MONTH TO GET A CYLINDER RE-TESTED
051700*    BEFORE IT IS TREATED AS OUT OF DATE, NOT JUST THE ONE DAY.
051800 300-CALC-HYDRO-EXPIRE.
051900     MOVE "300-CALC-HYDRO-EXPIRE" TO PARA-NAME.
052000     MOVE GY-PREV-HYDRO-YMD TO W02-PREV-HYDRO-YMD-WK.
052100     IF GY-HYDRO-INTERVAL-YRS = ZERO
052200         MOVE 5 TO W02-INTERVAL-USED
052300     ELSE
052400         MOVE GY-HYDRO-INTERVAL-YRS TO W02-INTERVAL-USED.
052500
052600*    ANNIVERSARY YEAR ONLY -- MONTH STAYS THE SAME AS THE ORIGINAL
052700*    TEST MONTH, SO NO MONTH ARITHMETIC (AND NO MONTH ROLLOVER) IS
052800*    NEEDED HERE, ONLY A YEAR ADD.
052900     COMPUTE W02-EXP-YEAR = W02-PREV-YYYY + W02-INTERVAL-USED.
053000     PERFORM 350-LEAP-YEAR-TEST THRU 350-EXIT.
053100
053200*    LOOK UP THE ANNIVERSARY MONTH'S LENGTH IN THE COMPILE-TIME
053300*    CALENDAR TABLE, THEN OVERRIDE TO 29 IF THE ANNIVERSARY MONTH
053400*    IS FEBRUARY AND THE ANNIVERSARY YEAR IS A LEAP YEAR -- THE
053500*    TABLE ITSELF IS ALWAYS BUILT NON-LEAP (SEE W03-DAYS-IN-MONTH-
053600*    LOAD'S COMMENT ABOVE).
053700     SET W03-MONTH-IDX TO W02-PREV-MM.
053800     MOVE W03-DAYS-IN-MONTH(W03-MONTH-IDX)
053900             TO W02-EXP-DAY-IN-MONTH.
054000     IF W02-PREV-MM = 2 AND IS-LEAP-YEAR
054100         MOVE 29 TO W02-EXP-DAY-IN-MONTH.
054200
054300     MOVE W02-EXP-YEAR       TO W02-EXP-YMD-YYYY.
054400     MOVE W02-PREV-MM        TO W02-EXP-YMD-MM.
054500     MOVE W02-EXP-DAY-IN-MONTH TO W02-EXP-YMD-DD.
054600
054700*    STRAIGHT NUMERIC COMPARE WORKS HERE BECAUSE BOTH SIDES ARE
054800*    YYYYMMDD -- LEXICAL ORDER AND CALENDAR ORDER COINCIDE FOR
054900*    THIS DIGIT LAYOUT, SO NO DATE-INTRINSIC ROUTINE IS NEEDED.
055000     IF GY-TODAY-YMD > W02-EXPIRATION-YMD
055100         MOVE "Y" TO GY-RESULT-FLAG
055200     ELSE
055300         MOVE "N" TO GY-RESULT-FLAG.
055400*    CR1138 -- W02-EXPIRATION-YMD IS AN 8-DIGIT YYYYMMDD AND WOULD
055500*    NOT FIT IN GY-RESULT-VALUE-1 (PIC S9(7)V9(4), ONLY 7 INTEGER
055600*    DIGITS) WITHOUT LOSING THE LEADING DIGIT -- SEE THE CHANGE
055700*    LOG ABOVE.  THE EXPIRATION DATE IS NOT PART OF THE HYDR
055800*    RESULT ANYWAY, ONLY GY-RESULT-FLAG (Y/N EXPIRED) IS RETURNED.
055900 300-EXIT.
056000     EXIT.
056100
056200*    LEAP YEAR = DIVISIBLE BY 4, EXCEPT CENTURY YEARS MUST ALSO
056300*    BE DIVISIBLE BY 400.  THE OLD PRE-CR0692 VERSION OF THIS
056400*    PROGRAM ONLY TESTED DIVISIBILITY BY 4, WHICH WRONGLY TREATED
056500*    1900 AS A LEAP YEAR -- SEE CR0692 IN THE CHANGE LOG.
056600 350-LEAP-YEAR-TEST.
056700     MOVE "350-LEAP-YEAR-TEST" TO PARA-NAME.
056800     MOVE "N" TO LEAP-YEAR-SW.
056900     DIVIDE W02-EXP-YEAR BY 4 GIVING W02-YEAR-QUOTIENT
057000             REMAINDER W02-YEAR-MOD-4.
057100     IF W02-YEAR-MOD-4 = ZERO
057200         MOVE "Y" TO LEAP-YEAR-SW
057300*    DIVISIBLE BY 4 -- NOW CHECK THE CENTURY-YEAR EXCEPTION.
057400         DIVIDE W02-EXP-YEAR BY 100 GIVING W02-YEAR-QUOTIENT
057500                 REMAINDER W02-YEAR-MOD-100
057600         IF W02-YEAR-MOD-100 = ZERO
057700*    A CENTURY YEAR -- ONLY A LEAP YEAR IF ALSO DIVISIBLE BY 400
057800*    (2000 WAS, 1900 AND 2100 ARE NOT).
057900             DIVIDE W02-EXP-YEAR BY 400 GIVING W02-YEAR-QUOTIENT
058000                     REMAINDER W02-YEAR-MOD-400
058100             IF W02-YEAR-MOD-400 NOT = ZERO
058200                 MOVE "N" TO LEAP-YEAR-SW
058300             END-IF
058400         END-IF.
058500 350-EXIT.
058600     EXIT.
