000100******************************************************************
000200*    GASSUPLY  --  GAS SUPPLY RECORD
000300*    TIES A CYLINDER, A MIX AND A CURRENT PRESSURE/TEMPERATURE
000400*    TOGETHER FOR THE ADDG/TOPU BLENDING RUNS.  THE CYLINDER AND
000500*    MIX SUB-BOOKS ARE PULLED IN TWICE ACROSS THIS SYSTEM (HERE
000600*    AND IN GASREQST) SO THEY ARE RE-LEVELED AND RE-NAMED VIA
000700*    REPLACING ON EACH COPY -- QUALIFY FIELD REFS WITH IN.
000800*         WRITTEN.......... R HUCKABY  06/10/09
000900******************************************************************
001000 01  GAS-SUPPLY-RECORD.
001100     COPY GASCYLRC REPLACING ==01== BY ==05==
001200     ==CYLINDER-RECORD== BY ==GS-CYLINDER==.
001300     COPY GASMIXRC REPLACING ==01== BY ==05==
001400                              ==MIX-RECORD== BY ==GS-MIX==.
001500     05  GS-PRESSURE             PIC S9(5)V9(2).
001600     05  GS-TEMPERATURE          PIC S9(5)V9(2).
001700     05  GS-STATE                PIC X(01).
001800         88  GS-IDEAL-GAS          VALUE "I".
001900         88  GS-VAN-DER-WAALS      VALUE "V".
002000     05  FILLER                  PIC X(03).
