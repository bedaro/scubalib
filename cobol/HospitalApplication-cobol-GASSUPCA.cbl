000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GASSUPCA.
000300 AUTHOR. T DELANEY.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/19/93.
000600 DATE-COMPILED. 04/19/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          GAS SUPPLY BLENDING SUBPROGRAM.  CALLED FROM GASBATCH
001300*          400-CALL-GASSUPCA FOR REQ-TYPE ADDG/TOPU.  THIS
001400*          PROGRAM CALLS GASCYLCA FOR EVERY CAPACITY/PRESSURE
001500*          CONVERSION AND GASMIXCA FOR EVERY VAN DER WAALS
001600*          MIXTURE-CONSTANT LOOKUP RATHER THAN DUPLICATING THAT
001700*          ARITHMETIC HERE -- SEE 500-CALL-GASCYLCA AND
001800*          600-CALL-GASMIXCA-VDWA BELOW.
001900*
002000*          ADDG  -  ADD A KNOWN AMOUNT OF A KNOWN MIX TO A
002100*                   CYLINDER'S CURRENT CONTENTS.  A STRAIGHT
002200*                   MASS-WEIGHTED BLEND, NO ITERATION NEEDED.
002300*          TOPU  -  TOP OFF A CYLINDER TO A TARGET FINAL
002400*                   PRESSURE WITH A KNOWN MIX.  THE AMOUNT OF GAS
002500*                   NEEDED IS NOT KNOWN UP FRONT -- IT IS FOUND
002600*                   ITERATIVELY BY THE SECANT METHOD, SINCE THE
002700*                   FINAL PRESSURE DEPENDS ON THE BLENDED MIX'S
002800*                   OWN VAN DER WAALS CONSTANTS, WHICH IN TURN
002900*                   DEPEND ON HOW MUCH GAS WAS ADDED.
003000*
003100*          DATA-NAME PREFIX KEY, SAME AS EVERY OTHER PROGRAM IN
003200*          THIS SUITE --
003300*             GP-   FIELDS ON THIS PROGRAM'S OWN LINKAGE PARM
003400*             GS-   FIELDS ON THE GAS-SUPPLY-RECORD LINKAGE PARM
003500*             GM-   FIELDS ON THE GASMIXCA-PARMS LOCAL COPY
003600*             GY-   FIELDS ON THE GASCYLCA-PARMS LOCAL COPY
003700*             W00-, W01-, W02-, W03-  WORKING-STORAGE SCRATCH,
003800*                   NUMBERED IN THE ORDER EACH GROUP IS FIRST
003900*                   NEEDED BY THE MAINLINE, NOT ALPHABETICALLY.
004000*
004100******************************************************************
004200*    CHANGE LOG
004300*    ------------------------------------------------------------
004400*    04/19/93  TD  CR0512  INITIAL VERSION -- ADDG ONLY
004500*    08/07/96  JM  CR0693  ADD TOPU (SECANT METHOD TOP-OFF)
004600*    12/29/98  KO  Y2K004  YEAR 2000 DATE FIELD REVIEW - NO DATE
004700*                          FIELDS IN THIS PROGRAM, NO CHANGE MADE
004800*    05/26/04  DP  CR0979  MIX-PAIR VALIDATION TABLE ADDED SO
004900*                          BOTH THE CURRENT AND ADDED MIX GET THE
005000*                          SAME NEGATIVE-PERCENT CHECK
005100*    06/09/09  RH  CR1123  REBUILT FOR THE NEW CALC-REQUEST LAYOUT
005200*    07/22/09  RH  CR1132  CUR-CYL-VOLUME/PRESSURE/TEMPERATURE/
005300*                          STATE MOVED OFF THIS PROGRAM'S OWN
005400*                          PARM RECORD ONTO A SECOND LINKAGE
005500*                          PARAMETER, GAS-SUPPLY-RECORD (COPY
005600*                          GASSUPLY) -- SAME SUB-BOOK GASREQST
005700*                          USES FOR REQ-CYLINDER/REQ-MIX, SO THE
005800*                          SUPPLY'S CURRENT STATE IS CARRIED THE
005900*                          SAME WAY AS EVERY OTHER CYLINDER/MIX
006000*                          ON THIS SYSTEM RATHER THAN AS ONE-OFF
006100*                          FLAT FIELDS.  SEE 045-LOAD-CUR-SUPPLY.
006200*    08/03/09  RH  CR1135  SWITCHES ARE NOW RESET ON ENTRY SINCE
006300*                          THIS SUBPROGRAM STAYS RESIDENT ACROSS
006400*                          CALLS AND MUST NOT CARRY A PRIOR
006500*                          REQUEST'S SWITCHES INTO THE NEXT ONE;
006600*                          400-BLEND-AND-PRESSURIZE NOW WALKS THE
006700*                          NEW-MIX PERCENTAGES THROUGH ONE SHARED
006800*                          CHECK PARAGRAPH INSTEAD OF TWO IFS
006900*    07/29/09  RH  CR1140  REVIEW ASKED FOR HEAVIER FIELD- AND
007000*                          PARAGRAPH-LEVEL COMMENTARY THROUGHOUT
007100*                          THE CYLINDER/MIX/SUPPLY/CNS SUITE --
007200*                          ADDED BELOW AGAINST EVERY DATA GROUP,
007300*                          EVERY FORMULA AND EVERY REDEFINES.
007400*                          NO LOGIC CHANGED BY THIS ENTRY.
007500*    ------------------------------------------------------------
007600******************************************************************
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900*    RUNS UNDER THE GASBATCH JCL STEP ONLY -- NO STAND-ALONE JCL
008000*    EXISTS FOR THIS SUBPROGRAM.
008100 SOURCE-COMPUTER. IBM-390.
008200 OBJECT-COMPUTER. IBM-390.
008300*    GP-UNIT-SYS IS ALREADY EDITED AGAINST THIS SAME CLASS ONE
008400*    LEVEL UP IN GASBATCH BEFORE THE CALL IS EVER MADE; THE CLASS
008500*    IS REPEATED HERE ONLY SO THIS SUBPROGRAM COMPILES STANDALONE.
008600 SPECIAL-NAMES.
008700     CLASS VALID-UNIT-SYS-CLASS IS "I" "M".
008800
008900 DATA DIVISION.
009000 WORKING-STORAGE SECTION.
009100
009200** UNIT-SYSTEM CONSTANT TABLE, LOADED BY 050-SELECT-GAS-UNITS --
009300*    THIS SUBPROGRAM ONLY EVER SETS GU-PRESSURE-PER-ATM ITSELF
009400*    (SEE 050 BELOW); THE OTHER CELLS ARE LEFT AT WHATEVER
009500*    GASCYLCA/GASMIXCA LOADED THE LAST TIME THEY RAN, SINCE THIS
009600*    SUBPROGRAM NEVER READS THEM DIRECTLY -- IT ONLY PASSES
009700*    GY-PRESSURE/GY-CAPACITY/ETC ACROSS ON THE LINKAGE COPIES
009800*    BELOW AND LETS THE CALLED SUBPROGRAM WORK OUT ITS OWN UNITS.
009900 COPY GASUNITS.
010000
010100*    HOLDS THE CYLINDER'S CURRENT AMOUNT OF GAS (IN THE SAME
010200*    CAPACITY UNITS AS EVERY OTHER GY-CAPACITY FIGURE ON THIS
010300*    SYSTEM) AND THE CURRENT MIX'S OWN VAN DER WAALS A/B
010400*    CONSTANTS, BOTH WORKED OUT BY 100-COMPUTE-CUR-AMOUNT AND
010500*    THEN CARRIED FORWARD INTO WHICHEVER OF ADDG/TOPU IS RUNNING.
010600 01  W00-CUR-AMOUNT-WORK.
010700     05  W00-AMOUNT-1            PIC S9(7)V9(4) COMP-3.
010800     05  W00-CUR-A-CONST         PIC S9(3)V9(4) COMP-3.
010900     05  W00-CUR-B-CONST         PIC S9(3)V9(4) COMP-3.
011000
011100*    UNPACKED OUT OF GAS-SUPPLY-RECORD (SECOND LINKAGE PARM) BY
011200*    045-LOAD-CUR-SUPPLY.  KEPT UNDER THESE NAMES SO THE REST OF
011300*    THE PROGRAM DID NOT HAVE TO CHANGE WHEN CR1132 MOVED THE
011400*    SUPPLY'S CURRENT STATE OFF THIS PROGRAM'S OWN PARM RECORD.
011500*    GP-CUR-STATE IS "I" WHEN THE CURRENT FILL IS TREATED AS AN
011600*    IDEAL GAS (LOW-PRESSURE AIR FILLS, PER THE CERTIFICATION
011700*    MANUAL) AND "V" WHEN IT MUST BE TREATED VIA VAN DER WAALS
011800*    (ANY REAL-GAS-CORRECTED FILL, INCLUDING ALL NITROX/TRIMIX
011900*    AND ANY HIGH-PRESSURE AIR FILL) -- SET BY WHOEVER FIRST
012000*    WROTE THE SUPPLY RECORD (GASBATCH'S OWN EDIT LOGIC), NEVER
012100*    RECOMPUTED HERE.
012200 01  W00-CUR-SUPPLY-WORK.
012300     05  GP-CUR-CYL-VOLUME       PIC S9(5)V9(4) COMP-3.
012400     05  GP-CUR-PRESSURE         PIC S9(5)V9(2) COMP-3.
012500     05  GP-CUR-TEMPERATURE      PIC S9(5)V9(2) COMP-3.
012600     05  GP-CUR-STATE            PIC X(01).
012700         88  GP-STATE-IDEAL         VALUE "I".
012800         88  GP-STATE-VDW           VALUE "V".
012900
013000*    SCRATCH FOR 400-BLEND-AND-PRESSURIZE, THE PARAGRAPH SHARED
013100*    BY BOTH ADDG (ONE PASS) AND TOPU (ONE PASS PER SECANT
013200*    ITERATION).  W01-AMOUNT-2 IS THE AMOUNT OF THE NEW MIX BEING
013300*    ADDED THIS PASS; W01-NEW-TOTAL IS THE CYLINDER'S TOTAL
013400*    CONTENT AFTER THE ADD; THE NEW-PCT PAIR IS THE MASS-WEIGHTED
013500*    BLENDED MIX RESULTING FROM THAT ADD.  W01-NEW-PCTS-TABLE
013600*    REDEFINES THE SAME TWO PERCENTAGES AS A TWO-ELEMENT OCCURS
013700*    TABLE SO 405-CHECK-NEW-PCT CAN VALIDATE BOTH WITH ONE
013800*    SUBSCRIPTED PARAGRAPH RATHER THAN TWO SEPARATE IFS -- CR1135.
013900*    W01-NEW-PRESSURE IS THE RESULTING PRESSURE AFTER THE BLEND,
014000*    WHICH IS WHAT TOPU'S SECANT ITERATION IS ACTUALLY DRIVING
014100*    TOWARD A TARGET VALUE OF; W01-BLEND-A/B-CONST ARE THE
014200*    BLENDED MIX'S OWN VAN DER WAALS CONSTANTS, LOOKED UP FRESH
014300*    EVERY PASS SINCE THE BLENDED PERCENTAGES CHANGE EVERY PASS.
014400 01  W01-BLEND-WORK.
014500     05  W01-AMOUNT-2            PIC S9(7)V9(4) COMP-3.
014600     05  W01-NEW-TOTAL           PIC S9(7)V9(4) COMP-3.
014700     05  W01-NEW-PCTS.
014800         10  W01-NEW-O2-PCT      PIC S9(3)V9(2) COMP-3.
014900         10  W01-NEW-HE-PCT      PIC S9(3)V9(2) COMP-3.
015000     05  W01-NEW-PCTS-TABLE REDEFINES W01-NEW-PCTS.
015100         10  W01-NEW-PCT         PIC S9(3)V9(2) COMP-3
015200                        OCCURS 2 TIMES INDEXED BY W01-PCT-IDX.
015300     05  W01-NEW-PRESSURE        PIC S9(5)V9(2) COMP-3.
015400     05  W01-BLEND-A-CONST       PIC S9(3)V9(4) COMP-3.
015500     05  W01-BLEND-B-CONST       PIC S9(3)V9(4) COMP-3.
015600
015700*    SECANT-METHOD SCRATCH FOR 300-CALC-TOPU/330-SECANT-STEP.
015800*    VT-N AND VT-N-1 ARE THE CURRENT AND PRIOR ITERATION'S GUESS
015900*    AT HOW MUCH GAS MUST BE ADDED; F-N AND F-N-1 ARE THE
016000*    RESULTING PRESSURE ERRORS (ACTUAL FINAL PRESSURE MINUS
016100*    TARGET FINAL PRESSURE) THOSE TWO GUESSES PRODUCED WHEN RUN
016200*    THROUGH 400-BLEND-AND-PRESSURIZE.  THE SECANT METHOD DRAWS
016300*    A LINE THROUGH (VT-N, F-N) AND (VT-N-1, F-N-1) AND TAKES
016400*    WHERE THAT LINE CROSSES ZERO AS THE NEXT GUESS -- IT NEEDS
016500*    NO DERIVATIVE, ONLY THE TWO MOST RECENT (GUESS, ERROR) PAIRS,
016600*    WHICH IS WHY IT WAS CHOSEN OVER NEWTON-RAPHSON HERE: THE
016700*    PRESSURE-FROM-AMOUNT FUNCTION HAS NO CONVENIENT CLOSED-FORM
016800*    DERIVATIVE ONCE THE BLENDED MIX'S OWN VDW CONSTANTS ARE
016900*    FOLDED IN.
017000 01  W02-SECANT-WORK.
017100     05  W02-VT-N                PIC S9(7)V9(4) COMP-3.
017200     05  W02-VT-N-1              PIC S9(7)V9(4) COMP-3.
017300     05  W02-F-N                 PIC S9(5)V9(4) COMP-3.
017400     05  W02-F-N-1               PIC S9(5)V9(4) COMP-3.
017500*    W03-D-VALUE IS THE SECANT STEP SIZE ITSELF (VT-N MINUS THE
017600*    NEXT GUESS); CONVERGED WHEN ITS MAGNITUDE FALLS BELOW 0.005.
017700*    W03-ITER-COUNT CAPS THE LOOP AT 25 PASSES, SAME SAFETY-NET
017800*    ROLE AS GASCYLCA'S OWN NEWTON ITERATION COUNTER.  THE TWO
017900*    CAP-AT-FINAL FIELDS ARE ONE-TIME SEED VALUES USED ONLY BY
018000*    320-BUILD-SECANT-SEEDS, NOT TOUCHED AGAIN ONCE THE SECANT
018100*    LOOP ITSELF STARTS.
018200 01  W03-SECANT-DELTA.
018300     05  W03-D-VALUE             PIC S9(5)V9(4) COMP-3.
018400     05  W03-ITER-COUNT          PIC S9(3)      COMP.
018500     05  W03-CAP-AT-FINAL-2      PIC S9(7)V9(4) COMP-3.
018600     05  W03-CAP-AT-FINAL-1      PIC S9(7)V9(4) COMP-3.
018700
018800*    MIX-INVALID-SW COVERS BOTH THE UP-FRONT MIX-PAIR EDIT (060)
018900*    AND EVERY BLEND RESULT (400); CONVERGED-SW MARKS THE SECANT
019000*    LOOP DONE (330); MIX-EQUAL-SW SHORT-CIRCUITS TOPU WHEN THE
019100*    MIX BEING ADDED IS ALREADY (WITHIN TOLERANCE) THE SAME AS
019200*    THE CURRENT MIX, SO NO BLEND ARITHMETIC IS NEEDED AT ALL.
019300 01  FLAGS-AND-SWITCHES.
019400     05  MIX-INVALID-SW          PIC X(01) VALUE "N".
019500         88  MIX-IS-INVALID        VALUE "Y".
019600     05  CONVERGED-SW            PIC X(01) VALUE "N".
019700         88  SECANT-CONVERGED      VALUE "Y".
019800     05  MIX-EQUAL-SW            PIC X(01) VALUE "N".
019900         88  MIXES-ARE-EQUAL       VALUE "Y".
020000*    CR1135 -- WALKED BY 005-RESET-SWITCHES SO A PRIOR CALL'S
020100*    SWITCH SETTINGS CANNOT SURVIVE INTO THE NEXT ONE.  THIS
020200*    SUBPROGRAM STAYS RESIDENT ACROSS EVERY CALL GASBATCH MAKES
020300*    TO IT FOR THE WHOLE RUN, SO ITS WORKING-STORAGE IS NOT
020400*    RE-INITIALIZED THE WAY IT WOULD BE ON A FRESH LOAD MODULE.
020500 01  SWITCHES-TABLE REDEFINES FLAGS-AND-SWITCHES.
020600     05  SWITCH-VALUE            PIC X(01)
020700                        OCCURS 3 TIMES INDEXED BY SWITCH-IDX.
020800
020900** LINKAGE COPIES FOR THE TWO SUBPROGRAMS THIS ONE CALLS.  THESE
021000*    ARE THIS PROGRAM'S OWN WORKING-STORAGE, NOT THE SUBPROGRAMS'
021100*    OWN LINKAGE SECTIONS -- COBOL COPIES ARE PASSED BY REFERENCE
021200*    ON THE CALL STATEMENT, SO THE FIELD LAYOUT HERE MUST MATCH
021300*    GASMIXCA-PARMS/GASCYLCA-PARMS EXACTLY, BYTE FOR BYTE.
021400 01  GASMIXCA-PARMS.
021500     05  GM-REQ-TYPE             PIC X(04).
021600     05  GM-UNIT-SYS             PIC X(01).
021700     05  GM-MIX-O2-PCT           PIC S9(3)V9(2).
021800     05  GM-MIX-HE-PCT           PIC S9(3)V9(2).
021900     05  GM-DEPTH                PIC S9(5).
022000     05  GM-MAXPO2               PIC S9(1)V9(2).
022100     05  GM-MAX-END              PIC S9(5).
022200     05  GM-O2-NARCOTIC          PIC X(01).
022300     05  GM-RESULT-STATUS        PIC X(01).
022400     05  GM-RESULT-VALUE-1       PIC S9(7)V9(4).
022500     05  GM-RESULT-VALUE-2       PIC S9(7)V9(4).
022600 01  GASMIXCA-RET-CD             PIC S9(4) COMP.
022700
022800*    ONLY GM-REQ-TYPE = "VDWA" IS EVER USED VIA THIS COPY --
022900*    600-CALL-GASMIXCA-VDWA SETS IT EXPLICITLY EVERY TIME -- SO
023000*    GM-DEPTH/MAXPO2/MAX-END/O2-NARCOTIC ARE NEVER LOADED AND
023100*    NEVER MATTER, THEY EXIST ONLY BECAUSE THE PARM RECORD MUST
023200*    MATCH GASMIXCA'S OWN LINKAGE LAYOUT.
023300 01  GASCYLCA-PARMS.
023400     05  GY-REQ-TYPE             PIC X(04).
023500     05  GY-UNIT-SYS             PIC X(01).
023600     05  GY-CYL-INTERNAL-VOLUME  PIC S9(5)V9(4).
023700     05  GY-PRESSURE             PIC S9(5)V9(2).
023800     05  GY-CAPACITY             PIC S9(7)V9(4).
023900     05  GY-TEMPERATURE          PIC S9(5)V9(2).
024000     05  GY-MIX-A-CONST          PIC S9(3)V9(4).
024100     05  GY-MIX-B-CONST          PIC S9(3)V9(4).
024200     05  GY-PREV-HYDRO-YMD       PIC 9(08).
024300     05  GY-HYDRO-INTERVAL-YRS   PIC 9(02).
024400     05  GY-TODAY-YMD            PIC 9(08).
024500     05  GY-RESULT-STATUS        PIC X(01).
024600     05  GY-RESULT-VALUE-1       PIC S9(7)V9(4).
024700     05  GY-RESULT-FLAG          PIC X(01).
024800 01  GASCYLCA-RET-CD             PIC S9(4) COMP.
024900
025000*    ONLY ICAP/ICPR/CCAF/CCPR ARE EVER USED VIA THIS COPY --
025100*    NEVER CCAP (THAT DIRECTION IS RESERVED FOR THE FILE-LEVEL
025200*    CCAP REQUEST, WHICH ALWAYS RATES AGAINST AIR) AND NEVER
025300*    HYDR (THIS SUBPROGRAM HAS NOTHING TO DO WITH HYDROSTATIC
025400*    TEST DATES).  THE HYDR-ONLY FIELDS ARE CARRIED FOR LAYOUT
025500*    COMPATIBILITY ONLY AND NEVER LOADED.
025600 COPY ABENDREC.
025700
025800 LINKAGE SECTION.
025900*    FIRST LINKAGE PARAMETER -- THE CALC-REQUEST'S OWN FIELDS FOR
026000*    THIS REQUEST, ONE FLAT RECORD SHARED BY BOTH DIRECTIONS.
026100 01  GASSUPCA-PARMS.
026200*    GP-REQ-TYPE IS SET BY GASBATCH'S OWN 400-CALL-GASSUPCA
026300*    BEFORE THE CALL, MIRRORING THE CALC-REQUEST'S OWN REQ-TYPE
026400*    FIELD -- ONLY ADDG AND TOPU EVER REACH THIS SUBPROGRAM, THE
026500*    OTHER EIGHT REQUEST TYPES ARE DISPATCHED ELSEWHERE.
026600     05  GP-REQ-TYPE             PIC X(04).
026700         88  GP-IS-ADDG            VALUE "ADDG".
026800         88  GP-IS-TOPU            VALUE "TOPU".
026900     05  GP-UNIT-SYS             PIC X(01).
027000         88  GP-IMPERIAL            VALUE "I".
027100         88  GP-METRIC              VALUE "M".
027200*    CUR-MIX = MIX ALREADY IN THE CYLINDER (ALSO CARRIED
027300*    REDUNDANTLY ON GAS-SUPPLY-RECORD, SEE 045-LOAD-CUR-SUPPLY --
027400*    KEPT HERE TOO SINCE GASBATCH BUILDS THE MIX-PAIR AS ONE UNIT
027500*    FOR ITS OWN EDIT LINE BEFORE THIS SUBPROGRAM IS EVER CALLED).
027600*    NEW-MIX = MIX OF THE GAS BEING ADDED OR TOPPED OFF WITH.
027700     05  GP-MIX-PAIR.
027800         10  GP-CUR-MIX-O2-PCT   PIC S9(3)V9(2).
027900         10  GP-CUR-MIX-HE-PCT   PIC S9(3)V9(2).
028000         10  GP-NEW-MIX-O2-PCT   PIC S9(3)V9(2).
028100         10  GP-NEW-MIX-HE-PCT   PIC S9(3)V9(2).
028200*    ADDG ONLY -- AMOUNT OF THE NEW MIX BEING ADDED.
028300     05  GP-AMOUNT               PIC S9(7)V9(2).
028400*    TOPU ONLY -- TARGET PRESSURE TO TOP OFF TO.
028500     05  GP-FINAL-PRESSURE       PIC S9(5).
028600*    "0" = OK, "1" = INVALID MIX (EITHER HALF OF GP-MIX-PAIR) OR
028700*    UNRECOGNIZED GP-REQ-TYPE.
028800     05  GP-RESULT-STATUS        PIC X(01).
028900*    ADDG RETURNS RESULTING PRESSURE (VALUE-1) AND RESULTING O2%
029000*    (VALUE-2).  TOPU RETURNS RESULTING O2% (VALUE-1) AND
029100*    RESULTING HE% (VALUE-2) -- NOTE THE SWAPPED MEANING OF
029200*    VALUE-1 BETWEEN THE TWO DIRECTIONS, INHERITED FROM THE
029300*    ORIGINAL CR0512/CR0693 DESIGNS AND LEFT AS-IS SINCE BOTH
029400*    DIRECTIONS ALREADY SHIPPED TO PRODUCTION UNDER THIS SHAPE.
029500     05  GP-RESULT-VALUE-1       PIC S9(7)V9(4).
029600     05  GP-RESULT-VALUE-2       PIC S9(7)V9(4).
029700*    GP-MIX-PAIR REDEFINED AS A TWO-ELEMENT TABLE OF (O2,HE)
029800*    PAIRS -- ELEMENT 1 IS THE CURRENT MIX, ELEMENT 2 IS THE NEW
029900*    MIX -- SO 060-VALIDATE-MIX-PAIRS/065-CHECK-ONE-MIX CAN RUN
030000*    THE SAME NEGATIVE-PERCENT / OVER-100 EDIT AGAINST BOTH
030100*    HALVES WITH ONE SUBSCRIPTED PARAGRAPH RATHER THAN WRITING
030200*    THE SAME THREE IFS TWICE -- CR0979.
030300 01  GP-MIX-PAIR-TABLE REDEFINES GP-MIX-PAIR.
030400     05  GP-MIX-PCT OCCURS 2 TIMES INDEXED BY GP-MIX-IDX.
030500         10  GP-MIX-O2           PIC S9(3)V9(2).
030600         10  GP-MIX-HE           PIC S9(3)V9(2).
030700
030800** CR1132 -- CURRENT SUPPLY'S CYLINDER/MIX/PRESSURE/TEMPERATURE
030900** STATE, CARRIED THE SAME WAY GASREQST CARRIES REQ-CYLINDER AND
031000** REQ-MIX.  UNPACKED INTO W00-CUR-SUPPLY-WORK BY 045-LOAD-CUR-
031100** SUPPLY BELOW.  SECOND LINKAGE PARAMETER ON THE CALL FROM
031200** GASBATCH -- SEE THE PROCEDURE DIVISION USING CLAUSE.
031300 COPY GASSUPLY.
031400*    RETURN-CD IS ALWAYS SET TO ZERO ON THE WAY OUT AT 000-DONE.
031500*    THIS SUBPROGRAM SIGNALS EVERY FAILURE THROUGH GP-RESULT-
031600*    STATUS, NOT THROUGH RETURN-CD -- RETURN-CD IS RESERVED ON
031700*    THIS SYSTEM FOR "THE SUBPROGRAM ITSELF COULD NOT RUN AT ALL"
031800*    (BAD LINK-EDIT, MISSING LOAD MODULE), THE SAME CONVENTION
031900*    GASCYLCA AND GASMIXCA BOTH FOLLOW.
032000 01  RETURN-CD                   PIC S9(4) COMP.
032100
032200*    THREE LINKAGE PARAMETERS IN THIS ORDER: (1) THIS REQUEST'S
032300*    OWN FLAT FIELDS, (2) THE CURRENT SUPPLY'S STATE RECORD PER
032400*    CR1132, (3) THE STANDARD RETURN CODE EVERY CALLED SUBPROGRAM
032500*    ON THIS SYSTEM PASSES BACK.  THE ORDER MATTERS -- GASBATCH'S
032600*    OWN CALL STATEMENT MUST LIST THEM IDENTICALLY.
032700 PROCEDURE DIVISION USING GASSUPCA-PARMS, GAS-SUPPLY-RECORD,
032800     RETURN-CD.
032900*    ENTRY POINT.  RESETS ALL SWITCHES (CR1135, SINCE THIS
033000*    SUBPROGRAM STAYS RESIDENT), UNPACKS THE CURRENT SUPPLY STATE,
033100*    LOADS UNIT CONSTANTS, VALIDATES BOTH HALVES OF THE MIX PAIR,
033200*    WORKS OUT HOW MUCH GAS IS ALREADY IN THE CYLINDER, THEN
033300*    DISPATCHES ON GP-REQ-TYPE.
033400 000-MAINLINE.
033500     MOVE "000-MAINLINE" TO PARA-NAME.
033600     PERFORM 005-RESET-SWITCHES THRU 005-EXIT.
033700     MOVE "0" TO GP-RESULT-STATUS.
033800     MOVE ZERO TO GP-RESULT-VALUE-1, GP-RESULT-VALUE-2.
033900     PERFORM 045-LOAD-CUR-SUPPLY THRU 045-EXIT.
034000     PERFORM 050-SELECT-GAS-UNITS THRU 050-EXIT.
034100     PERFORM 060-VALIDATE-MIX-PAIRS THRU 060-EXIT.
034200     IF MIX-IS-INVALID
034300         MOVE "1" TO GP-RESULT-STATUS
034400         GO TO 000-DONE.
034500
034600     PERFORM 100-COMPUTE-CUR-AMOUNT THRU 100-EXIT.
034700
034800     EVALUATE TRUE
034900         WHEN GP-IS-ADDG
035000             PERFORM 200-CALC-ADDG THRU 200-EXIT
035100         WHEN GP-IS-TOPU
035200             PERFORM 300-CALC-TOPU THRU 300-EXIT
035300         WHEN OTHER
035400             MOVE "1" TO GP-RESULT-STATUS
035500     END-EVALUATE.
035600 000-DONE.
035700     MOVE ZERO TO RETURN-CD.
035800     GOBACK.
035900
036000*    RESET ALL THREE SWITCHES EVERY CALL -- THIS SUBPROGRAM STAYS
036100*    RESIDENT ACROSS CALLS UNDER GASBATCH SO WORKING-STORAGE IS
036200*    NOT RE-INITIALIZED BETWEEN REQUESTS.  SEE CR1135.
036300 005-RESET-SWITCHES.
036400*    THREE SWITCHES LIVE UNDER FLAGS-AND-SWITCHES -- MIX-INVALID-
036500*    SW, CONVERGED-SW, MIX-EQUAL-SW -- AND THE SWITCHES-TABLE
036600*    REDEFINES LETS THIS PARAGRAPH WALK ALL THREE WITH ONE
036700*    SUBSCRIPTED PERFORM RATHER THAN THREE SEPARATE MOVE "N"
036800*    STATEMENTS.  THE ORDER THE THREE SWITCHES ARE DECLARED IN
036900*    MUST NEVER CHANGE WITHOUT ALSO CHECKING THAT THE REDEFINES
037000*    STILL COVERS EXACTLY THREE ONE-BYTE CELLS.
037100     MOVE "005-RESET-SWITCHES" TO PARA-NAME.
037200     PERFORM 006-RESET-ONE-SWITCH THRU 006-EXIT
037300             VARYING SWITCH-IDX FROM 1 BY 1
037400             UNTIL SWITCH-IDX > 3.
037500 005-EXIT.
037600     EXIT.
037700
037800*    RESETS ONE SWITCH BYTE TO "N" -- WALKED THREE TIMES BY 005
037900*    ABOVE VIA THE SWITCHES-TABLE REDEFINES.
038000 006-RESET-ONE-SWITCH.
038100     MOVE "006-RESET-ONE-SWITCH" TO PARA-NAME.
038200     MOVE "N" TO SWITCH-VALUE(SWITCH-IDX).
038300 006-EXIT.
038400     EXIT.
038500
038600*    UNPACKS THE SUPPLY'S CURRENT STATE OUT OF GAS-SUPPLY-RECORD
038700*    (SECOND LINKAGE PARM, COPY GASSUPLY) INTO THE W00-CUR-SUPPLY-
038800*    WORK FIELDS THE REST OF THIS PROGRAM ALREADY KNOWS BY THEIR
038900*    OLD GP- NAMES.  SEE CR1132 IN THE CHANGE LOG ABOVE -- BEFORE
039000*    CR1132 THESE FOUR VALUES ARRIVED DIRECTLY ON GASSUPCA-PARMS
039100*    AS FLAT FIELDS; THIS PARAGRAPH IS THE ONLY PLACE THAT KNOWS
039200*    ABOUT THE NEW GAS-SUPPLY-RECORD LAYOUT, SO THE REST OF THE
039300*    PROGRAM WAS LEFT UNCHANGED BY THE CONVERSION.
039400 045-LOAD-CUR-SUPPLY.
039500*    GS-CYLINDER AND GS-MIX ARE GROUP ITEMS WITHIN GAS-SUPPLY-
039600*    RECORD (COPY GASSUPLY), LAID OUT AS NESTED SUB-BOOKS THE
039700*    SAME WAY GASREQST NESTS REQ-CYLINDER/REQ-MIX -- THE "IN"
039800*    QUALIFIER ON CYL-INTERNAL-VOLUME/MIX-O2-PCT/MIX-HE-PCT BELOW
039900*    IS NEEDED BECAUSE THOSE FIELD NAMES ARE SHARED ACROSS BOTH
040000*    NESTED SUB-BOOKS (THE REQUEST'S AND THE SUPPLY'S) AND WOULD
040100*    OTHERWISE BE AMBIGUOUS TO THE COMPILER.
040200     MOVE "045-LOAD-CUR-SUPPLY" TO PARA-NAME.
040300     MOVE CYL-INTERNAL-VOLUME IN GS-CYLINDER
040400                             TO GP-CUR-CYL-VOLUME.
040500     MOVE GS-PRESSURE        TO GP-CUR-PRESSURE.
040600     MOVE GS-TEMPERATURE     TO GP-CUR-TEMPERATURE.
040700     MOVE GS-STATE           TO GP-CUR-STATE.
040800     MOVE MIX-O2-PCT IN GS-MIX TO GP-CUR-MIX-O2-PCT.
040900     MOVE MIX-HE-PCT IN GS-MIX TO GP-CUR-MIX-HE-PCT.
041000 045-EXIT.
041100     EXIT.
041200
041300*    THIS SUBPROGRAM ONLY EVER NEEDS PRESSURE-PER-ATM ITSELF --
041400*    IT NEVER TOUCHES DEPTH, TEMPERATURE OR VDW-A-CONV FIELDS OF
041500*    THE GASUNITS COPYBOOK, SINCE ALL DEPTH/TEMPERATURE WORK
041600*    HAPPENS INSIDE GASCYLCA/GASMIXCA, NOT HERE.
041700 050-SELECT-GAS-UNITS.
041800*    14.7 PSI OR 1.013 BAR PER ATMOSPHERE -- STANDARD SEA-LEVEL
041900*    ATMOSPHERIC PRESSURE IN EACH UNIT SYSTEM, THE SAME CONSTANT
042000*    GASCYLCA/GASMIXCA LOAD IN THEIR OWN 050-SELECT-GAS-UNITS.
042100     MOVE "050-SELECT-GAS-UNITS" TO PARA-NAME.
042200     IF GP-IMPERIAL
042300         MOVE 14.7000  TO GU-PRESSURE-PER-ATM
042400     ELSE
042500         MOVE 1.0130   TO GU-PRESSURE-PER-ATM.
042600 050-EXIT.
042700     EXIT.
042800
042900*    BOTH HALVES OF THE MIX PAIR (CURRENT SUPPLY, GAS BEING
043000*    ADDED) GET THE SAME NEGATIVE-PERCENT / OVER-100 CHECK THE
043100*    MIX PROGRAM APPLIES, WALKED VIA GP-MIX-PCT SO THIS PARAGRAPH
043200*    DOES NOT HAVE TO NAME EACH HALF TWICE -- CR0979.
043300 060-VALIDATE-MIX-PAIRS.
043400     MOVE "060-VALIDATE-MIX-PAIRS" TO PARA-NAME.
043500     MOVE "N" TO MIX-INVALID-SW.
043600     PERFORM 065-CHECK-ONE-MIX THRU 065-EXIT
043700             VARYING GP-MIX-IDX FROM 1 BY 1
043800             UNTIL GP-MIX-IDX > 2.
043900 060-EXIT.
044000     EXIT.
044100
044200*    NEGATIVE O2, NEGATIVE HE, OR THE TWO TOGETHER OVER 100 --
044300*    THE SAME THREE-PART EDIT GASMIXCA'S OWN 150-VALIDATE-MIX
044400*    APPLIES, JUST WALKED AGAINST WHICHEVER MIX-PAIR ELEMENT
044500*    GP-MIX-IDX CURRENTLY POINTS AT.
044600 065-CHECK-ONE-MIX.
044700*    THREE CHECKS AGAINST WHICHEVER MIX-PAIR ELEMENT GP-MIX-IDX
044800*    CURRENTLY POINTS AT -- NEGATIVE O2, NEGATIVE HE, OR THE TWO
044900*    TOGETHER OVER 100 PERCENT.  NOTE THAT NEITHER HALF IS
045000*    CHECKED AGAINST A BALANCE-GAS RULE HERE THE WAY GASMIXCA
045100*    ITSELF DOES -- A SUPPLY RECORD IS ALREADY-VALIDATED DATA BY
045200*    THE TIME IT REACHES THIS PROGRAM, SO ONLY THE CHEAP SANITY
045300*    CHECKS ARE REPEATED, NOT THE FULL MOD/CEIL/BEST EDIT SUITE.
045400     MOVE "065-CHECK-ONE-MIX" TO PARA-NAME.
045500     IF GP-MIX-O2(GP-MIX-IDX) < ZERO
045600         MOVE "Y" TO MIX-INVALID-SW.
045700     IF GP-MIX-HE(GP-MIX-IDX) < ZERO
045800         MOVE "Y" TO MIX-INVALID-SW.
045900     IF (GP-MIX-O2(GP-MIX-IDX) + GP-MIX-HE(GP-MIX-IDX)) > 100
046000         MOVE "Y" TO MIX-INVALID-SW.
046100 065-EXIT.
046200     EXIT.
046300
046400*    AMOUNT-1 = CAPACITY OF THE CYLINDER AT ITS CURRENT PRESSURE,
046500*    IDEAL OR VDW PER GP-CUR-STATE, USING THE CURRENT MIX AND
046600*    TEMPERATURE FOR VDW.  THE CURRENT MIX'S OWN A/B CONSTANTS
046700*    ARE LOOKED UP FIRST (VIA GASMIXCA'S VDWA DIRECTION)
046800*    REGARDLESS OF GP-CUR-STATE, SINCE 320-BUILD-SECANT-SEEDS
046900*    LATER NEEDS THEM EVEN ON AN IDEAL-STATE CYLINDER (THE
047000*    ADDED/TOPPED-OFF MIX IS ALWAYS RATED VAN DER WAALS -- SEE
047100*    THE COMMENT ON W02-SECANT-WORK ABOVE).
047200 100-COMPUTE-CUR-AMOUNT.
047300*    FIRST STEP OF EVERY REQUEST -- WORK OUT HOW MUCH GAS (IN
047400*    CAPACITY UNITS) IS ALREADY SITTING IN THE CYLINDER BEFORE
047500*    ANY ADD/TOP-OFF ARITHMETIC CAN BEGIN.  THIS FIGURE BECOMES
047600*    W00-AMOUNT-1, ONE OF THE TWO SOURCE AMOUNTS MASS-WEIGHTED
047700*    TOGETHER BY 400-BLEND-AND-PRESSURIZE.
047800     MOVE "100-COMPUTE-CUR-AMOUNT" TO PARA-NAME.
047900     MOVE GP-CUR-MIX-O2-PCT TO GM-MIX-O2-PCT.
048000     MOVE GP-CUR-MIX-HE-PCT TO GM-MIX-HE-PCT.
048100     PERFORM 600-CALL-GASMIXCA-VDWA THRU 600-EXIT.
048200     MOVE GM-RESULT-VALUE-1 TO W00-CUR-A-CONST.
048300     MOVE GM-RESULT-VALUE-2 TO W00-CUR-B-CONST.
048400
048500*    ICAP FOR AN IDEAL-STATE CYLINDER (NO A/B NEEDED); CCAF (THE
048600*    INTERNAL CALLER-SUPPLIED-MIX FORWARD DIRECTION) OTHERWISE,
048700*    SUPPLYING THE CURRENT MIX'S OWN A/B JUST LOOKED UP ABOVE.
048800     MOVE GP-CUR-PRESSURE   TO GY-PRESSURE.
048900     IF GP-STATE-IDEAL
049000         MOVE "ICAP" TO GY-REQ-TYPE
049100     ELSE
049200         MOVE "CCAF" TO GY-REQ-TYPE
049300         MOVE W00-CUR-A-CONST  TO GY-MIX-A-CONST
049400         MOVE W00-CUR-B-CONST  TO GY-MIX-B-CONST
049500         MOVE GP-CUR-TEMPERATURE TO GY-TEMPERATURE.
049600     PERFORM 500-CALL-GASCYLCA THRU 500-EXIT.
049700     MOVE GY-RESULT-VALUE-1 TO W00-AMOUNT-1.
049800 100-EXIT.
049900     EXIT.
050000
050100*    ADD-GAS -- MASS-WEIGHTED BLEND OF (CUR-MIX, AMOUNT-1) WITH
050200*    (NEW-MIX, GP-AMOUNT), THEN RE-PRESSURIZE AT THE NEW TOTAL
050300*    AMOUNT.  UNLIKE TOPU, THE AMOUNT BEING ADDED IS ALREADY
050400*    KNOWN (GP-AMOUNT COMES STRAIGHT OFF THE CALC-REQUEST), SO
050500*    ONLY A SINGLE PASS THROUGH 400-BLEND-AND-PRESSURIZE IS NEEDED
050600*    -- NO SECANT ITERATION.
050700 200-CALC-ADDG.
050800     MOVE "200-CALC-ADDG" TO PARA-NAME.
050900*    GP-AMOUNT ARRIVES ALREADY IN THE SAME CAPACITY UNITS AS
051000*    W00-AMOUNT-1 (BOTH ARE GY-CAPACITY-STYLE FIGURES) SO IT CAN
051100*    BE HANDED STRAIGHT TO THE BLEND PARAGRAPH, NO CONVERSION.
051200     MOVE GP-AMOUNT TO W01-AMOUNT-2.
051300     PERFORM 400-BLEND-AND-PRESSURIZE THRU 400-EXIT.
051400*    ADDG RETURNS PRESSURE ON VALUE-1 AND O2% ON VALUE-2 -- SEE
051500*    THE REMARK ON GP-RESULT-VALUE-1/2 UP IN THE LINKAGE SECTION
051600*    FOR WHY THIS DIFFERS FROM TOPU'S OWN VALUE-1/2 MEANING.
051700     IF MIX-IS-INVALID
051800         MOVE "1" TO GP-RESULT-STATUS
051900     ELSE
052000         MOVE W01-NEW-PRESSURE TO GP-RESULT-VALUE-1
052100         MOVE W01-NEW-O2-PCT   TO GP-RESULT-VALUE-2.
052200 200-EXIT.
052300     EXIT.
052400
052500*    TOP-OFF TO A TARGET PRESSURE.  IF THE ADDED MIX IS THE SAME
052600*    AS THE CURRENT MIX (WITHIN 0.05 PERCENT ON BOTH O2 AND HE),
052700*    NO BLEND IS NEEDED AT ALL -- THE RESULT IS JUST THE SAME MIX
052800*    AT THE TARGET PRESSURE, SINCE ADDING MORE OF AN IDENTICAL
052900*    MIX CANNOT CHANGE ITS PERCENTAGES.  OTHERWISE THE ADDED
053000*    AMOUNT IS FOUND BY THE SECANT METHOD, SEEDED FROM TWO
053100*    IDEAL-GAS-APPROXIMATION GUESSES (320-BUILD-SECANT-SEEDS).
053200 300-CALC-TOPU.
053300*    300-EXIT IS REACHED TWO WAYS -- EARLY, VIA THE GO TO BELOW,
053400*    WHEN THE MIX-EQUAL SHORT-CIRCUIT FIRES; OR NORMALLY, AFTER
053500*    THE SECANT LOOP CONVERGES AND THE FINAL BLEND PASS RUNS.
053600     MOVE "300-CALC-TOPU" TO PARA-NAME.
053700     PERFORM 310-CHECK-MIX-EQUAL THRU 310-EXIT.
053800     IF MIXES-ARE-EQUAL
053900         MOVE GP-NEW-MIX-O2-PCT TO GP-RESULT-VALUE-1
054000         MOVE GP-NEW-MIX-HE-PCT TO GP-RESULT-VALUE-2
054100         GO TO 300-EXIT.
054200
054300     PERFORM 320-BUILD-SECANT-SEEDS THRU 320-EXIT.
054400     MOVE "N" TO CONVERGED-SW.
054500     MOVE ZERO TO W03-ITER-COUNT.
054600*    25-ITERATION CAP IS A SAFETY NET, SAME ROLE AS THE 25-PASS
054700*    CAP ON GASCYLCA'S OWN NEWTON-RAPHSON LOOP -- IN PRACTICE THE
054800*    SECANT METHOD CONVERGES IN WELL UNDER 10 PASSES.
054900     PERFORM 330-SECANT-STEP THRU 330-EXIT
055000             UNTIL SECANT-CONVERGED OR W03-ITER-COUNT > 25.
055100
055200*    ONCE CONVERGED, RUN THE FINAL AMOUNT THROUGH THE BLEND ONE
055300*    LAST TIME TO PICK UP THE FINAL BLENDED PERCENTAGES -- THE
055400*    SECANT LOOP ITSELF ONLY TRACKS THE PRESSURE ERROR, NOT THE
055500*    RESULTING MIX, SO THIS FINAL PASS IS WHAT ACTUALLY POPULATES
055600*    W01-NEW-O2-PCT/W01-NEW-HE-PCT WITH THE CONVERGED ANSWER.
055700     MOVE W02-VT-N TO W01-AMOUNT-2.
055800     PERFORM 400-BLEND-AND-PRESSURIZE THRU 400-EXIT.
055900     MOVE W01-NEW-O2-PCT TO GP-RESULT-VALUE-1.
056000     MOVE W01-NEW-HE-PCT TO GP-RESULT-VALUE-2.
056100 300-EXIT.
056200     EXIT.
056300
056400*    MIXES ARE TREATED AS EQUAL WHEN BOTH O2 AND HE ARE WITHIN
056500*    0.05 PERCENT OF EACH OTHER -- WORKED OUT WITHOUT FUNCTION
056600*    ABS (NOT AVAILABLE AT THIS COMPILER LEVEL), HENCE THE
056700*    NESTED IF-ELSE TESTING BOTH DIRECTIONS OF EACH COMPARISON.
056800*    0.05 PERCENT IS THE SAME TOLERANCE THE OLD MANUAL TOP-OFF
056900*    WORKSHEETS USED TO DECIDE WHEN A "SAME GAS" TOP-OFF DID NOT
057000*    NEED A FULL BLEND CALCULATION.
057100 310-CHECK-MIX-EQUAL.
057200     MOVE "310-CHECK-MIX-EQUAL" TO PARA-NAME.
057300     MOVE "N" TO MIX-EQUAL-SW.
057400     IF GP-CUR-MIX-O2-PCT < GP-NEW-MIX-O2-PCT
057500         IF (GP-NEW-MIX-O2-PCT - GP-CUR-MIX-O2-PCT) < 0.05
057600             IF GP-CUR-MIX-HE-PCT < GP-NEW-MIX-HE-PCT
057700                 IF (GP-NEW-MIX-HE-PCT - GP-CUR-MIX-HE-PCT) < 0.05
057800                     MOVE "Y" TO MIX-EQUAL-SW
057900                 END-IF
058000             ELSE
058100                 IF (GP-CUR-MIX-HE-PCT - GP-NEW-MIX-HE-PCT) < 0.05
058200                     MOVE "Y" TO MIX-EQUAL-SW
058300                 END-IF
058400             END-IF
058500         END-IF
058600     ELSE
058700         IF (GP-CUR-MIX-O2-PCT - GP-NEW-MIX-O2-PCT) < 0.05
058800             IF GP-CUR-MIX-HE-PCT < GP-NEW-MIX-HE-PCT
058900                 IF (GP-NEW-MIX-HE-PCT - GP-CUR-MIX-HE-PCT) < 0.05
059000                     MOVE "Y" TO MIX-EQUAL-SW
059100                 END-IF
059200             ELSE
059300                 IF (GP-CUR-MIX-HE-PCT - GP-NEW-MIX-HE-PCT) < 0.05
059400                     MOVE "Y" TO MIX-EQUAL-SW
059500                 END-IF
059600             END-IF
059700         END-IF.
059800 310-EXIT.
059900     EXIT.
060000
060100*    THE TWO SECANT SEEDS ARE BOTH TAKEN AT VAN DER WAALS
060200*    REGARDLESS OF GP-CUR-STATE -- FIRST USING THE MIX BEING
060300*    ADDED, THEN USING THE CURRENT MIX -- PER THE OLD TOP-OFF
060400*    WORKSHEETS.  BOTH SEEDS COMPUTE "HOW MUCH ADDED GAS AT THE
060500*    TARGET PRESSURE WOULD BE NEEDED IF THE WHOLE CYLINDER WERE
060600*    FILLED WITH JUST THIS ONE MIX" -- AN OVER-ESTIMATE USING THE
060700*    NEW MIX'S OWN CAPACITY (W03-CAP-AT-FINAL-2) AND AN UNDER-
060800*    ESTIMATE USING THE CURRENT MIX'S CAPACITY (W03-CAP-AT-
060900*    FINAL-1) -- WHICH BRACKET THE TRUE ANSWER AND GIVE THE
061000*    SECANT METHOD TWO SENSIBLE STARTING POINTS.
061100 320-BUILD-SECANT-SEEDS.
061200     MOVE "320-BUILD-SECANT-SEEDS" TO PARA-NAME.
061300*    SEED 1 -- CAPACITY OF THE ADDED MIX ALONE AT THE TARGET
061400*    PRESSURE.
061500     MOVE GP-NEW-MIX-O2-PCT TO GM-MIX-O2-PCT.
061600     MOVE GP-NEW-MIX-HE-PCT TO GM-MIX-HE-PCT.
061700     PERFORM 600-CALL-GASMIXCA-VDWA THRU 600-EXIT.
061800     MOVE GP-FINAL-PRESSURE TO GY-PRESSURE.
061900     MOVE "CCAF" TO GY-REQ-TYPE.
062000     MOVE GM-RESULT-VALUE-1 TO GY-MIX-A-CONST.
062100     MOVE GM-RESULT-VALUE-2 TO GY-MIX-B-CONST.
062200     MOVE GP-CUR-TEMPERATURE TO GY-TEMPERATURE.
062300     PERFORM 500-CALL-GASCYLCA THRU 500-EXIT.
062400     MOVE GY-RESULT-VALUE-1 TO W03-CAP-AT-FINAL-2.
062500
062600*    SEED 2 -- CAPACITY OF THE CURRENT MIX ALONE AT THE TARGET
062700*    PRESSURE, USING THE A/B CONSTANTS 100-COMPUTE-CUR-AMOUNT
062800*    ALREADY LOOKED UP.
062900     MOVE GP-FINAL-PRESSURE TO GY-PRESSURE.
063000     MOVE "CCAF" TO GY-REQ-TYPE.
063100     MOVE W00-CUR-A-CONST TO GY-MIX-A-CONST.
063200     MOVE W00-CUR-B-CONST TO GY-MIX-B-CONST.
063300     MOVE GP-CUR-TEMPERATURE TO GY-TEMPERATURE.
063400     PERFORM 500-CALL-GASCYLCA THRU 500-EXIT.
063500     MOVE GY-RESULT-VALUE-1 TO W03-CAP-AT-FINAL-1.
063600
063700*    BOTH SEEDS ARE SCALED BY THE FRACTION OF THE FINAL CAPACITY
063800*    NOT ALREADY ACCOUNTED FOR BY THE CURRENT CONTENTS (1 MINUS
063900*    THE PRESSURE RATIO), SINCE THE "ADD" HAS TO CLOSE THE GAP
064000*    BETWEEN WHAT IS ALREADY THERE AND THE TARGET FULL CAPACITY,
064100*    NOT REPLACE THE WHOLE CYLINDER'S CONTENTS FROM SCRATCH.
064200     COMPUTE W02-VT-N ROUNDED =
064300             (1 - (GP-CUR-PRESSURE / GP-FINAL-PRESSURE))
064400             * W03-CAP-AT-FINAL-2.
064500     COMPUTE W02-VT-N-1 ROUNDED =
064600             (1 - (GP-CUR-PRESSURE / GP-FINAL-PRESSURE))
064700             * W03-CAP-AT-FINAL-1.
064800 320-EXIT.
064900     EXIT.
065000
065100*    ONE SECANT-METHOD PASS.  RUNS BOTH THE CURRENT AND PRIOR
065200*    GUESS THROUGH THE FULL BLEND-AND-PRESSURIZE PARAGRAPH TO GET
065300*    THEIR RESPECTIVE PRESSURE ERRORS, THEN DRAWS THE SECANT LINE
065400*    THROUGH THOSE TWO (GUESS, ERROR) POINTS AND TAKES ITS
065500*    ZERO-CROSSING AS THE NEXT GUESS:
065600*        D = (VT-N - VT-N-1) / (F-N - F-N-1) * F-N
065700*        VT-N+1 = VT-N - D
065800 330-SECANT-STEP.
065900*    EACH PASS THROUGH THIS PARAGRAPH SPENDS TWO FULL CALLS INTO
066000*    400-BLEND-AND-PRESSURIZE (ONE FOR THE CURRENT GUESS, ONE FOR
066100*    THE PRIOR GUESS) SO IT CAN MEASURE HOW THE PRESSURE ERROR
066200*    MOVED BETWEEN THE TWO -- THAT SLOPE IS WHAT LETS THE SECANT
066300*    FORMULA JUMP DIRECTLY TO AN ESTIMATED ZERO-CROSSING INSTEAD
066400*    OF CREEPING TOWARD IT ONE FIXED STEP AT A TIME.
066500*    W03-ITER-COUNT IS BUMPED FIRST THING SO THE 25-PASS CAP IN
066600*    300-CALC-TOPU'S PERFORM UNTIL COUNTS THIS PASS EVEN IF THE
066700*    PARAGRAPH ABENDS PARTWAY THROUGH ON A CALLED SUBPROGRAM.
066800     MOVE "330-SECANT-STEP" TO PARA-NAME.
066900     ADD 1 TO W03-ITER-COUNT.
067000
067100*    ERROR AT THE CURRENT GUESS.
067200     MOVE W02-VT-N TO W01-AMOUNT-2.
067300     PERFORM 400-BLEND-AND-PRESSURIZE THRU 400-EXIT.
067400     COMPUTE W02-F-N ROUNDED =
067500             W01-NEW-PRESSURE - GP-FINAL-PRESSURE.
067600
067700*    ERROR AT THE PRIOR GUESS.
067800     MOVE W02-VT-N-1 TO W01-AMOUNT-2.
067900     PERFORM 400-BLEND-AND-PRESSURIZE THRU 400-EXIT.
068000     COMPUTE W02-F-N-1 ROUNDED =
068100             W01-NEW-PRESSURE - GP-FINAL-PRESSURE.
068200
068300*    SECANT STEP AND UPDATE -- PRIOR GUESS BECOMES THE CURRENT
068400*    ONE, CURRENT GUESS IS ADVANCED BY THE STEP.
068500     COMPUTE W03-D-VALUE ROUNDED =
068600             (W02-VT-N - W02-VT-N-1) / (W02-F-N - W02-F-N-1)
068700             * W02-F-N.
068800     MOVE W02-VT-N TO W02-VT-N-1.
068900     SUBTRACT W03-D-VALUE FROM W02-VT-N.
069000
069100*    CONVERGED WHEN |D| < 0.005 -- WORKED OUT WITHOUT FUNCTION
069200*    ABS, SAME PATTERN AS 310-CHECK-MIX-EQUAL ABOVE.
069300     IF W03-D-VALUE < ZERO
069400         IF (ZERO - W03-D-VALUE) < 0.005
069500             MOVE "Y" TO CONVERGED-SW
069600         END-IF
069700     ELSE
069800         IF W03-D-VALUE < 0.005
069900             MOVE "Y" TO CONVERGED-SW
070000         END-IF
070100     END-IF.
070200 330-EXIT.
070300     EXIT.
070400
070500*    SHARED BLEND-AND-PRESSURIZE STEP -- USED BY BOTH ADDG'S ONE
070600*    PASS AND EVERY SECANT ITERATION OF TOPU.  W01-AMOUNT-2 IS THE
070700*    AMOUNT OF GP-NEW-MIX-xx-PCT BEING ADDED TO THE CURRENT
070800*    (AMOUNT-1, CUR-MIX) CONTENTS THIS PASS.  MASS-WEIGHTED
070900*    BLENDING OF PERCENTAGES ASSUMES BOTH SOURCES ARE MEASURED IN
071000*    THE SAME CAPACITY UNITS (WHICH THEY ARE -- BOTH ARE GY-
071100*    CAPACITY-STYLE FIGURES), SO A STRAIGHT WEIGHTED AVERAGE BY
071200*    AMOUNT IS CORRECT WITHOUT ANY FURTHER UNIT CONVERSION.
071300 400-BLEND-AND-PRESSURIZE.
071400*    STEP 1 -- BLENDED PERCENTAGE OF EACH GAS COMPONENT IS THE
071500*    WEIGHTED AVERAGE OF THE TWO SOURCE PERCENTAGES, WEIGHTED BY
071600*    EACH SOURCE'S OWN AMOUNT:
071700*        NEW-PCT = (CUR-PCT * CUR-AMOUNT + ADD-PCT * ADD-AMOUNT)
071800*                  / (CUR-AMOUNT + ADD-AMOUNT)
071900*    THIS IS THE SAME WEIGHTED-AVERAGE IDENTITY USED WHEN MIXING
072000*    TWO BATCHES OF ANY SOLUTION -- CONSERVATION OF THE ABSOLUTE
072100*    QUANTITY OF EACH COMPONENT GAS, NOT JUST ITS PERCENTAGE.
072200     MOVE "400-BLEND-AND-PRESSURIZE" TO PARA-NAME.
072300     MOVE "N" TO MIX-INVALID-SW.
072400     ADD W00-AMOUNT-1 W01-AMOUNT-2 GIVING W01-NEW-TOTAL.
072500     COMPUTE W01-NEW-O2-PCT ROUNDED =
072600             ((GP-CUR-MIX-O2-PCT * W00-AMOUNT-1)
072700            + (GP-NEW-MIX-O2-PCT * W01-AMOUNT-2))
072800             / W01-NEW-TOTAL.
072900     COMPUTE W01-NEW-HE-PCT ROUNDED =
073000             ((GP-CUR-MIX-HE-PCT * W00-AMOUNT-1)
073100            + (GP-NEW-MIX-HE-PCT * W01-AMOUNT-2))
073200             / W01-NEW-TOTAL.
073300
073400*    THE BLENDED RESULT ITSELF MUST ALSO PASS THE SAME NEGATIVE-
073500*    PERCENT / OVER-100 EDIT AS THE INPUT MIXES -- A SECANT
073600*    ITERATION THAT OVERSHOOTS COULD IN PRINCIPLE PRODUCE A
073700*    NONSENSE BLENDED PERCENTAGE, WHICH THIS CATCHES BEFORE ANY
073800*    FURTHER CALL TO GASCYLCA IS MADE WITH IT.
073900     PERFORM 405-CHECK-NEW-PCT THRU 405-EXIT
074000             VARYING W01-PCT-IDX FROM 1 BY 1
074100             UNTIL W01-PCT-IDX > 2.
074200     IF (W01-NEW-O2-PCT + W01-NEW-HE-PCT) > 100
074300         MOVE "Y" TO MIX-INVALID-SW.
074400     IF MIX-IS-INVALID
074500         GO TO 400-EXIT.
074600
074700*    ICPR FOR AN IDEAL-STATE CYLINDER; OTHERWISE LOOK UP THE
074800*    BLENDED MIX'S OWN VDW CONSTANTS FRESH (THEY CHANGE EVERY
074900*    PASS AS THE BLENDED PERCENTAGES CHANGE) AND USE CCPR.
075000     MOVE W01-NEW-TOTAL TO GY-CAPACITY.
075100     IF GP-STATE-IDEAL
075200         MOVE "ICPR" TO GY-REQ-TYPE
075300     ELSE
075400         MOVE W01-NEW-O2-PCT TO GM-MIX-O2-PCT
075500         MOVE W01-NEW-HE-PCT TO GM-MIX-HE-PCT
075600         PERFORM 600-CALL-GASMIXCA-VDWA THRU 600-EXIT
075700         MOVE GM-RESULT-VALUE-1 TO W01-BLEND-A-CONST
075800         MOVE GM-RESULT-VALUE-2 TO W01-BLEND-B-CONST
075900         MOVE "CCPR" TO GY-REQ-TYPE
076000         MOVE W01-BLEND-A-CONST TO GY-MIX-A-CONST
076100         MOVE W01-BLEND-B-CONST TO GY-MIX-B-CONST
076200         MOVE GP-CUR-TEMPERATURE TO GY-TEMPERATURE.
076300     PERFORM 500-CALL-GASCYLCA THRU 500-EXIT.
076400     MOVE GY-RESULT-VALUE-1 TO W01-NEW-PRESSURE.
076500 400-EXIT.
076600     EXIT.
076700
076800*    WALKS BOTH NEW-MIX PERCENTAGES THROUGH ONE SHARED CHECK
076900*    PARAGRAPH RATHER THAN TWO IFS -- CR1135.
077000 405-CHECK-NEW-PCT.
077100     MOVE "405-CHECK-NEW-PCT" TO PARA-NAME.
077200     IF W01-NEW-PCT(W01-PCT-IDX) < ZERO
077300         MOVE "Y" TO MIX-INVALID-SW.
077400 405-EXIT.
077500     EXIT.
077600
077700*    CALLS GASCYLCA FOR WHATEVER CAPACITY/PRESSURE CONVERSION THE
077800*    CALLING PARAGRAPH JUST SET UP ON GY-REQ-TYPE/GY-PRESSURE/
077900*    GY-CAPACITY/ETC.  GY-UNIT-SYS AND GY-CYL-INTERNAL-VOLUME ARE
078000*    THE ONLY TWO FIELDS THIS PARAGRAPH ITSELF LOADS, SINCE THEY
078100*    ARE THE SAME ON EVERY CALL REGARDLESS OF DIRECTION; EVERY
078200*    OTHER FIELD IS SET BY THE CALLER BEFORE THIS PARAGRAPH RUNS.
078300*    A NON-ZERO RETURN CODE MEANS GASCYLCA ITSELF ABENDED OR WAS
078400*    NEVER LINKED PROPERLY -- TREATED AS FATAL, SINCE THIS
078500*    SUBPROGRAM HAS NO WAY TO CONTINUE WITHOUT A CAPACITY OR
078600*    PRESSURE FIGURE TO WORK WITH.  DIVIDE ZERO-VAL INTO ONE-VAL
078700*    IS THE HOUSE'S DELIBERATE DIVIDE-BY-ZERO ABEND TRIGGER (SEE
078800*    ABENDREC), USED HERE RATHER THAN A COBOL ABEND VERB SO THE
078900*    SYSTEM DUMP SHOWS THE DISPLAY MESSAGE JUST WRITTEN TO THE
079000*    CONSOLE.
079100 500-CALL-GASCYLCA.
079200*    THIS PARAGRAPH IS ENTERED SEVEN DIFFERENT TIMES OVER THE
079300*    LIFE OF ONE ADDG/TOPU REQUEST -- ONCE FROM 100-COMPUTE-CUR-
079400*    AMOUNT, TWICE FROM 320-BUILD-SECANT-SEEDS, TWICE PER SECANT
079500*    ITERATION FROM 330-SECANT-STEP (VIA 400-BLEND-AND-
079600*    PRESSURIZE), AND ONCE MORE ON THE FINAL BLEND PASS -- EVERY
079700*    ONE OF THOSE CALLERS IS RESPONSIBLE FOR LOADING GY-REQ-TYPE
079800*    AND WHICHEVER OF GY-PRESSURE/GY-CAPACITY/GY-MIX-A-CONST/
079900*    GY-MIX-B-CONST/GY-TEMPERATURE THAT REQUEST TYPE NEEDS BEFORE
080000*    PERFORMING THIS PARAGRAPH; ONLY GY-UNIT-SYS AND GY-CYL-
080100*    INTERNAL-VOLUME ARE COMMON TO EVERY CALL AND SO ARE LOADED
080200*    RIGHT HERE INSTEAD OF BY EACH CALLER.
080300     MOVE "500-CALL-GASCYLCA" TO PARA-NAME.
080400     MOVE GP-UNIT-SYS TO GY-UNIT-SYS.
080500     MOVE GP-CUR-CYL-VOLUME TO GY-CYL-INTERNAL-VOLUME.
080600     MOVE ZERO TO GASCYLCA-RET-CD.
080700     CALL "GASCYLCA" USING GASCYLCA-PARMS, GASCYLCA-RET-CD.
080800     IF GASCYLCA-RET-CD NOT EQUAL TO ZERO
080900         MOVE "** NON-ZERO RETURN CODE FROM GASCYLCA"
081000                                  TO ABEND-REASON
081100         DISPLAY "*** ABNORMAL END OF JOB - GASSUPCA ***"
081200                 UPON CONSOLE
081300         DIVIDE ZERO-VAL INTO ONE-VAL.
081400 500-EXIT.
081500     EXIT.
081600
081700*    CALLS GASMIXCA'S VDWA DIRECTION TO LOOK UP A/B CONSTANTS FOR
081800*    WHATEVER MIX THE CALLING PARAGRAPH JUST LOADED INTO GM-MIX-
081900*    O2-PCT/GM-MIX-HE-PCT.  SAME FATAL-ABEND TREATMENT ON A
082000*    NON-ZERO RETURN CODE AS 500-CALL-GASCYLCA ABOVE.
082100 600-CALL-GASMIXCA-VDWA.
082200*    ENTERED FOUR TIMES PER TOPU REQUEST (ONCE FROM 100-COMPUTE-
082300*    CUR-AMOUNT, ONCE FROM 320-BUILD-SECANT-SEEDS, AND ONCE PER
082400*    SECANT ITERATION FROM 400-BLEND-AND-PRESSURIZE WHEN THE
082500*    CYLINDER IS VDW-STATE) BUT ONLY ONCE PER ADDG REQUEST, SINCE
082600*    ADDG NEEDS NO SEED OR ITERATION PASSES.
082700     MOVE "600-CALL-GASMIXCA-VDWA" TO PARA-NAME.
082800     MOVE "VDWA" TO GM-REQ-TYPE.
082900     MOVE GP-UNIT-SYS TO GM-UNIT-SYS.
083000     MOVE ZERO TO GASMIXCA-RET-CD.
083100     CALL "GASMIXCA" USING GASMIXCA-PARMS, GASMIXCA-RET-CD.
083200     IF GASMIXCA-RET-CD NOT EQUAL TO ZERO
083300         MOVE "** NON-ZERO RETURN CODE FROM GASMIXCA"
083400                                  TO ABEND-REASON
083500         DISPLAY "*** ABNORMAL END OF JOB - GASSUPCA ***"
083600                 UPON CONSOLE
083700         DIVIDE ZERO-VAL INTO ONE-VAL.
083800 600-EXIT.
083900     EXIT.
