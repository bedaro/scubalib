000100******************************************************************
000200*    GASMIXRC  --  GAS MIX PERCENTAGE SUB-RECORD
000300*    COPIED INTO A CALC-REQUEST OR GAS-SUPPLY RECORD WHEREVER A
000400*    MIX IS CARRIED.  THIS BOOK IS COPIED MORE THAN ONCE IN THE
000500*    SAME RECORD (SEE GASSUPLY) -- QUALIFY REFERENCES WITH IN.
000600*         WRITTEN.......... R HUCKABY  06/09/09
000700*         REVISED.......... R HUCKABY  06/22/09  ADD FILLER PAD
000800******************************************************************
000900 01  MIX-RECORD.
001000     05  MIX-O2-PCT              PIC S9(3)V9(2).
001100     05  MIX-HE-PCT              PIC S9(3)V9(2).
001200     05  FILLER                  PIC X(02).
