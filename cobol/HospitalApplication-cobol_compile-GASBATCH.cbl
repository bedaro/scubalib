000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GASBATCH.
000300 AUTHOR. R HUCKABY.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE MAINLINE DISPATCHER FOR THE DIVE-
001300*          PLANNING CALCULATION BATCH.  IT READS ONE CALCULATION
001400*          REQUEST RECORD PER DIVE-SHOP TRANSACTION, DISPATCHES
001500*          TO THE PROPER CALCULATION SUBPROGRAM BY REQ-TYPE, AND
001600*          WRITES ONE RESULT RECORD PER REQUEST IN THE SAME
001700*          ORDER.  A SINGLE CONTROL-TOTALS RECORD IS WRITTEN
001800*          WHEN THE REQUEST FILE HITS END OF FILE.
001900*
002000*          THERE IS NO MASTER FILE AND NO DATABASE -- EVERY
002100*          REQUEST RECORD IS SELF-CONTAINED.  THIS PROGRAM ITSELF
002200*          DOES NO GAS-LAW ARITHMETIC AT ALL -- IT ONLY EDITS THE
002300*          UNIT-SYSTEM CODE, ROUTES TO ONE OF FOUR CALCULATION
002400*          SUBPROGRAMS BY REQ-TYPE, AND KEEPS THE RUNNING TALLIES.
002500*          ALL TEN REQUEST TYPES AND THEIR MATH LIVE IN GASMIXCA,
002600*          GASCYLCA, GASSUPCA AND GASCNSCA.
002700*
002800******************************************************************
002900*
003000*          INPUT FILE              -   GASREQIN  (CALC REQUESTS)
003100*          OUTPUT FILE             -   GASRSLT   (RESULTS)
003200*          OUTPUT FILE             -   GASCTOT   (CONTROL TOTALS)
003300*          DUMP FILE               -   SYSOUT
003400*
003500*          TEN REQUEST TYPES, FOUR DISPATCH GROUPS --
003600*             MOD/CEIL/BEST/VDWA  ->  GASMIXCA  (GAS MIX MATH)
003700*             ICAP/CCAP/HYDR      ->  GASCYLCA  (CYLINDER MATH)
003800*             ADDG/TOPU           ->  GASSUPCA  (SUPPLY BLENDING)
003900*             CNSO                ->  GASCNSCA  (OXYGEN EXPOSURE)
004000*
004100******************************************************************
004200*    CHANGE LOG
004300*    ------------------------------------------------------------
004400*    03/14/89  RH  ORIG    INITIAL VERSION -- MOD/CEIL/BEST/VDWA
004500*    03/14/89  RH  ORIG    DISPATCH AND ICAP/CCAP HANDLING ONLY
004600*    11/02/91  RH  CR0348  ADD HYDR (HYDROSTATIC EXPIRATION)
004700*    04/19/93  TD  CR0512  ADD ADDG/TOPU GAS SUPPLY BLENDING
004800*    08/07/96  JM  CR0689  ADD CNSO OXYGEN EXPOSURE TRACKING
004900*    12/29/98  KO  Y2K004  YEAR 2000 DATE FIELD REVIEW -
005000*                          REQ-TODAY-YMD/REQ-PREV-HYDRO-YMD ARE
005100*                          FULL 4-DIGIT YEAR FIELDS - NO CHANGE
005200*    03/02/99  KO  Y2K004  RE-CERTIFIED, SIGNED OFF BY QA
005300*    07/11/01  RH  CR0844  CONTROL TOTALS NAMED-VIEW ADDED SO
005400*                          OPERATIONS CAN AUDIT BY REQ-TYPE
005500*    05/26/04  DP  CR0977  UNIT-SYS CLASS TEST ADDED ON EDIT
005600*    06/09/09  RH  CR1123  REBUILT AS SINGLE-INPUT DISPATCHER,
005700*                          RETIRED THE OLD MULTI-FILE VERSION
005800*    07/29/09  RH  CR1136  DROPPED WS-REQ-EDIT-VIEW, IT NEVER GOT
005900*                          WIRED IN -- 000-HOUSEKEEPING NOW
006000*                          DISPLAYS THE RUN DATE AND 900-WRITE-
006100*                          CTLS STAMPS IT ON THE TOTALS RECORD
006200*                          (CR1136 ALSO IN GASCTOTL); 999-CLEANUP
006300*                          NOW WALKS COUNTERS-TABLE INSTEAD OF
006400*                          THREE HARDCODED DISPLAY PAIRS
006500*    07/22/09  RH  CR1132  400-CALL-GASSUPCA NOW LOADS THE SUPPLY'S
006600*                          CURRENT CYLINDER/MIX/PRESSURE/TEMPERATURE
006700*                          STATE INTO A GAS-SUPPLY-RECORD (COPY
006800*                          GASSUPLY) AND PASSES IT AS A SECOND CALL
006900*                          PARAMETER, RATHER THAN FLATTENING IT ONTO
007000*                          GASSUPCA-PARMS
007100*    07/29/09  RH  CR1142  REVIEW ASKED FOR HEAVIER FIELD- AND
007200*                          PARAGRAPH-LEVEL COMMENTARY THROUGHOUT
007300*                          THE CYLINDER/MIX/SUPPLY/CNS SUITE --
007400*                          ADDED BELOW AGAINST EVERY DATA GROUP,
007500*                          EVERY DISPATCH RULE AND EVERY REDEFINES.
007600*                          NO LOGIC CHANGED BY THIS ENTRY.
007700*    ------------------------------------------------------------
007800******************************************************************
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100*    RUNS UNDER THE HOUSE'S STANDARD BATCH JCL -- ONE STEP, THREE
008200*    LINE-SEQUENTIAL DD STATEMENTS FOR GASREQIN/GASRSLT/GASCTOT
008300*    PLUS THE USUAL SYSOUT.  NO GDG GENERATIONS, NO SORT STEP.
008400 SOURCE-COMPUTER. IBM-390.
008500 OBJECT-COMPUTER. IBM-390.
008600 SPECIAL-NAMES.
008700*    SAME UNIT-SYSTEM CLASS TEST EVERY CALLED SUBPROGRAM CARRIES
008800*    ITS OWN COPY OF -- USED HERE ONLY ONCE, ON THE UP-FRONT EDIT
008900*    IN 100-MAINLINE, SO A BAD UNIT-SYS CODE NEVER EVEN REACHES A
009000*    CALLED SUBPROGRAM.
009100     CLASS VALID-UNIT-SYS-CLASS IS "I" "M".
009200
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500*    SYSOUT CARRIES ONLY THE ABEND-REC DUMP LINE WRITTEN BY
009600*    1000-ABEND-RTN -- IT IS NOT A NORMAL PRINT REPORT.
009700     SELECT SYSOUT
009800     ASSIGN TO UT-S-SYSOUT
009900       ORGANIZATION IS SEQUENTIAL.
010000
010100*    ONE CALC-REQUEST RECORD PER DIVE-SHOP TRANSACTION.  FILE
010200*    STATUS IS CHECKED BY 950-READ-GASREQ'S OWN AT END CLAUSE
010300*    RATHER THAN BY TESTING IFCODE DIRECTLY, SINCE THE READ
010400*    STATEMENT'S OWN AT END PHRASE ALREADY COVERS THE ONLY
010500*    CONDITION THIS PROGRAM ACTS ON (END OF FILE).
010600     SELECT GASREQ-FILE
010700     ASSIGN TO UT-S-GASREQIN
010800       ORGANIZATION IS LINE SEQUENTIAL
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS IFCODE.
011100
011200*    ONE RESULT RECORD WRITTEN PER REQUEST, IN THE SAME ORDER THE
011300*    REQUESTS WERE READ -- OPERATIONS MATCHES RESULT RECORD N
011400*    BACK TO REQUEST RECORD N BY POSITION, NOT BY KEY.
011500     SELECT GASRSLT-FILE
011600     ASSIGN TO UT-S-GASRSLT
011700       ORGANIZATION IS LINE SEQUENTIAL
011800       ACCESS MODE IS SEQUENTIAL
011900       FILE STATUS IS OFCODE.
012000
012100*    ONE CONTROL TOTALS RECORD, WRITTEN ONCE AT END OF JOB BY
012200*    900-WRITE-CTLS.
012300     SELECT GASCTOT-FILE
012400     ASSIGN TO UT-S-GASCTOT
012500       ORGANIZATION IS LINE SEQUENTIAL
012600       ACCESS MODE IS SEQUENTIAL
012700       FILE STATUS IS OFCODE.
012800
012900 DATA DIVISION.
013000 FILE SECTION.
013100*    SYSOUT-REC IS A FLAT 130-BYTE PRINT LINE -- THE ONLY THING
013200*    EVER MOVED INTO IT IS ABEND-REC (COPY ABENDREC), WHICH IS
013300*    ITSELF UNDER 130 BYTES, SO NO TRUNCATION OCCURS.
013400 FD  SYSOUT
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 130 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS SYSOUT-REC.
014000 01  SYSOUT-REC  PIC X(130).
014100
014200****** ONE CALC-REQUEST-RECORD PER DIVE-SHOP TRANSACTION.
014300****** REQ-TYPE SELECTS THE CALCULATION - SEE 100-MAINLINE.
014400*    FD-GASREQ-REC IS DELIBERATELY A FLAT PIC X(120) -- THE REAL
014500*    FIELD-BY-FIELD BREAKOUT IS CALC-REQUEST-RECORD IN COPY
014600*    GASREQST, MOVED IN VIA "READ ... INTO" AT 950-READ-GASREQ SO
014700*    THE FD ITSELF NEVER HAS TO CHANGE WHEN THE REQUEST LAYOUT
014800*    GROWS A FIELD.
014900 FD  GASREQ-FILE
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 120 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS FD-GASREQ-REC.
015500 01  FD-GASREQ-REC                PIC X(120).
015600
015700****** ONE RESULT-RECORD WRITTEN PER REQUEST, SAME ORDER.
015800*    SAME "FLAT FD, NAMED RECORD MOVED IN" PATTERN AS GASREQ-FILE
015900*    ABOVE -- RESULT-RECORD (COPY GASRESLT) IS BUILT UP IN
016000*    WORKING-STORAGE BY WHICHEVER 200/300/400/500 PARAGRAPH RAN,
016100*    THEN WRITTEN OUT "FROM" AT 190-TALLY-AND-WRITE.
016200 FD  GASRSLT-FILE
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 40 CHARACTERS
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS FD-GASRSLT-REC.
016800 01  FD-GASRSLT-REC               PIC X(40).
016900
017000****** ONE CONTROL-TOTALS RECORD WRITTEN AT END OF JOB.
017100*    84-BYTE RECORD, LAYOUT IN COPY GASCTOTL -- HOLDS THE READ/
017200*    OK/ERROR COUNTS PLUS ONE COUNT PER REQ-TYPE AND THE RUN
017300*    DATE (CR1136).
017400 FD  GASCTOT-FILE
017500     RECORDING MODE IS F
017600     LABEL RECORDS ARE STANDARD
017700     RECORD CONTAINS 84 CHARACTERS
017800     BLOCK CONTAINS 0 RECORDS
017900     DATA RECORD IS FD-GASCTOT-REC.
018000 01  FD-GASCTOT-REC               PIC X(84).
018100
018200 WORKING-STORAGE SECTION.
018300
018400*    IFCODE IS TESTED ONLY INDIRECTLY -- 950-READ-GASREQ RELIES
018500*    ON THE READ STATEMENT'S OWN AT END PHRASE, NOT ON CHECKING
018600*    NO-MORE-DATA DIRECTLY, SO THIS 88-LEVEL IS CARRIED FOR
018700*    DOCUMENTATION AND FOR ANY FUTURE DIAGNOSTIC DISPLAY RATHER
018800*    THAN BEING TESTED IN THIS VERSION OF THE PROGRAM.  OFCODE IS
018900*    NOT TESTED AT ALL -- A FAILED WRITE ON A LINE SEQUENTIAL
019000*    OUTPUT FILE ON THIS SHOP'S OWN SYSTEM ABENDS THE STEP BEFORE
019100*    CONTROL EVER RETURNS TO THIS PROGRAM.
019200 01  FILE-STATUS-CODES.
019300     05  IFCODE                  PIC X(2).
019400         88 CODE-READ    VALUE SPACES.
019500         88 NO-MORE-DATA VALUE "10".
019600     05  OFCODE                  PIC X(2).
019700         88 CODE-WRITE   VALUE SPACES.
019800
019900** LINE SEQUENTIAL REQUEST FILE
020000 COPY GASREQST.
020100
020200** LINE SEQUENTIAL RESULT FILE
020300 COPY GASRESLT.
020400
020500** LINE SEQUENTIAL CONTROL TOTALS FILE
020600 COPY GASCTOTL.
020700
020800** UNIT-SYSTEM CONSTANT TABLE
020900*    NOT ACTUALLY USED FOR ANY ARITHMETIC IN THIS PROGRAM -- KEPT
021000*    HERE ONLY SO GASUNITS' CONSTANTS ARE AVAILABLE SHOULD A
021100*    FUTURE MAINLINE-LEVEL EDIT EVER NEED THEM WITHOUT A CALL.
021200*    EVERY REAL UNIT-DEPENDENT COMPUTATION HAPPENS INSIDE THE
021300*    FOUR CALLED SUBPROGRAMS, EACH OF WHICH LOADS ITS OWN COPY.
021400 COPY GASUNITS.
021500
021600*    CR1136 -- WS-DATE-BREAKDOWN FEEDS THE RUN-DATE DISPLAY BELOW
021700*    (000-HOUSEKEEPING) AND THE MM/DD/YY LITERALS THAT ASSEMBLE
021800*    INTO IT; WS-DATE ITSELF ALSO GOES OUT ON THE CONTROL TOTALS
021900*    RECORD (SEE 900-WRITE-CTLS, CT-RUN-DATE IN COPY GASCTOTL).
022000*    ACCEPT ... FROM DATE RETURNS A 2-DIGIT YEAR (YYMMDD) -- THE
022100*    SAME FORM THE PRE-Y2K VERSION OF THIS PROGRAM ALWAYS USED
022200*    FOR ITS OWN RUN-DATE STAMP, LEFT AS-IS SINCE IT ONLY EVER
022300*    LABELS A CONTROL TOTALS RECORD FOR OPERATIONS, IT NEVER
022400*    FEEDS ANY DATE ARITHMETIC (UNLIKE REQ-TODAY-YMD/REQ-PREV-
022500*    HYDRO-YMD, WHICH ARE FULL 4-DIGIT-YEAR FIELDS PER Y2K004).
022600 77  WS-DATE                     PIC 9(06).
022700 01  WS-DATE-BREAKDOWN REDEFINES WS-DATE.
022800     05  WS-DATE-YY              PIC 9(02).
022900     05  WS-DATE-MM              PIC 9(02).
023000     05  WS-DATE-DD              PIC 9(02).
023100
023200*    ASSEMBLED PURELY FOR THE START-OF-JOB CONSOLE MESSAGE --
023300*    NOT WRITTEN TO ANY FILE.
023400 01  WS-RUN-DATE-DISPLAY.
023500     05  WS-RD-MM                PIC 9(02).
023600     05  FILLER                  PIC X(01) VALUE "/".
023700     05  WS-RD-DD                PIC 9(02).
023800     05  FILLER                  PIC X(01) VALUE "/".
023900     05  WS-RD-YY                PIC 9(02).
024000
024100*    MORE-DATA-SW DRIVES THE PERFORM UNTIL IN THE PROCEDURE
024200*    DIVISION MAINLINE -- SET TO "N" ONLY BY 950-READ-GASREQ'S AT
024300*    END CLAUSE.  ERROR-FOUND-SW IS RESET TO "N" AT THE TOP OF
024400*    EVERY 100-MAINLINE PASS AND ONLY EVER SET "Y" BY THE UNIT-
024500*    SYS EDIT OR THE OTHER-LEG OF THE REQ-TYPE EVALUATE -- IT
024600*    DOES NOT CAPTURE ERRORS RETURNED BY A CALLED SUBPROGRAM
024700*    (THOSE COME BACK ON RES-STATUS INSTEAD, TESTED SEPARATELY AT
024800*    190-TALLY-AND-WRITE).
024900 01  FLAGS-AND-SWITCHES.
025000     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
025100         88 NO-MORE-REQUESTS       VALUE "N".
025200     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
025300         88 RECORD-ERROR-FOUND     VALUE "Y".
025400         88 VALID-RECORD           VALUE "N".
025500
025600*    THREE RUNNING TOTALS FOR THE WHOLE JOB -- READ, OK, IN
025700*    ERROR.  DECLARED COMP SINCE THEY ARE PURE COUNTERS, NEVER
025800*    PRINTED WITH EDIT CHARACTERS THEMSELVES (900-WRITE-CTLS
025900*    MOVES THEM OUT TO THE ZONED CT- FIELDS FOR THAT).
026000 01  COUNTERS-AND-ACCUMULATORS.
026100     05  RECORDS-READ            PIC S9(7) COMP.
026200     05  RECORDS-OK              PIC S9(7) COMP.
026300     05  RECORDS-IN-ERROR        PIC S9(7) COMP.
026400*    THE SAME THREE COUNTERS VIEWED AS A THREE-ELEMENT OCCURS
026500*    TABLE SO 999-CLEANUP CAN DISPLAY ALL THREE THROUGH ONE
026600*    SUBSCRIPTED PARAGRAPH (995-DISPLAY-COUNTER) INSTEAD OF THREE
026700*    HARDCODED DISPLAY STATEMENTS -- CR1136, AFTER A REVIEW
026800*    NOTED THE OLD VERSION REPEATED THE SAME TWO DISPLAY LINES
026900*    THREE TIMES OVER WITH ONLY THE LITERAL AND FIELD NAME
027000*    CHANGING EACH TIME.
027100 01  COUNTERS-TABLE REDEFINES COUNTERS-AND-ACCUMULATORS.
027200     05  RUN-COUNTER             PIC S9(7) COMP
027300                        OCCURS 3 TIMES INDEXED BY RUN-CTR-IDX.
027400
027500*    CR1136 -- LABELS WALKED IN STEP WITH RUN-COUNTER BY
027600*    995-DISPLAY-COUNTER SO 999-CLEANUP DOES NOT HAVE TO NAME
027700*    EACH COUNTER, LABEL PAIR TWICE.  THE ORDER OF THE THREE
027800*    FILLER LITERALS BELOW MUST STAY IN STEP WITH THE ORDER
027900*    RECORDS-READ/RECORDS-OK/RECORDS-IN-ERROR ARE DECLARED IN
028000*    COUNTERS-AND-ACCUMULATORS ABOVE.
028100 01  WS-COUNTER-LABELS.
028200     05  FILLER                  PIC X(20) VALUE "RECORDS READ".
028300     05  FILLER                  PIC X(20) VALUE "RECORDS OK".
028400     05  FILLER                  PIC X(20) VALUE "RECORDS IN ERROR".
028500 01  WS-COUNTER-LABEL-TABLE REDEFINES WS-COUNTER-LABELS.
028600     05  WS-COUNTER-LABEL        PIC X(20) OCCURS 3 TIMES.
028700
028800** LINKAGE COPIES FOR THE FOUR CALCULATION SUBPROGRAMS -- KEPT
028900** IN STEP WITH THE LINKAGE SECTION OF EACH ONE. SEE GASMIXCA,
029000** GASCYLCA, GASSUPCA, GASCNSCA.  A COBOL CALL PASSES BY
029100** REFERENCE, SO THESE GROUPS MUST MATCH THE CALLED PROGRAM'S OWN
029200** LINKAGE SECTION FIELD FOR FIELD, IN ORDER, BYTE FOR BYTE.
029300 01  GASMIXCA-PARMS.
029400*        GM-REQ-TYPE TELLS GASMIXCA WHICH OF THE FOUR MIX
029500*        CALCULATIONS TO RUN (MOD/CEIL/BEST/VDWA) -- GASMIXCA
029600*        DOES ITS OWN EVALUATE ON THIS FIELD, INDEPENDENTLY OF
029700*        THE DISPATCH EVALUATE IN 100-MAINLINE ABOVE.
029800     05  GM-REQ-TYPE             PIC X(04).
029900     05  GM-UNIT-SYS             PIC X(01).
030000*        MIX PERCENTAGES ARE ALWAYS BY VOLUME, NEVER BY WEIGHT --
030100*        GM-MIX-O2-PCT/GM-MIX-HE-PCT PLUS THE IMPLIED NITROGEN
030200*        FRACTION (100 MINUS O2 MINUS HE) MUST SUM TO 100.00,
030300*        A RULE GASMIXCA ITSELF VALIDATES, NOT THIS PROGRAM.
030400     05  GM-MIX-O2-PCT           PIC S9(3)V9(2).
030500     05  GM-MIX-HE-PCT           PIC S9(3)V9(2).
030600     05  GM-DEPTH                PIC S9(5).
030700     05  GM-MAXPO2               PIC S9(1)V9(2).
030800     05  GM-MAX-END              PIC S9(5).
030900     05  GM-O2-NARCOTIC          PIC X(01).
031000*        RESULT-STATUS/VALUE-1/VALUE-2 ARE THE ONLY THREE FIELDS
031100*        GASMIXCA EVER SETS -- EVERYTHING ABOVE THIS LINE IS
031200*        INPUT-ONLY AND IS NEVER TOUCHED BY THE CALLED PROGRAM.
031300     05  GM-RESULT-STATUS        PIC X(01).
031400     05  GM-RESULT-VALUE-1       PIC S9(7)V9(4).
031500     05  GM-RESULT-VALUE-2       PIC S9(7)V9(4).
031600 01  GASMIXCA-RET-CD             PIC S9(4) COMP.
031700
031800*    GY-PREV-HYDRO-YMD/GY-HYDRO-INTERVAL-YRS/GY-TODAY-YMD ARE
031900*    ONLY EVER LOADED FOR AN HYDR REQUEST (SEE 300-CALL-GASCYLCA
032000*    BELOW) -- ON ICAP/CCAP THEY ARE PASSED ACROSS UNLOADED
032100*    SINCE THOSE TWO REQUEST TYPES HAVE NOTHING TO DO WITH
032200*    HYDROSTATIC TEST DATES.
032300 01  GASCYLCA-PARMS.
032400     05  GY-REQ-TYPE             PIC X(04).
032500     05  GY-UNIT-SYS             PIC X(01).
032600     05  GY-CYL-INTERNAL-VOLUME  PIC S9(5)V9(4).
032700     05  GY-PRESSURE             PIC S9(5)V9(2).
032800*        GY-CAPACITY IS AN INPUT ONLY ON A CCAP REQUEST (WHERE
032900*        THE SHOP ALREADY KNOWS THE RATED CAPACITY AND WANTS
033000*        THE EQUIVALENT SERVICE PRESSURE BACKED OUT OF IT) --
033100*        ON ICAP IT IS PASSED ACROSS ZERO AND IGNORED, SINCE
033200*        ICAP COMPUTES CAPACITY FROM PRESSURE, NOT THE REVERSE.
033300     05  GY-CAPACITY             PIC S9(7)V9(4).
033400     05  GY-TEMPERATURE          PIC S9(5)V9(2).
033500     05  GY-MIX-A-CONST          PIC S9(3)V9(4).
033600     05  GY-MIX-B-CONST          PIC S9(3)V9(4).
033700     05  GY-PREV-HYDRO-YMD       PIC 9(08).
033800     05  GY-HYDRO-INTERVAL-YRS   PIC 9(02).
033900     05  GY-TODAY-YMD            PIC 9(08).
034000*        GY-RESULT-VALUE-1 HOLDS THE ICAP/CCAP CAPACITY OR
034100*        PRESSURE ANSWER (PIC S9(7)V9(4)) -- IT IS NEVER LOADED
034200*        WITH GY-EXPIRATION-YMD ON A HYDR REQUEST SINCE AN
034300*        8-DIGIT YYYYMMDD DATE DOES NOT FIT A 7-DIGIT INTEGER
034400*        PART WITHOUT LOSING ITS LEADING DIGIT (CR1138) -- HYDR'S
034500*        ONLY OUTPUT IS THE PASS/FAIL FLAG BELOW.
034600     05  GY-RESULT-STATUS        PIC X(01).
034700     05  GY-RESULT-VALUE-1       PIC S9(7)V9(4).
034800     05  GY-RESULT-FLAG          PIC X(01).
034900 01  GASCYLCA-RET-CD             PIC S9(4) COMP.
035000
035100 01  GASSUPCA-PARMS.
035200     05  GP-REQ-TYPE             PIC X(04).
035300     05  GP-UNIT-SYS             PIC X(01).
035400*        GP-MIX-PAIR CARRIES BOTH SIDES OF THE BLEND -- THE
035500*        SUPPLY'S CURRENT MIX (CUR-MIX-O2-PCT/CUR-MIX-HE-PCT,
035600*        POPULATED BELOW IN 400-CALL-GASSUPCA FROM GAS-SUPPLY-
035700*        RECORD'S OWN GS-MIX SUB-BOOK) AND THE MIX BEING ADDED
035800*        (NEW-MIX-O2-PCT/NEW-MIX-HE-PCT, TAKEN STRAIGHT FROM
035900*        THE REQUEST'S REQ-MIX).  GASSUPCA'S OWN MASS-WEIGHTED
036000*        BLEND FORMULA USES ALL FOUR TOGETHER.
036100     05  GP-MIX-PAIR.
036200         10  GP-CUR-MIX-O2-PCT   PIC S9(3)V9(2).
036300         10  GP-CUR-MIX-HE-PCT   PIC S9(3)V9(2).
036400         10  GP-NEW-MIX-O2-PCT   PIC S9(3)V9(2).
036500         10  GP-NEW-MIX-HE-PCT   PIC S9(3)V9(2).
036600*        GP-AMOUNT IS THE AMOUNT OF GAS BEING ADDED (ADDG) OR THE
036700*        TARGET FINAL PRESSURE HEADROOM (TOPU) -- WHICH ONE
036800*        DEPENDS ON GP-REQ-TYPE, SAME AS EVERY OTHER DUAL-USE
036900*        FIELD ON THIS PARM RECORD.
037000     05  GP-AMOUNT               PIC S9(7)V9(2).
037100     05  GP-FINAL-PRESSURE       PIC S9(5).
037200     05  GP-RESULT-STATUS        PIC X(01).
037300     05  GP-RESULT-VALUE-1       PIC S9(7)V9(4).
037400     05  GP-RESULT-VALUE-2       PIC S9(7)V9(4).
037500*    CR1132 -- SUPPLY'S CURRENT CYLINDER/MIX/PRESSURE/TEMPERATURE
037600*    STATE NOW RIDES A SECOND CALL PARAMETER, GAS-SUPPLY-RECORD
037700*    (COPY GASSUPLY), THE SAME SUB-BOOK GASREQST USES FOR
037800*    REQ-CYLINDER/REQ-MIX.  POPULATED BELOW IN 400-CALL-GASSUPCA.
037900*    BEFORE CR1132 THIS DATA RODE FLAT FIELDS DIRECTLY ON
038000*    GASSUPCA-PARMS; MOVING IT ONTO ITS OWN NAMED SUB-BOOK LET
038100*    GASSUPCA REUSE THE SAME UNPACK PARAGRAPH SHAPE EVERY OTHER
038200*    CYLINDER/MIX-CARRYING PROGRAM ON THIS SYSTEM ALREADY USES.
038300 COPY GASSUPLY.
038400 01  GASSUPCA-RET-CD             PIC S9(4) COMP.
038500
038600*    NOTE GC-RESULT-VALUE-1/2 HERE ARE FLAT FIELDS, NOT THE
038700*    TWO-ELEMENT OCCURS TABLE GASCNSCA ITSELF REDEFINES THEM AS
038800*    INTERNALLY (GC-RESULT-VALUES-TABLE) -- THIS COPY ONLY NEEDS
038900*    TO MATCH GASCNSCA'S LINKAGE SECTION BYTE FOR BYTE, IT DOES
039000*    NOT NEED TO CARRY THE SAME REDEFINES GASCNSCA USES INTERNALLY.
039100 01  GASCNSCA-PARMS.
039200     05  GC-UNIT-SYS             PIC X(01).
039300     05  GC-MIX-O2-PCT           PIC S9(3)V9(2).
039400     05  GC-MIX-HE-PCT           PIC S9(3)V9(2).
039500     05  GC-DEPTH                PIC S9(5).
039600*        GC-CUR-CNS/GC-CUR-OTU ARE THE DIVER'S RUNNING TOTALS
039700*        CARRIED FORWARD FROM A PRIOR SEGMENT OF THE SAME DIVE OR
039800*        DIVE DAY -- ON A FIRST-SEGMENT REQUEST THE SHOP'S OWN
039900*        FRONT-END SENDS THESE IN AS ZERO.  GASCNSCA ADDS THIS
040000*        SEGMENT'S EXPOSURE ON TOP OF WHATEVER IS PASSED IN HERE.
040100     05  GC-CUR-CNS              PIC S9(3)V9(2).
040200     05  GC-CUR-OTU              PIC S9(5)V9(2).
040300*        GC-TIME IS THE LENGTH OF THIS SEGMENT IN MINUTES, NOT
040400*        THE TOTAL DIVE TIME -- ONLY THIS SEGMENT'S EXPOSURE GETS
040500*        ADDED TO GC-CUR-CNS/GC-CUR-OTU BY 400-APPLY-EXPOSURE.
040600     05  GC-TIME                 PIC S9(4)V9(2).
040700     05  GC-RESULT-STATUS        PIC X(01).
040800     05  GC-RESULT-VALUE-1       PIC S9(7)V9(4).
040900     05  GC-RESULT-VALUE-2       PIC S9(7)V9(4).
041000 01  GASCNSCA-RET-CD             PIC S9(4) COMP.
041100
041200*    HOUSE-STANDARD ABEND-TRIGGER FIELDS AND DUMP-LINE LAYOUT,
041300*    SHARED WITH EVERY SUBPROGRAM THIS PROGRAM CALLS.
041400 COPY ABENDREC.
041500
041600 PROCEDURE DIVISION.
041700*    TOP-LEVEL SHAPE OF THE WHOLE JOB -- OPEN/PRIME, PROCESS EVERY
041800*    REQUEST, WRITE THE CONTROL TOTALS, CLOSE, DISPLAY THE
041900*    RUNNING COUNTS, DONE.  NO PARAGRAPH BELOW 100-MAINLINE IS
042000*    EVER PERFORMED FROM HERE DIRECTLY EXCEPT AS SHOWN.
042100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
042200     PERFORM 100-MAINLINE THRU 190-EXIT
042300             UNTIL NO-MORE-REQUESTS.
042400     PERFORM 900-WRITE-CTLS THRU 900-EXIT.
042500     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
042600     PERFORM 999-CLEANUP THRU 999-EXIT.
042700     MOVE +0 TO RETURN-CODE.
042800     GOBACK.
042900
043000*    OPENS ALL THREE FILES, PRIMES THE READ LOOP WITH THE FIRST
043100*    REQUEST RECORD, AND ABENDS IMMEDIATELY IF THE REQUEST FILE
043200*    IS COMPLETELY EMPTY -- AN EMPTY INPUT FILE ALMOST ALWAYS
043300*    MEANS THE WRONG DD WAS CONCATENATED IN THE JCL, SO THIS SHOP
043400*    TREATS IT AS A HARD STOP RATHER THAN A QUIET ZERO-RECORD RUN.
043500 000-HOUSEKEEPING.
043600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
043700     DISPLAY "******** BEGIN JOB GASBATCH ********".
043800*        WS-DATE COMES BACK YYMMDD (2-DIGIT YEAR) FROM ACCEPT
043900*        FROM DATE -- BROKEN OUT BY WS-DATE-BREAKDOWN REDEFINES
044000*        SOLELY TO REASSEMBLE THE MM/DD/YY CONSOLE MESSAGE BELOW.
044100     ACCEPT  WS-DATE FROM DATE.
044200     MOVE WS-DATE-MM TO WS-RD-MM.
044300     MOVE WS-DATE-DD TO WS-RD-DD.
044400     MOVE WS-DATE-YY TO WS-RD-YY.
044500     DISPLAY "******** RUN DATE " WS-RUN-DATE-DISPLAY " ********".
044600*        CONTROL-TOTALS-RECORD IS INITIALIZED HERE, ONCE, SO
044700*        EVERY CT- COUNTER (THE THREE GRAND TOTALS AND THE TEN
044800*        PER-REQ-TYPE COUNTS) STARTS THE RUN AT ZERO BEFORE
044900*        190-TALLY-AND-WRITE BEGINS ADDING TO THEM.
045000     INITIALIZE COUNTERS-AND-ACCUMULATORS, CONTROL-TOTALS-RECORD.
045100     OPEN INPUT GASREQ-FILE.
045200     OPEN OUTPUT GASRSLT-FILE, GASCTOT-FILE, SYSOUT.
045300     PERFORM 950-READ-GASREQ THRU 950-EXIT.
045400*        AN EMPTY REQUEST FILE MEANS THE FIRST READ HITS END OF
045500*        FILE IMMEDIATELY -- ALMOST ALWAYS A JCL MISTAKE (WRONG
045600*        DD CONCATENATED), SO THE SHOP TREATS IT AS A HARD ABEND
045700*        RATHER THAN A SILENT ZERO-RECORD, ZERO-RESULT RUN.
045800     IF NO-MORE-REQUESTS
045900         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
046000         GO TO 1000-ABEND-RTN.
046100 000-EXIT.
046200     EXIT.
046300
046400*    ONE PASS PER REQUEST RECORD.  EDITS THE UNIT-SYSTEM CODE,
046500*    THEN DISPATCHES TO ONE OF FOUR CALCULATION SUBPROGRAMS BASED
046600*    ON WHICH GROUP REQ-TYPE FALLS INTO -- SEE THE FOUR-GROUP
046700*    BREAKDOWN IN THE REMARKS PARAGRAPH ABOVE.  RESULT-RECORD IS
046800*    RESET TO SPACES AND RE-STAMPED WITH ID/TYPE/STATUS/FLAG
046900*    DEFAULTS BEFORE EVERY DISPATCH SO A PRIOR REQUEST'S RESULT
047000*    FIELDS CANNOT LEAK INTO THE NEXT RECORD WRITTEN.
047100 100-MAINLINE.
047200     MOVE "100-MAINLINE" TO PARA-NAME.
047300     ADD +1 TO RECORDS-READ.
047400     MOVE "N" TO ERROR-FOUND-SW.
047500     MOVE SPACES TO RESULT-RECORD.
047600     MOVE REQ-ID TO RES-ID.
047700     MOVE REQ-TYPE TO RES-TYPE.
047800     MOVE "0" TO RES-STATUS.
047900     MOVE "N" TO RES-FLAG.
048000
048100*    REQ-UNIT-SYS MUST BE "I" (IMPERIAL) OR "M" (METRIC) -- ANY
048200*    OTHER VALUE FAILS BEFORE THE REQUEST EVER REACHES A CALLED
048300*    SUBPROGRAM, SINCE NONE OF THEM WOULD KNOW WHICH CONSTANT SET
048400*    TO LOAD.  CR0977.
048500     IF REQ-UNIT-SYS IS NOT VALID-UNIT-SYS-CLASS
048600         MOVE "1" TO RES-STATUS
048700         MOVE "Y" TO ERROR-FOUND-SW
048800         GO TO 190-TALLY-AND-WRITE.
048900
049000*    FOUR-WAY DISPATCH BY REQUEST-TYPE GROUP.  EACH WHEN LEG
049100*    TESTS THE 88-LEVEL CONDITION NAMES DECLARED ON REQ-TYPE IN
049200*    COPY GASREQST, NOT THE LITERAL FOUR-CHARACTER CODES
049300*    THEMSELVES, SO A FUTURE RENAME OF A REQUEST-TYPE LITERAL
049400*    ONLY HAS TO CHANGE GASREQST, NOT THIS EVALUATE.
049500     EVALUATE TRUE
049600         WHEN REQ-IS-MOD OR REQ-IS-CEIL
049700              OR REQ-IS-BEST OR REQ-IS-VDWA
049800             PERFORM 200-CALL-GASMIXCA THRU 200-EXIT
049900         WHEN REQ-IS-ICAP OR REQ-IS-CCAP OR REQ-IS-HYDR
050000             PERFORM 300-CALL-GASCYLCA THRU 300-EXIT
050100         WHEN REQ-IS-ADDG OR REQ-IS-TOPU
050200             PERFORM 400-CALL-GASSUPCA THRU 400-EXIT
050300         WHEN REQ-IS-CNSO
050400             PERFORM 500-CALL-GASCNSCA THRU 500-EXIT
050500         WHEN OTHER
050600             MOVE "1" TO RES-STATUS
050700             MOVE "Y" TO ERROR-FOUND-SW
050800     END-EVALUATE.
050900*    NO EXIT BOUNDARY HERE -- CONTROL FALLS STRAIGHT THROUGH INTO
051000*    190-TALLY-AND-WRITE BELOW ON THE NORMAL PATH, THE SAME
051100*    PARAGRAPH THE UNIT-SYS-EDIT-FAILURE LEG ABOVE REACHES BY
051200*    GO TO.  100-MAINLINE IS THEREFORE PERFORMED THRU 190-EXIT,
051300*    NOT THRU A SEPARATE 100-EXIT, SO BOTH PATHS TALLY AND WRITE
051400*    EXACTLY ONCE BEFORE CONTROL RETURNS TO THE MAINLINE PERFORM.
051500
051600*    BUMPS THE OK/ERROR COUNTER AND THE PER-REQ-TYPE CONTROL
051700*    TOTAL, WRITES THE RESULT RECORD, AND PRIMES THE NEXT READ.
051800*    A RECORD IS COUNTED IN ERROR IF EITHER THE UNIT-SYS EDIT
051900*    FAILED (ERROR-FOUND-SW) OR THE CALLED SUBPROGRAM ITSELF
052000*    RETURNED RES-STATUS = "1" (AN INVALID MIX, EXCEEDED MAXPO2,
052100*    ETC) -- EITHER WAY THE RESULT RECORD IS STILL WRITTEN, JUST
052200*    FLAGGED, SO THE DIVE SHOP GETS ONE RESULT LINE PER REQUEST
052300*    LINE NO MATTER WHAT.
052400 190-TALLY-AND-WRITE.
052500     MOVE "190-TALLY-AND-WRITE" TO PARA-NAME.
052600     IF RECORD-ERROR-FOUND OR RES-STATUS = "1"
052700         ADD +1 TO RECORDS-IN-ERROR
052800     ELSE
052900         ADD +1 TO RECORDS-OK.
053000
053100*    PER-REQ-TYPE CONTROL TOTAL -- CR0844, ADDED SO OPERATIONS
053200*    COULD AUDIT VOLUME BY REQUEST TYPE RATHER THAN JUST A SINGLE
053300*    GRAND TOTAL.  A REQUEST TYPE THAT FAILED THE UNIT-SYS EDIT
053400*    (AND SO NEVER REACHED THE DISPATCH EVALUATE ABOVE) STILL
053500*    GETS COUNTED HERE, SINCE REQ-TYPE ITSELF WAS STILL READABLE
053600*    EVEN THOUGH THE UNIT CODE WAS BAD.
053700     EVALUATE TRUE
053800         WHEN REQ-IS-MOD  ADD +1 TO CT-MOD-COUNT
053900         WHEN REQ-IS-CEIL ADD +1 TO CT-CEIL-COUNT
054000         WHEN REQ-IS-BEST ADD +1 TO CT-BEST-COUNT
054100         WHEN REQ-IS-VDWA ADD +1 TO CT-VDWA-COUNT
054200         WHEN REQ-IS-ICAP ADD +1 TO CT-ICAP-COUNT
054300         WHEN REQ-IS-CCAP ADD +1 TO CT-CCAP-COUNT
054400         WHEN REQ-IS-HYDR ADD +1 TO CT-HYDR-COUNT
054500         WHEN REQ-IS-ADDG ADD +1 TO CT-ADDG-COUNT
054600         WHEN REQ-IS-TOPU ADD +1 TO CT-TOPU-COUNT
054700         WHEN REQ-IS-CNSO ADD +1 TO CT-CNSO-COUNT
054800         WHEN OTHER
054900*            UNRECOGNIZED REQ-TYPE -- ALREADY COUNTED AS AN
055000*            ERROR RECORD ABOVE, NO PER-TYPE BUCKET TO CREDIT.
055100             NEXT SENTENCE
055200     END-EVALUATE.
055300
055400     WRITE FD-GASRSLT-REC FROM RESULT-RECORD.
055500     PERFORM 950-READ-GASREQ THRU 950-EXIT.
055600 190-EXIT.
055700     EXIT.
055800
055900*    UNPACKS THE MIX FIELDS COMMON TO ALL FOUR MIX REQUEST TYPES
056000*    (MOD/CEIL/BEST/VDWA), CALLS GASMIXCA, AND MOVES ITS TWO
056100*    RESULT VALUES STRAIGHT ACROSS TO RES-VALUE-1/2 -- WHICH OF
056200*    THE TWO VALUES MEANS WHAT (DEPTH/BEST-END, HE%/EQUIV-AIR%,
056300*    ETC) DEPENDS ON REQ-TYPE AND IS DOCUMENTED IN GASMIXCA
056400*    ITSELF, NOT HERE.
056500 200-CALL-GASMIXCA.
056600     MOVE "200-CALL-GASMIXCA" TO PARA-NAME.
056700*        GM-REQ-TYPE RIDES ACROSS UNCHANGED SO GASMIXCA CAN TELL
056800*        MOD FROM CEIL FROM BEST FROM VDWA ON ITS OWN SIDE OF
056900*        THE CALL WITHOUT THIS PROGRAM HAVING TO ENCODE THAT
057000*        CHOICE ANY OTHER WAY.
057100     MOVE REQ-TYPE           TO GM-REQ-TYPE.
057200     MOVE REQ-UNIT-SYS       TO GM-UNIT-SYS.
057300     MOVE MIX-O2-PCT IN REQ-MIX TO GM-MIX-O2-PCT.
057400     MOVE MIX-HE-PCT IN REQ-MIX TO GM-MIX-HE-PCT.
057500     MOVE REQ-DEPTH          TO GM-DEPTH.
057600     MOVE REQ-MAXPO2         TO GM-MAXPO2.
057700     MOVE REQ-MAX-END        TO GM-MAX-END.
057800     MOVE REQ-O2-NARCOTIC    TO GM-O2-NARCOTIC.
057900*        RET-CD IS RESET TO ZERO BEFORE EVERY CALL -- A CALLED
058000*        SUBPROGRAM THAT ABENDS BEFORE SETTING ITS OWN RETURN
058100*        CODE MUST NOT BE ABLE TO INHERIT A STALE ZERO FROM A
058200*        PRIOR SUCCESSFUL CALL AND LOOK LIKE IT SUCCEEDED TOO.
058300     MOVE ZERO TO GASMIXCA-RET-CD.
058400     CALL "GASMIXCA" USING GASMIXCA-PARMS, GASMIXCA-RET-CD.
058500*    A NON-ZERO RETURN CODE MEANS GASMIXCA ITSELF COULD NOT RUN
058600*    (BAD LINK-EDIT, MISSING LOAD MODULE) -- TREATED AS FATAL TO
058700*    THE WHOLE BATCH RUN, NOT JUST THIS ONE REQUEST, SINCE EVERY
058800*    REMAINING MOD/CEIL/BEST/VDWA REQUEST WOULD FAIL THE SAME WAY.
058900     IF GASMIXCA-RET-CD NOT EQUAL TO ZERO
059000         MOVE "** NON-ZERO RETURN CODE FROM GASMIXCA"
059100                                  TO ABEND-REASON
059200         GO TO 1000-ABEND-RTN.
059300     MOVE GM-RESULT-STATUS   TO RES-STATUS.
059400     MOVE GM-RESULT-VALUE-1  TO RES-VALUE-1.
059500     MOVE GM-RESULT-VALUE-2  TO RES-VALUE-2.
059600 200-EXIT.
059700     EXIT.
059800
059900*    UNPACKS THE CYLINDER FIELDS COMMON TO ICAP/CCAP/HYDR AND
060000*    CALLS GASCYLCA.  THE HYDRO-DATE FIELDS (PREV-HYDRO-YMD,
060100*    HYDRO-INTERVAL-YRS, TODAY-YMD) ARE ALWAYS MOVED ACROSS
060200*    REGARDLESS OF REQ-TYPE -- THEY ARE SIMPLY IGNORED BY
060300*    GASCYLCA ON AN ICAP/CCAP REQUEST, SINCE ONLY HYDR EVER READS
060400*    THEM.  ONLY GY-RESULT-FLAG IS SURFACED HERE (NOT A SECOND
060500*    VALUE) SINCE HYDR'S ONLY OUTPUT IS THE EXPIRED/NOT-EXPIRED
060600*    FLAG, PER THE CALC-REQUEST/RESULT LAYOUT -- SEE CR1138 IN
060700*    GASCYLCA'S OWN CHANGE LOG FOR WHY GY-RESULT-VALUE-1 IS NEVER
060800*    MOVED TO RES-VALUE-1 ON A HYDR REQUEST.
060900 300-CALL-GASCYLCA.
061000     MOVE "300-CALL-GASCYLCA" TO PARA-NAME.
061100     MOVE REQ-TYPE                        TO GY-REQ-TYPE.
061200     MOVE REQ-UNIT-SYS                    TO GY-UNIT-SYS.
061300     MOVE CYL-INTERNAL-VOLUME IN REQ-CYLINDER
061400                TO GY-CYL-INTERNAL-VOLUME.
061500     MOVE CYL-SERVICE-PRESSURE IN REQ-CYLINDER TO GY-PRESSURE.
061600     MOVE REQ-PREV-HYDRO-YMD              TO GY-PREV-HYDRO-YMD.
061700     MOVE REQ-HYDRO-INTERVAL-YRS
061800                TO GY-HYDRO-INTERVAL-YRS.
061900     MOVE REQ-TODAY-YMD                   TO GY-TODAY-YMD.
062000     MOVE ZERO TO GASCYLCA-RET-CD.
062100     CALL "GASCYLCA" USING GASCYLCA-PARMS, GASCYLCA-RET-CD.
062200     IF GASCYLCA-RET-CD NOT EQUAL TO ZERO
062300         MOVE "** NON-ZERO RETURN CODE FROM GASCYLCA"
062400                                  TO ABEND-REASON
062500         GO TO 1000-ABEND-RTN.
062600     MOVE GY-RESULT-STATUS   TO RES-STATUS.
062700     MOVE GY-RESULT-VALUE-1  TO RES-VALUE-1.
062800     MOVE GY-RESULT-FLAG     TO RES-FLAG.
062900 300-EXIT.
063000     EXIT.
063100
063200*    UNPACKS THE FIELDS FOR ADDG/TOPU AND CALLS GASSUPCA WITH TWO
063300*    LINKAGE PARAMETERS -- THIS SUBPROGRAM'S OWN PARM RECORD, AND
063400*    A SECOND GAS-SUPPLY-RECORD CARRYING THE CYLINDER'S CURRENT
063500*    STATE (CR1132).
063600 400-CALL-GASSUPCA.
063700     MOVE "400-CALL-GASSUPCA" TO PARA-NAME.
063800     MOVE REQ-TYPE                     TO GP-REQ-TYPE.
063900     MOVE REQ-UNIT-SYS                 TO GP-UNIT-SYS.
064000     MOVE CYL-INTERNAL-VOLUME IN REQ-CYLINDER
064100                                TO CYL-INTERNAL-VOLUME IN GS-CYLINDER.
064200****** NOTE - THE REQUEST RECORD CARRIES ONLY ONE MIX SUB-BOOK,
064300****** REQ-MIX, WHICH ON ADDG/TOPU HOLDS THE MIX BEING ADDED
064400****** (MIX2 IN THE OLD BEST-MIX MANUALS).  THE SUPPLY'S OWN
064500****** CURRENT PRESSURE/TEMPERATURE/STATE/MIX (GAS-SUPPLY-RECORD,
064600****** CR1132) RIDE THE GENERIC DEPTH, MAX-END, O2-NARCOTIC,
064700****** CUR-CNS AND CUR-OTU FIELDS, WHICH ARE OTHERWISE UNUSED ON
064800****** AN ADDG OR TOPU TRANSACTION.  THIS "BORROW THE UNUSED
064900****** FIELDS OF THE ONE-SIZE-FITS-ALL REQUEST RECORD" APPROACH
065000****** AVOIDS ADDING A SEPARATE SUB-BOOK JUST FOR TWO REQUEST
065100****** TYPES, THE SAME TRADE-OFF THIS SHOP MADE WHEN THE CALC-
065200****** REQUEST LAYOUT WAS FIRST DESIGNED UNDER CR1123.
065300     MOVE REQ-DEPTH                    TO GS-PRESSURE.
065400     MOVE REQ-MAX-END                  TO GS-TEMPERATURE.
065500     MOVE REQ-CUR-CNS                  TO MIX-O2-PCT IN GS-MIX.
065600     MOVE REQ-CUR-OTU                  TO MIX-HE-PCT IN GS-MIX.
065700*    THE BORROWED REQ-O2-NARCOTIC FLAG DOUBLES AS THE SUPPLY'S
065800*    IDEAL-VS-VDW STATE INDICATOR ON AN ADDG/TOPU REQUEST -- "Y"
065900*    (MIX TREATED AS NARCOTIC ON A MOD/CEIL REQUEST) MAPS TO "V"
066000*    (VAN DER WAALS STATE) HERE, SINCE BOTH FLAGS ULTIMATELY MEAN
066100*    "DO NOT TREAT THIS GAS AS IDEAL."
066200     IF REQ-O2-IS-NARCOTIC
066300         MOVE "V" TO GS-STATE
066400     ELSE
066500         MOVE "I" TO GS-STATE.
066600     MOVE MIX-O2-PCT IN REQ-MIX        TO GP-NEW-MIX-O2-PCT.
066700     MOVE MIX-HE-PCT IN REQ-MIX        TO GP-NEW-MIX-HE-PCT.
066800     MOVE REQ-AMOUNT                   TO GP-AMOUNT.
066900     MOVE REQ-FINAL-PRESSURE           TO GP-FINAL-PRESSURE.
067000     MOVE ZERO TO GASSUPCA-RET-CD.
067100     CALL "GASSUPCA" USING GASSUPCA-PARMS, GAS-SUPPLY-RECORD,
067200         GASSUPCA-RET-CD.
067300     IF GASSUPCA-RET-CD NOT EQUAL TO ZERO
067400         MOVE "** NON-ZERO RETURN CODE FROM GASSUPCA"
067500                                  TO ABEND-REASON
067600         GO TO 1000-ABEND-RTN.
067700     MOVE GP-RESULT-STATUS   TO RES-STATUS.
067800     MOVE GP-RESULT-VALUE-1  TO RES-VALUE-1.
067900     MOVE GP-RESULT-VALUE-2  TO RES-VALUE-2.
068000 400-EXIT.
068100     EXIT.
068200
068300*    UNPACKS THE FIELDS FOR CNSO AND CALLS GASCNSCA.  UNLIKE THE
068400*    OTHER THREE DISPATCH PARAGRAPHS, CNSO IS THE ONLY REQUEST
068500*    TYPE THAT USES REQ-CUR-CNS/REQ-CUR-OTU FOR THEIR OWN NAMED
068600*    PURPOSE RATHER THAN AS BORROWED SCRATCH FIELDS (COMPARE
068700*    400-CALL-GASSUPCA ABOVE, WHERE THE SAME TWO FIELDS ARE
068800*    REPURPOSED).
068900 500-CALL-GASCNSCA.
069000     MOVE "500-CALL-GASCNSCA" TO PARA-NAME.
069100*        GC-UNIT-SYS SELECTS WHICH SET OF DEPTH-PER-ATMOSPHERE
069200*        CONSTANTS GASCNSCA LOADS FOR ITS DALTON'S-LAW PO2 CALC
069300*        (33 FSW OR 10 MSW PER ATMOSPHERE) -- SAME UNIT-SYS CODE
069400*        EVERY OTHER CALCULATION SUBPROGRAM ON THIS SYSTEM USES.
069500     MOVE REQ-UNIT-SYS       TO GC-UNIT-SYS.
069600     MOVE MIX-O2-PCT IN REQ-MIX TO GC-MIX-O2-PCT.
069700     MOVE MIX-HE-PCT IN REQ-MIX TO GC-MIX-HE-PCT.
069800     MOVE REQ-DEPTH          TO GC-DEPTH.
069900     MOVE REQ-CUR-CNS        TO GC-CUR-CNS.
070000     MOVE REQ-CUR-OTU        TO GC-CUR-OTU.
070100     MOVE REQ-TIME           TO GC-TIME.
070200*        THIS IS THE ONLY ONE OF THE FOUR RET-CD FIELDS RESET IN
070300*        500-CALL-GASCNSCA RATHER THAN CARRIED FORWARD -- CNSO IS
070400*        DISPATCHED AT MOST ONCE PER REQUEST RECORD, SO THERE IS
070500*        NO RISK OF A STALE VALUE SURVIVING FROM AN EARLIER PASS
070600*        THROUGH THIS SAME PARAGRAPH WITHIN THE SAME RECORD.
070700     MOVE ZERO TO GASCNSCA-RET-CD.
070800     CALL "GASCNSCA" USING GASCNSCA-PARMS, GASCNSCA-RET-CD.
070900     IF GASCNSCA-RET-CD NOT EQUAL TO ZERO
071000         MOVE "** NON-ZERO RETURN CODE FROM GASCNSCA"
071100                                  TO ABEND-REASON
071200         GO TO 1000-ABEND-RTN.
071300     MOVE GC-RESULT-STATUS   TO RES-STATUS.
071400     MOVE GC-RESULT-VALUE-1  TO RES-VALUE-1.
071500     MOVE GC-RESULT-VALUE-2  TO RES-VALUE-2.
071600 500-EXIT.
071700     EXIT.
071800
071900*    WRITTEN ONCE, AT END OF JOB, AFTER THE LAST REQUEST HAS BEEN
072000*    PROCESSED -- MOVES THE THREE RUNNING COUNTERS AND THE RUN
072100*    DATE (CR1136) INTO THE CONTROL TOTALS RECORD AND WRITES IT.
072200*    THE TEN PER-REQ-TYPE COUNTS WERE ALREADY BUMPED DIRECTLY
072300*    INTO CT-xxx-COUNT AS EACH REQUEST WAS TALLIED (SEE 190-
072400*    TALLY-AND-WRITE), SO THEY NEED NO FURTHER MOVE HERE.
072500 900-WRITE-CTLS.
072600*        THIS PARAGRAPH RUNS EXACTLY ONCE, AFTER PERFORM 100-
072700*        MAINLINE THRU 190-EXIT HAS EXHAUSTED THE REQUEST FILE --
072800*        THE TEN PER-REQ-TYPE CT- COUNTS WERE ALREADY ACCUMULATED
072900*        DURING THAT LOOP (SEE 190-TALLY-AND-WRITE), SO ONLY THE
073000*        THREE GRAND TOTALS AND THE RUN DATE ARE MOVED HERE.
073100     MOVE "900-WRITE-CTLS" TO PARA-NAME.
073200     MOVE RECORDS-READ     TO CT-RECORDS-READ.
073300     MOVE RECORDS-OK       TO CT-RECORDS-OK.
073400     MOVE RECORDS-IN-ERROR TO CT-RECORDS-ERROR.
073500     MOVE WS-DATE          TO CT-RUN-DATE.
073600     WRITE FD-GASCTOT-REC FROM CONTROL-TOTALS-RECORD.
073700 900-EXIT.
073800     EXIT.
073900
074000*    CLOSES ALL FOUR FILES -- CALLED FROM THE NORMAL END-OF-JOB
074100*    PATH AND AGAIN FROM 1000-ABEND-RTN SO AN ABEND STILL LEAVES
074200*    EVERY DD PROPERLY CLOSED RATHER THAN LETTING THE STEP'S OWN
074300*    ABEND PROCESSING CLOSE THEM UNCONTROLLED.
074400 960-CLOSE-FILES.
074500     MOVE "960-CLOSE-FILES" TO PARA-NAME.
074600     CLOSE GASREQ-FILE, GASRSLT-FILE, GASCTOT-FILE, SYSOUT.
074700 960-EXIT.
074800     EXIT.
074900
075000*    READS ONE REQUEST RECORD INTO CALC-REQUEST-RECORD (COPY
075100*    GASREQST) -- ON END OF FILE, SETS MORE-DATA-SW TO "N" AND
075200*    BAILS OUT IMMEDIATELY VIA GO TO 950-EXIT SO NO STALE DATA
075300*    FROM THE PRIOR RECORD IS LEFT SITTING IN CALC-REQUEST-RECORD
075400*    WHEN THE MAINLINE PERFORM UNTIL FINALLY TESTS TRUE.
075500 950-READ-GASREQ.
075600     MOVE "950-READ-GASREQ" TO PARA-NAME.
075700     READ GASREQ-FILE INTO CALC-REQUEST-RECORD
075800         AT END MOVE "N" TO MORE-DATA-SW
075900         GO TO 950-EXIT
076000     END-READ.
076100 950-EXIT.
076200     EXIT.
076300
076400*    FINAL CONSOLE REPORT -- DISPLAYS THE THREE RUN COUNTERS
076500*    THROUGH 995-DISPLAY-COUNTER (CR1136), THEN THE NORMAL-END
076600*    BANNER THAT MATCHES THE BEGIN-JOB BANNER IN 000-HOUSEKEEPING.
076700 999-CLEANUP.
076800*        RUN-CTR-IDX WALKS 1 THRU 3, MATCHING THE THREE-ELEMENT
076900*        RUN-COUNTER OCCURS TABLE (COUNTERS-TABLE REDEFINES
077000*        COUNTERS-AND-ACCUMULATORS) AGAINST THE PARALLEL
077100*        WS-COUNTER-LABEL OCCURS TABLE, SUBSCRIPT FOR SUBSCRIPT.
077200     MOVE "999-CLEANUP" TO PARA-NAME.
077300     PERFORM 995-DISPLAY-COUNTER THRU 995-EXIT
077400             VARYING RUN-CTR-IDX FROM 1 BY 1
077500             UNTIL RUN-CTR-IDX > 3.
077600     DISPLAY "******** NORMAL END OF JOB GASBATCH ********".
077700 999-EXIT.
077800     EXIT.
077900
078000*    CR1136 -- WALKS COUNTERS-TABLE AGAINST WS-COUNTER-LABEL-TABLE
078100*    ON THE SAME INDEX SO THE THREE READ/OK/ERROR LINES NO LONGER
078200*    HAVE TO BE DISPLAYED AS THREE HARDCODED PAIRS.
078300 995-DISPLAY-COUNTER.
078400     MOVE "995-DISPLAY-COUNTER" TO PARA-NAME.
078500     DISPLAY "** " WS-COUNTER-LABEL(RUN-CTR-IDX) " **".
078600     DISPLAY RUN-COUNTER(RUN-CTR-IDX).
078700 995-EXIT.
078800     EXIT.
078900
079000*    HOUSE-STANDARD ABEND ROUTINE -- DUMPS ABEND-REC TO SYSOUT,
079100*    CLOSES THE FILES SO THE STEP CONDITION CODE REPORTS CLEANLY,
079200*    WRITES A CONSOLE BANNER, THEN FORCES A DIVIDE-BY-ZERO ABEND
079300*    (DIVIDE ZERO-VAL INTO ONE-VAL, PER COPY ABENDREC) SO THE
079400*    SYSTEM DUMP CAPTURES THE PROGRAM'S STATE AT THE POINT OF
079500*    FAILURE FOR OPERATIONS TO REVIEW THE NEXT MORNING.
079600 1000-ABEND-RTN.
079700     WRITE SYSOUT-REC FROM ABEND-REC.
079800     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
079900     DISPLAY "*** ABNORMAL END OF JOB - GASBATCH ***"
080000            UPON CONSOLE.
080100     DIVIDE ZERO-VAL INTO ONE-VAL.
